000100*----------------------------------------------------------*
000200*    SISTEMA - FACAD  (ENROLLMENT / CASHIERING RELEASE)
000300*    COPY MEMBER  : SECTION.CBL
000400*    FINALIDADE   : LAYOUT DO REGISTRO DE TURMA/SECAO
000500*                   (CLASS-SECTION-FILE)
000600*    ANALISTA     : ENZO 19
000700*    PROGRAMADOR(A): ENZO 19 - JAMILE 26
000800*    DATA-CRIACAO : 20/08/1994
000900*    VRS      DATA          PROGRAMADOR     DESCRICAO
001000*    1.0      20/08/1994    ENZO 19         IMPLANTACAO INICIAL   V1.0    
001100*    1.1      11/05/1998    JAMILE 26       DEFAULT DE LOTACAO    V1.1    
001200*                                           (MAX-CAPACITY) = 40   V1.1    
001300*                                           QUANDO AUSENTE        V1.1    
001400*----------------------------------------------------------*
001500 01  REG-SECTION.
001600     05  SECTION-KEY.
001700         10  SECTION-ID              PIC 9(09).
001800     05  COURSE-ID                   PIC 9(09).
001900     05  SECTION-CODE                PIC X(10).
002000     05  MAX-CAPACITY                PIC 9(04).
002100     05  ROOM-NUMBER                 PIC X(08).
002200     05  TERM-CODE                   PIC X(06).
002300     05  SECTION-STATUS              PIC X(01).
002400         88  SECTION-OPEN            VALUE 'O'.
002500         88  SECTION-CLOSED          VALUE 'C'.
002600     05  FILLER                      PIC X(20).
