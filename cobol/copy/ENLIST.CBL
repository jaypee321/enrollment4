000100*----------------------------------------------------------*
000200*    SISTEMA - FACAD  (ENROLLMENT / CASHIERING RELEASE)
000300*    COPY MEMBER  : ENLIST.CBL
000400*    FINALIDADE   : LAYOUT DO REGISTRO DE MATRICULA EM
000500*                   DISCIPLINA (STUDENT-ENLISTMENT-FILE)
000600*    ANALISTA     : ENZO 19
000700*    PROGRAMADOR(A): ENZO 19 - JAMILE 26
000800*    DATA-CRIACAO : 03/09/1994
000900*    VRS      DATA          PROGRAMADOR     DESCRICAO
001000*    1.0      03/09/1994    ENZO 19         IMPLANTACAO INICIAL   V1.0    
001100*    1.1      14/02/2000    JAMILE 26       INCLUIDA DATA DE      V1.1    
001200*                                           LANCAMENTO P/ TRILHA  V1.1    
001300*----------------------------------------------------------*
001400 01  REG-ENLISTMENT.
001500     05  ENLISTMENT-KEY.
001600         10  ENLISTMENT-ID           PIC 9(09).
001700     05  STUDENT-ID                  PIC 9(09).
001800     05  COURSE-ID                   PIC 9(09).
001900     05  SECTION-ID                  PIC 9(09).
002000     05  ENLISTMENT-DATE.
002100         10  ENL-YEAR                PIC 9(04).
002200         10  ENL-MONTH               PIC 9(02).
002300         10  ENL-DAY                 PIC 9(02).
002400     05  ENLISTMENT-DATE-R REDEFINES ENLISTMENT-DATE
002500                                     PIC 9(08).
002600     05  ENLISTMENT-INDICATOR        PIC X(01).
002700         88  ENLISTMENT-ACTIVE       VALUE 'A'.
002800         88  ENLISTMENT-DROPPED      VALUE 'D'.
002900     05  FILLER                      PIC X(12).
