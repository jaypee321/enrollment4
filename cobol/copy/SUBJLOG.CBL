000100*----------------------------------------------------------*
000200*    SISTEMA - FACAD  (ENROLLMENT / CASHIERING RELEASE)
000300*    COPY MEMBER  : SUBJLOG.CBL
000400*    FINALIDADE   : LAYOUT DA TRILHA DE INCLUSAO/EXCLUSAO
000500*                   DE DISCIPLINA (SUBJECT-LOG-FILE) --
000600*                   SOMENTE GRAVACAO (APPEND)
000700*    ANALISTA     : ENZO 19
000800*    PROGRAMADOR(A): ENZO 19 - JAMILE 26
000900*    DATA-CRIACAO : 03/09/1994
001000*    VRS      DATA          PROGRAMADOR     DESCRICAO
001100*    1.0      03/09/1994    ENZO 19         IMPLANTACAO INICIAL   V1.0    
001200*----------------------------------------------------------*
001300 01  REG-SUBJECT-LOG.
001400     05  STUDENT-NUMBER              PIC X(12).
001500     05  LOG-ACTION                  PIC X(10).
001600         88  LOG-ACTION-ADDED        VALUE 'ADDED'.
001700         88  LOG-ACTION-REMOVED      VALUE 'REMOVED'.
001800     05  COURSE-CODE                 PIC X(10).
001900     05  COURSE-TITLE                PIC X(40).
002000     05  LOG-TIMESTAMP               PIC 9(14).
002100     05  LOG-TIMESTAMP-R REDEFINES LOG-TIMESTAMP.
002200         10  LOG-TS-YEAR             PIC 9(04).
002300         10  LOG-TS-MONTH            PIC 9(02).
002400         10  LOG-TS-DAY              PIC 9(02).
002500         10  LOG-TS-HOUR             PIC 9(02).
002600         10  LOG-TS-MINUTE           PIC 9(02).
002700         10  LOG-TS-SECOND           PIC 9(02).
002800     05  PERFORMED-BY                PIC X(20).
002900     05  FILLER                      PIC X(10).
