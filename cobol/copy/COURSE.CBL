000100*----------------------------------------------------------*
000200*    SISTEMA - FACAD  (ENROLLMENT / CASHIERING RELEASE)
000300*    COPY MEMBER  : COURSE.CBL
000400*    FINALIDADE   : LAYOUT DO REGISTRO MESTRE DE CURSO
000500*                   (COURSE-FILE) -- CATALOGO DE DISCIPLINAS
000600*    ANALISTA     : FABIO
000700*    PROGRAMADOR(A): FABIO
000800*    DATA-CRIACAO : 12/06/1989
000900*    VRS      DATA          PROGRAMADOR     DESCRICAO
001000*    1.0      12/06/1989    FABIO           IMPLANTACAO INICIAL   V1.0    
001100*    1.1      07/03/1996    ENZO 19         INCLUIDA UNIDADE DE   V1.1    
001200*                                           CREDITO (CREDIT-UNITS)V1.1    
001300*----------------------------------------------------------*
001400 01  REG-COURSE.
001500     05  COURSE-KEY.
001600         10  COURSE-ID               PIC 9(09).
001700     05  COURSE-CODE                 PIC X(10).
001800     05  COURSE-TITLE                PIC X(40).
001900     05  CREDIT-UNITS                PIC 9(02).
002000     05  COURSE-DEPARTMENT           PIC X(06).
002100     05  COURSE-DATE-ADDED.
002200         10  CRS-ADD-YEAR            PIC 9(04).
002300         10  CRS-ADD-MONTH           PIC 9(02).
002400         10  CRS-ADD-DAY             PIC 9(02).
002500     05  COURSE-DATE-ADDED-R REDEFINES COURSE-DATE-ADDED
002600                                     PIC 9(08).
002700     05  COURSE-STATUS               PIC X(01).
002800         88  COURSE-ACTIVE           VALUE 'A'.
002900         88  COURSE-INACTIVE         VALUE 'I'.
003000     05  FILLER                      PIC X(15).
