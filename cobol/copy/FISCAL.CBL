000100*----------------------------------------------------------*
000200*    SISTEMA - FACAD  (ENROLLMENT / CASHIERING RELEASE)
000300*    COPY MEMBER  : FISCAL.CBL
000400*    FINALIDADE   : CONSTANTES FIXAS DE COBRANCA -- VALOR
000500*                   DA UNIDADE DE CREDITO, TAXAS, ENTRADA
000600*                   MINIMA E CALENDARIO DAS 8 PARCELAS
000700*                   (BUSINESS RULES 5, 6, 7)
000800*    ANALISTA     : FABIO
000900*    PROGRAMADOR(A): FABIO
001000*    DATA-CRIACAO : 30/01/1995
001100*    VRS      DATA          PROGRAMADOR     DESCRICAO
001200*    1.0      30/01/1995    FABIO           IMPLANTACAO INICIAL   V1.0    
001300*    1.1      08/07/2026    FABIO           CALENDARIO DE         V1.1    
001400*                                           PARCELAS P/ AF-2026   V1.1    
001500*                                           (CHAMADO 4471)        V1.1    
001600*----------------------------------------------------------*
001700 01  FISCAL-CONSTANTS.
001800     05  RATE-PER-UNIT           PIC S9(5)V99 COMP-3
001900                                  VALUE 1500.00.
002000     05  MAX-CHARGEABLE-UNITS    PIC 9(02) COMP VALUE 24.
002100     05  MISC-TOTAL-FIXED        PIC S9(7)V99 COMP-3
002200                                  VALUE 7431.00.
002300     05  OTHER-FEES-FIXED        PIC S9(7)V99 COMP-3
002400                                  VALUE 18562.00.
002500     05  DOWNPAYMENT-FIXED       PIC S9(7)V99 COMP-3
002600                                  VALUE 3000.00.
002700     05  DOWNPAYMENT-TOLERANCE   PIC S9(7)V99 COMP-3
002800                                  VALUE 0.01.
002900     05  INSTALLMENT-COUNT       PIC 9(01) COMP VALUE 8.
003000
003100 01  INSTALLMENT-CAL-LITERALS.
003200     05  FILLER  PIC X(32) VALUE '1st Installment Aug. 30, 2026'.
003300     05  FILLER  PIC X(32) VALUE '2nd Installment Sep. 15, 2026'.
003400     05  FILLER  PIC X(32) VALUE '3rd Installment Sep. 30, 2026'.
003500     05  FILLER  PIC X(32) VALUE '4th Installment Oct. 15, 2026'.
003600     05  FILLER  PIC X(32) VALUE '5th Installment Oct. 30, 2026'.
003700     05  FILLER  PIC X(32) VALUE '6th Installment Nov. 15, 2026'.
003800     05  FILLER  PIC X(32) VALUE '7th Installment Nov. 30, 2026'.
003900     05  FILLER  PIC X(32) VALUE '8th Installment Dec. 10, 2026'.
004000
004100 01  INSTALLMENT-CALENDAR REDEFINES INSTALLMENT-CAL-LITERALS.
004200     05  INSTALLMENT-CAL-ENTRY OCCURS 8 TIMES.
004300         10  CAL-LABEL            PIC X(20).
004400         10  CAL-DUE-DATE         PIC X(12).
004500
004600 01  FISCAL-FILLER                PIC X(08).
