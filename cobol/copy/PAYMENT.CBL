000100*----------------------------------------------------------*
000200*    SISTEMA - FACAD  (ENROLLMENT / CASHIERING RELEASE)
000300*    COPY MEMBER  : PAYMENT.CBL
000400*    FINALIDADE   : LAYOUT DO REGISTRO DE PAGAMENTO
000500*                   (PAYMENT-FILE) -- CAIXA / TESOURARIA
000600*    ANALISTA     : FABIO
000700*    PROGRAMADOR(A): FABIO / JAMILE 26
000800*    DATA-CRIACAO : 30/01/1995
000900*    VRS      DATA          PROGRAMADOR     DESCRICAO
001000*    1.0      30/01/1995    FABIO           IMPLANTACAO INICIAL   V1.0    
001100*    1.1      19/06/1998    JAMILE 26       INCLUIDO REMARKS      V1.1    
001200*                                           P/ EXCLUIR TAXAS      V1.1    
001300*                                           AVULSAS DA MENSALID.  V1.1    
001400*----------------------------------------------------------*
001500 01  REG-PAYMENT.
001600     05  PAYMENT-KEY.
001700         10  TRANSACTION-ID          PIC X(20).
001800     05  REFERENCE-NUMBER            PIC X(12).
001900     05  AMOUNT                      PIC S9(7)V99 COMP-3.
002000     05  PAYMENT-METHOD              PIC X(30).
002100     05  PAYMENT-DATE                PIC 9(08).
002200     05  PAYMENT-DATE-R REDEFINES PAYMENT-DATE.
002300         10  PMT-YEAR                PIC 9(04).
002400         10  PMT-MONTH               PIC 9(02).
002500         10  PMT-DAY                 PIC 9(02).
002600     05  REMARKS                     PIC X(30).
002700     05  PAYMENT-STATUS              PIC X(10).
002800         88  PAYMENT-COMPLETED       VALUE 'COMPLETED'.
002900     05  FILLER                      PIC X(10).
