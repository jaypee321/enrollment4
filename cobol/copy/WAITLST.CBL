000100*----------------------------------------------------------*
000200*    SISTEMA - FACAD  (ENROLLMENT / CASHIERING RELEASE)
000300*    COPY MEMBER  : WAITLST.CBL
000400*    FINALIDADE   : LAYOUT DO REGISTRO DE FILA DE ESPERA
000500*                   (STUDENT-WAITLIST-FILE) -- FIFO POR
000600*                   PRIORITY-DATE DENTRO DO CURSO
000700*    ANALISTA     : ENZO 19
000800*    PROGRAMADOR(A): ENZO 19
000900*    DATA-CRIACAO : 03/09/1994
001000*    VRS      DATA          PROGRAMADOR     DESCRICAO
001100*    1.0      03/09/1994    ENZO 19         IMPLANTACAO INICIAL   V1.0    
001200*----------------------------------------------------------*
001300 01  REG-WAITLIST.
001400     05  WAITLIST-KEY.
001500         10  WAITLIST-ID             PIC 9(09).
001600     05  STUDENT-ID                  PIC 9(09).
001700     05  COURSE-ID                   PIC 9(09).
001800     05  WAITLIST-STATUS             PIC X(10).
001900         88  WAITLIST-WAITING        VALUE 'WAITING'.
002000         88  WAITLIST-PROMOTED       VALUE 'PROMOTED'.
002100     05  PRIORITY-DATE               PIC 9(08).
002200     05  PRIORITY-DATE-R REDEFINES PRIORITY-DATE.
002300         10  PRIORITY-YEAR           PIC 9(04).
002400         10  PRIORITY-MONTH          PIC 9(02).
002500         10  PRIORITY-DAY            PIC 9(02).
002600     05  FILLER                      PIC X(15).
