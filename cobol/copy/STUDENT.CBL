000100*----------------------------------------------------------*
000200*    SISTEMA - FACAD  (ENROLLMENT / CASHIERING RELEASE)
000300*    COPY MEMBER  : STUDENT.CBL
000400*    FINALIDADE   : LAYOUT DO REGISTRO MESTRE DO ALUNO
000500*                   (STUDENT-FILE) -- MATRICULA/COBRANCA
000600*    ANALISTA     : FABIO
000700*    PROGRAMADOR(A): FABIO / ENZO 19
000800*    DATA-CRIACAO : 12/06/1989
000900*    VRS      DATA          PROGRAMADOR     DESCRICAO
001000*    1.0      12/06/1989    FABIO           IMPLANTACAO INICIAL   V1.0    
001100*    1.1      04/02/1993    ENZO 19         INCLUIDO ENDERECO E   V1.1    
001200*                                           BLOCO DE CONTATO      V1.1    
001300*    1.2      18/09/1999    JAMILE 26       PIC DA MATRICULA      V1.2    
001400*                                           AMPLIADA P/ X(12)     V1.2    
001500*    1.3      22/01/2001    FABIO           Y2K -- DATAS PARA     V1.3    
001600*                                           AAAA/MM/DD            V1.3    
001700*----------------------------------------------------------*
001800 01  REG-STUDENT.
001900*--  CHAVE PRIMARIA DO ALUNO -------------------------------
002000     05  STUDENT-KEY.
002100         10  STUDENT-ID              PIC 9(09).
002200*--  CHAVE EXTERNA / REFERENCIA DE COBRANCA ----------------
002300     05  STUDENT-NUMBER              PIC X(12).
002400     05  LAST-NAME                   PIC X(30).
002500     05  FIRST-NAME                  PIC X(25).
002600     05  MIDDLE-INITIAL              PIC X(01).
002700     05  STUDENT-GENDER              PIC X(01).
002800         88  STUDENT-MALE            VALUE 'M'.
002900         88  STUDENT-FEMALE          VALUE 'F'.
003000     05  STUDENT-BIRTH-DATE.
003100         10  BIRTH-YEAR              PIC 9(04).
003200         10  BIRTH-MONTH             PIC 9(02).
003300         10  BIRTH-DAY               PIC 9(02).
003400     05  BIRTH-DATE-R REDEFINES STUDENT-BIRTH-DATE
003500                                     PIC 9(08).
003600     05  STUDENT-ADDRESS.
003700         10  ADDR-STREET             PIC X(30).
003800         10  ADDR-CITY               PIC X(20).
003900         10  ADDR-PROVINCE           PIC X(15).
004000         10  ADDR-ZIP                PIC 9(04).
004100     05  CONTACT-NUMBER              PIC X(15).
004200     05  GUARDIAN-NAME               PIC X(30).
004300     05  PROGRAM-CODE                PIC X(06).
004400     05  YEAR-LEVEL                  PIC 9(01).
004500     05  DATE-FIRST-ENROLLED.
004600         10  ENROLL-YEAR             PIC 9(04).
004700         10  ENROLL-MONTH            PIC 9(02).
004800         10  ENROLL-DAY              PIC 9(02).
004900     05  DATE-FIRST-ENROLLED-R REDEFINES DATE-FIRST-ENROLLED
005000                                     PIC 9(08).
005100*--  PENDING / ENROLLED (RULE 8) ----------------------------
005200     05  APPLICANT-STATUS            PIC X(10).
005300         88  APPLICANT-PENDING       VALUE 'PENDING'.
005400         88  APPLICANT-ENROLLED      VALUE 'ENROLLED'.
005500     05  RECORD-INDICATOR            PIC X(01).
005600         88  STUDENT-RECORD-ACTIVE   VALUE 'A'.
005700         88  STUDENT-RECORD-DELETED  VALUE 'D'.
005800     05  FILLER                      PIC X(20).
