000100*----------------------------------------------------------*
000200*    SISTEMA - FACAD  (ENROLLMENT / CASHIERING RELEASE)
000300*    COPY MEMBER  : SCHEDUL.CBL
000400*    FINALIDADE   : LAYOUT DA GRADE DE HORARIO DA TURMA
000500*                   (CLASS-SCHEDULE-FILE) -- VARIAS LINHAS
000600*                   POR SECAO (UMA POR DIA DE AULA)
000700*    ANALISTA     : ENZO 19
000800*    PROGRAMADOR(A): ENZO 19
000900*    DATA-CRIACAO : 20/08/1994
001000*    VRS      DATA          PROGRAMADOR     DESCRICAO
001100*    1.0      20/08/1994    ENZO 19         IMPLANTACAO INICIAL   V1.0    
001200*----------------------------------------------------------*
001300 01  REG-SCHEDULE.
001400     05  SECTION-ID                  PIC 9(09).
001500     05  DAY-OF-WEEK                 PIC 9(01).
001600         88  DAY-MONDAY              VALUE 1.
001700         88  DAY-TUESDAY             VALUE 2.
001800         88  DAY-WEDNESDAY           VALUE 3.
001900         88  DAY-THURSDAY            VALUE 4.
002000         88  DAY-FRIDAY              VALUE 5.
002100         88  DAY-SATURDAY            VALUE 6.
002200         88  DAY-SUNDAY              VALUE 7.
002300     05  START-TIME                  PIC 9(04).
002400     05  START-TIME-R REDEFINES START-TIME.
002500         10  START-HH                PIC 9(02).
002600         10  START-MM                PIC 9(02).
002700     05  END-TIME                    PIC 9(04).
002800     05  END-TIME-R REDEFINES END-TIME.
002900         10  END-HH                  PIC 9(02).
003000         10  END-MM                  PIC 9(02).
003100     05  ROOM-NUMBER                 PIC X(08).
003200     05  FILLER                      PIC X(10).
