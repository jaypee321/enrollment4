000100*===========================================================*
000200*    SISTEMA - FACAD  (ENROLLMENT / CASHIERING RELEASE)
000300*===========================================================*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     FINASSE1.
000600 AUTHOR.         FABIO AUGUSTO RIBEIRO.
000700 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000800 DATE-WRITTEN.   30/01/1995.
000900 DATE-COMPILED.
001000 SECURITY.       USO RESTRITO - SOMENTE PESSOAL DA TESOURARIA.
001100*---------------------------------------------------------- *
001200*    FINALIDADE : APURA A SITUACAO FINANCEIRA DE CADA ALUNO
001300*                 CADASTRADO (MENSALIDADE, TAXAS FIXAS, SALDO
001400*                 DEVEDOR E CALENDARIO DE 8 PARCELAS) E EMITE
001500*                 O EXTRATO POR ALUNO (STATEMENT-FILE).
001600*                 PROCESSA UM ALUNO POR VEZ, NA ORDEM DO
001700*                 STUDENT-FILE (SEM QUEBRA DE CONTROLE ALEM
001800*                 DE UM ALUNO POR SECAO DO RELATORIO).
001900*    CHANGE-LOG :
002000*    VRS      DATA          PROGRAMADOR     DESCRICAO
002100*    1.0      30/01/1995    FABIO           IMPLANTACAO INICIAL   V1.0    
002200*                                           DO EXTRATO FINANCEIRO V1.0    
002300*    1.1      12/09/1996    FABIO           INCLUIDAS TAXAS FIXAS V1.1    
002400*                                           (MISC E OUTRAS)       V1.1    
002500*    1.2      04/02/1999    JAMILE 26       Y2K -- CHAVES DE      V1.2    
002600*                                           DATA PARA AAAA/MM/DD  V1.2    
002700*    1.3      08/07/2026    FABIO           CALENDARIO DE 8       V1.3    
002800*                                           PARCELAS P/ AF-2026   V1.3    
002900*                                           (CHAMADO 4471)        V1.3    
003000*---------------------------------------------------------- *
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300*--  SO O DEFERE DE FORMULARIO DO EXTRATO -- SEM UPSI, SEM
003400*--  CLASSE ESPECIAL NESTE PROGRAMA --------------------------
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700
003800*--  CINCO ARQUIVOS DE ENTRADA/SAIDA, TODOS LINE SEQUENTIAL --
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100*--  MESTRE DE ALUNOS -- UM POR UM, NA ORDEM DO ARQUIVO
004200*--  (NENHUMA QUEBRA DE CONTROLE ALEM DE ALUNO) -----------------
004300     SELECT STUDENT-FILE
004400                 ASSIGN TO STUFILE
004500                 ORGANIZATION LINE SEQUENTIAL
004600                 FILE STATUS WS-STUDENT-STATUS.
004700
004800*--  CATALOGO DE DISCIPLINAS -- CARREGADO EM TABELA PARA A
004900*--  BUSCA DE CREDIT-UNITS EM 0405-SOMA-UMA-MATRICULA ----------
005000     SELECT COURSE-FILE
005100                 ASSIGN TO CRSFILE
005200                 ORGANIZATION LINE SEQUENTIAL
005300                 FILE STATUS WS-COURSE-STATUS.
005400
005500*--  MATRICULAS ATIVAS (ALUNO X DISCIPLINA) -- USADA POR
005600*--  0400-CALCULA-MENSALIDADE PARA SOMAR OS CREDITOS -------------
005700     SELECT STUDENT-ENLISTMENT-FILE
005800                 ASSIGN TO ENLFILE
005900                 ORGANIZATION LINE SEQUENTIAL
006000                 FILE STATUS WS-ENLIST-STATUS.
006100
006200*--  HISTORICO DE PAGAMENTOS -- SOMENTE LEITURA NESTE PROGRAMA
006300*--  (QUEM GRAVA E O WALKPAY1) ------------------------------
006400     SELECT PAYMENT-FILE
006500                 ASSIGN TO PAYFILE
006600                 ORGANIZATION LINE SEQUENTIAL
006700                 FILE STATUS WS-PAYMENT-STATUS.
006800
006900*--  EXTRATO FINANCEIRO POR ALUNO -- IMPRESSORA DA TESOURARIA -
007000     SELECT STATEMENT-FILE
007100                 ASSIGN TO PRINTER
007200                 ORGANIZATION LINE SEQUENTIAL
007300                 FILE STATUS WS-STATEMENT-STATUS.
007400
007500*===========================================================*
007600*    FIM DA ENVIRONMENT DIVISION -- LAYOUTS DE REGISTRO
007700*    (FILE SECTION) E TABELAS DE TRABALHO A SEGUIR
007800*===========================================================*
007900 DATA DIVISION.
008000 FILE SECTION.
008100*--  MESTRE DE ALUNOS -- LIDO UM DE CADA VEZ (0200-LE-STUDENT),
008200*--  NUNCA REGRAVADO POR ESTE PROGRAMA (SO O WALKPAY1 REGRAVA) -
008300 FD  STUDENT-FILE
008400     LABEL RECORD STANDARD.
008500     COPY "STUDENT.CBL".
008600
008700*--  CATALOGO DE DISCIPLINAS -- CARREGADO INTEIRO EM
008800*--  WS-COURSE-TAB NA CARGA DE MESTRES (0151) ------------------
008900 FD  COURSE-FILE
009000     LABEL RECORD STANDARD.
009100     COPY "COURSE.CBL".
009200
009300*--  MATRICULAS -- CARREGADAS INTEIRAS EM WS-ENLIST-TAB (0152) -
009400 FD  STUDENT-ENLISTMENT-FILE
009500     LABEL RECORD STANDARD.
009600     COPY "ENLIST.CBL".
009700
009800*--  PAGAMENTOS -- CARREGADOS INTEIROS EM WS-PAYMENT-TAB (0153)
009900 FD  PAYMENT-FILE
010000     LABEL RECORD STANDARD.
010100     COPY "PAYMENT.CBL".
010200
010300*--  EXTRATO -- CABECALHO + DETALHE + 8 LINHAS DE PARCELA POR
010400*--  ALUNO (0800/0850/0855) --------------------------------
010500 FD  STATEMENT-FILE
010600     LABEL RECORD OMITTED.
010700 01  REG-STATEMENT               PIC X(80).
010800
010900 WORKING-STORAGE SECTION.
011000*--  '00' OK, '10' FIM DE ARQUIVO -- TESTADOS SOMENTE NOS
011100*--  PARAGRAFOS DE LEITURA (0151/0152/0153/0200) --------------
011200 01  WS-FILE-STATUS-GROUP.
011300     05  WS-STUDENT-STATUS           PIC X(02) VALUE SPACES.
011400     05  WS-COURSE-STATUS            PIC X(02) VALUE SPACES.
011500     05  WS-ENLIST-STATUS            PIC X(02) VALUE SPACES.
011600     05  WS-PAYMENT-STATUS           PIC X(02) VALUE SPACES.
011700     05  WS-STATEMENT-STATUS         PIC X(02) VALUE SPACES.
011800
011900 01  WS-SWITCHES.
012000*--  FIM DO STUDENT-FILE -- GOVERNA O PERFORM UNTIL DE 0100 ---
012100     05  WS-EOF-STUDENT              PIC X(01) VALUE 'N'.
012200         88  END-OF-STUDENT          VALUE 'Y'.
012300*--  RESERVADO PARA QUEBRA DE PAGINA DO EXTRATO -- NAO USADO
012400*--  NESTA VERSAO (EXTRATO NAO PAGINA POR ENQUANTO) ------------
012500     05  WS-LINE-COUNT-SWITCH        PIC X(01) VALUE 'N'.
012600
012700*--  CONTADORES E INDICES (SEMPRE COMP NESTA CASA) ----------
012800 01  WS-COUNTERS.
012900     05  WS-COURSE-COUNT             PIC 9(05) COMP.
013000     05  WS-ENLIST-COUNT             PIC 9(05) COMP.
013100     05  WS-PAYMENT-COUNT            PIC 9(07) COMP.
013200     05  WS-STUDENT-READ-COUNT       PIC 9(05) COMP VALUE ZERO.
013300*--  SUBSCRITO AUXILIAR DE 0550/0555 (MESMO VALOR DE WS-INS-IDX,
013400*--  MANTIDO SEPARADO PORQUE O PERFORM VARYING PRECISA DE UM
013500*--  CAMPO PROPRIO PARA CONTAR ATE INSTALLMENT-COUNT) -----------
013600     05  WS-INSTALL-SUB              PIC 9(01) COMP.
013700*--  RESERVADO PARA PAGINACAO FUTURA DO EXTRATO -- NAO USADO
013800*--  NESTA VERSAO (VER WS-LINE-COUNT-SWITCH, ACIMA) --------------
013900     05  WS-LINE-NUMBER              PIC 9(03) COMP VALUE ZERO.
014000
014100*--  TABELAS EM MEMORIA -- ARQUIVOS SAO LINE SEQUENTIAL,
014200*--  NAO HA ACESSO INDEXADO NATIVO (VER ARQUIVO SPEC-FILES)
014300 01  WS-COURSE-TAB.
014400     05  WS-COURSE-ROW OCCURS 500 TIMES
014500                         INDEXED BY WS-CRS-IDX.
014600*--  CHAVE INTERNA DO CATALOGO -- SO IDA-E-VOLTA -----------------
014700         10  WS-CRS-ID               PIC 9(09).
014800*--  CODIGO CURTO DA DISCIPLINA -- SO IDA-E-VOLTA ----------------
014900         10  WS-CRS-CODE             PIC X(10).
015000*--  TITULO DA DISCIPLINA -- SO IDA-E-VOLTA -----------------------
015100         10  WS-CRS-TITLE            PIC X(40).
015200*--  CREDITOS DA DISCIPLINA -- SOMADO EM WS-SF-TOTAL-UNITS EM 0405
015300         10  WS-CRS-UNITS            PIC 9(02).
015400
015500*--  UMA LINHA POR PAR ALUNO/DISCIPLINA -- 0405-SOMA-UMA-MATRICULA
015600*--  PERCORRE A TABELA INTEIRA PROCURANDO O ALUNO CORRENTE -------
015700 01  WS-ENLIST-TAB.
015800     05  WS-ENLIST-ROW OCCURS 6000 TIMES
015900                         INDEXED BY WS-ENL-IDX.
016000*--  CHAVE DE BUSCA -- COMPARADA COM STUDENT-ID DO ALUNO CORRENTE
016100         10  WS-ENL-STUDENT-ID       PIC 9(09).
016200*--  USADO PARA ACHAR OS CREDITOS NA WS-COURSE-TAB (SEARCH) ------
016300         10  WS-ENL-COURSE-ID        PIC 9(09).
016400
016500*--  CARGA DO PAYMENT-FILE INTEIRO (0153) -- USADA POR
016600*--  0500-CALCULA-SALDO PARA FECHAR O TOTAL PAGO DO ALUNO --------
016700 01  WS-PAYMENT-TAB.
016800     05  WS-PAYMENT-ROW OCCURS 4000 TIMES
016900                         INDEXED BY WS-PMT-IDX.
017000*--  STUDENT-NUMBER DO ALUNO QUE PAGOU (CHAVE DE SOMA) -----------
017100         10  WS-PMT-REFERENCE        PIC X(12).
017200*--  VALOR DO PAGAMENTO (SOMENTE MENSALIDADE CONTA -- REGRA 7) ---
017300         10  WS-PMT-AMOUNT           PIC S9(7)V99 COMP-3.
017400*--  'Tuition Fee' OU SPACES ENTRA NA SOMA -- IGUAL AO WALKPAY1 --
017500         10  WS-PMT-REMARKS          PIC X(30).
017600
017700*--  ACUMULADORES DO ALUNO CORRENTE (REGRAS 5, 6, 7) --------
017800 01  WS-STUDENT-FINANCIALS.
017900*--  SOMA BRUTA DE CREDITOS DE TODAS AS MATRICULAS DO ALUNO ------
018000     05  WS-SF-TOTAL-UNITS           PIC 9(04) COMP.
018100*--  CREDITOS EFETIVAMENTE COBRADOS -- LIMITADO POR
018200*--  MAX-CHARGEABLE-UNITS (REGRA 5, VER 0400) --------------------
018300     05  WS-SF-UNITS-TO-CHARGE       PIC 9(04) COMP.
018400*--  MENSALIDADE = WS-SF-UNITS-TO-CHARGE * RATE-PER-UNIT ---------
018500     05  WS-SF-TUITION-FEE           PIC S9(7)V99 COMP-3.
018600*--  TAXA DIVERSA FIXA -- SO INCIDE SE HOUVE MATRICULA (REGRA 6) -
018700     05  WS-SF-MISC-TOTAL            PIC S9(7)V99 COMP-3.
018800*--  TAXA OUTRAS FIXA -- MESMA REGRA DA TAXA DIVERSA -------------
018900     05  WS-SF-OTHER-FEES-TOTAL      PIC S9(7)V99 COMP-3.
019000*--  MENSALIDADE + MISC + OUTRAS -- BASE DO SALDO DEVEDOR --------
019100     05  WS-SF-TOTAL-ASSESSMENT      PIC S9(7)V99 COMP-3.
019200*--  SOMA DOS PAGAMENTOS DE MENSALIDADE (0505, REGRA 7) ----------
019300     05  WS-SF-TOTAL-PAID            PIC S9(7)V99 COMP-3.
019400*--  TOTAL-ASSESSMENT MENOS TOTAL-PAID -- IMPRESSO NO EXTRATO ----
019500     05  WS-SF-OUTSTANDING-BALANCE   PIC S9(7)V99 COMP-3.
019600*--  SALDO QUE AINDA CABE NAS PARCELAS APOS A ENTRADA (0550) -----
019700     05  WS-SF-REMAIN-FOR-INSTALL    PIC S9(7)V99 COMP-3.
019800*--  VALOR DE CADA UMA DAS 8 PARCELAS (REMAIN / INSTALLMENT-COUNT)
019900     05  WS-SF-INSTALLMENT-AMOUNT    PIC S9(7)V99 COMP-3.
020000*--  'PAID'/'UNPAID' -- TOTAL-PAID VERSUS DOWNPAYMENT-FIXED ------
020100     05  WS-SF-DOWNPAY-STATUS        PIC X(06).
020200
020300*--  TABELA DAS 8 PARCELAS DO ALUNO CORRENTE (REGRA 7) ------
020400 01  WS-INSTALL-TAB.
020500     05  WS-INSTALL-ROW OCCURS 8 TIMES
020600                         INDEXED BY WS-INS-IDX.
020700*--  ROTULO DA PARCELA (VEM DA CONSTANTE CAL-LABEL DO FISCAL) ---
020800         10  WS-INS-LABEL            PIC X(20).
020900*--  DATA DE VENCIMENTO (VEM DE CAL-DUE-DATE DO FISCAL.CBL) ------
021000         10  WS-INS-DUE-DATE         PIC X(12).
021100*--  VALOR ACUMULADO ATE ESTA PARCELA (0555-MONTA-UMA-PARCELA) ---
021200         10  WS-INS-THRESHOLD        PIC S9(7)V99 COMP-3.
021300*--  'PAID'/'UNPAID' -- COMPARA TOTAL-PAID CONTRA O THRESHOLD ----
021400         10  WS-INS-STATUS           PIC X(06).
021500
021600*--  LINHAS DE IMPRESSAO DO EXTRATO -- CADA 01 E MONTADA POR
021700*--  MOVE DE CAMPO EM CAMPO E DEPOIS REDEFINIDA COMO UM UNICO
021800*--  PIC X PARA GRAVACAO NO REG-STATEMENT (0800/0850/0855) ------
021900 01  CABE1.
022000     05  FILLER   PIC X(20) VALUE 'FACAD'.
022100     05  FILLER   PIC X(40) VALUE
022200              'EXTRATO FINANCEIRO DO ALUNO'.
022300     05  FILLER   PIC X(06) VALUE 'DATA:'.
022400*--  DATA DE EMISSAO DO EXTRATO -- CAPTURADA EM 0800 -------------
022500     05  CB1-DATA PIC X(10).
022600 01  CABE1-R REDEFINES CABE1        PIC X(76).
022700
022800 01  CABE2.
022900     05  FILLER      PIC X(10) VALUE 'MATRICULA:'.
023000*--  STUDENT-NUMBER DO ALUNO CORRENTE -----------------------------
023100     05  CB2-NUMERO  PIC X(12).
023200     05  FILLER      PIC X(03) VALUE SPACES.
023300     05  FILLER      PIC X(06) VALUE 'ALUNO:'.
023400*--  LAST-NAME DO ALUNO CORRENTE -----------------------------------
023500     05  CB2-NOME    PIC X(30).
023600 01  CABE2-R REDEFINES CABE2        PIC X(61).
023700
023800 01  DETAIL1.
023900     05  FILLER       PIC X(20) VALUE 'CREDITOS MATRICULADOS:'.
024000*--  WS-SF-TOTAL-UNITS -- CREDITOS BRUTOS, ANTES DO TETO ---------
024100     05  DT1-UNIDADES PIC ZZZ9.
024200     05  FILLER       PIC X(15) VALUE '  MENSALIDADE:'.
024300*--  WS-SF-TUITION-FEE (REGRA 5) ----------------------------------
024400     05  DT1-MENS     PIC ZZ,ZZZ,ZZ9.99.
024500 01  DETAIL1-R REDEFINES DETAIL1    PIC X(70).
024600
024700 01  DETAIL2.
024800     05  FILLER       PIC X(16) VALUE 'TAXAS DIVERSAS:'.
024900*--  WS-SF-MISC-TOTAL (REGRA 6) -----------------------------------
025000     05  DT2-MISC     PIC ZZ,ZZZ,ZZ9.99.
025100     05  FILLER       PIC X(14) VALUE '  OUTRAS TX:'.
025200*--  WS-SF-OTHER-FEES-TOTAL (REGRA 6) -----------------------------
025300     05  DT2-OUTRAS   PIC ZZ,ZZZ,ZZ9.99.
025400 01  DETAIL2-R REDEFINES DETAIL2    PIC X(60).
025500
025600 01  DETAIL3.
025700     05  FILLER       PIC X(18) VALUE 'TOTAL A PAGAR:'.
025800*--  WS-SF-TOTAL-ASSESSMENT ---------------------------------------
025900     05  DT3-TOTAL    PIC ZZ,ZZZ,ZZ9.99.
026000     05  FILLER       PIC X(12) VALUE '  PAGO:'.
026100*--  WS-SF-TOTAL-PAID (SOMENTE MENSALIDADE -- REGRA 7) ------------
026200     05  DT3-PAGO     PIC ZZ,ZZZ,ZZ9.99.
026300     05  FILLER       PIC X(12) VALUE '  SALDO:'.
026400     05  DT3-SALDO    PIC ZZ,ZZZ,ZZ9.99.
026500 01  DETAIL3-R REDEFINES DETAIL3    PIC X(80).
026600
026700 01  DETAIL4.
026800     05  DT4-LABEL    PIC X(20).
026900     05  FILLER       PIC X(02) VALUE SPACES.
027000     05  DT4-VENCTO   PIC X(12).
027100     05  FILLER       PIC X(02) VALUE SPACES.
027200     05  DT4-VALOR    PIC ZZ,ZZZ,ZZ9.99.
027300     05  FILLER       PIC X(02) VALUE SPACES.
027400     05  DT4-STATUS   PIC X(06).
027500 01  DETAIL4-R REDEFINES DETAIL4    PIC X(60).
027600
027700     COPY "FISCAL.CBL".
027800
027900 PROCEDURE DIVISION.
028000
028100*===========================================================*
028200*    0100-INICIO -- ABRE OS ARQUIVOS-MESTRE E O EXTRATO,
028300*    CARREGA CURSOS/MATRICULAS/PAGAMENTOS EM MEMORIA E
028400*    DISPARA O LACO PRINCIPAL DE APURACAO, UM ALUNO POR VEZ
028500*===========================================================*
028600 0100-INICIO.
028700     OPEN INPUT  STUDENT-FILE
028800     OPEN INPUT  COURSE-FILE
028900     OPEN INPUT  STUDENT-ENLISTMENT-FILE
029000     OPEN INPUT  PAYMENT-FILE
029100     OPEN OUTPUT STATEMENT-FILE
029200
029300     PERFORM 0150-CARREGA-MESTRES THRU 0150-CARREGA-MESTRES-EXIT.
029400
029500     PERFORM 0200-LE-STUDENT.
029600     PERFORM 0300-PROCESSA-ALUNO THRU 0300-PROCESSA-ALUNO-EXIT
029700         UNTIL END-OF-STUDENT.
029800
029900     PERFORM 0950-ENCERRA THRU 0950-ENCERRA-EXIT.
030000     STOP RUN.
030100
030200*--  0150 THRU 0150-EXIT -- CARGA DOS ARQUIVOS-MESTRE EM
030300*--  TABELAS (LINE SEQUENTIAL NAO TEM ACESSO INDEXADO) ------
030400 0150-CARREGA-MESTRES.
030500     MOVE ZERO TO WS-COURSE-COUNT
030600     PERFORM 0151-LE-COURSE-FILE UNTIL WS-COURSE-STATUS = '10'
030700     CLOSE COURSE-FILE.
030800
030900     MOVE ZERO TO WS-ENLIST-COUNT
031000     PERFORM 0152-LE-ENLIST-FILE UNTIL WS-ENLIST-STATUS = '10'
031100     CLOSE STUDENT-ENLISTMENT-FILE.
031200
031300     MOVE ZERO TO WS-PAYMENT-COUNT
031400     PERFORM 0153-LE-PAYMENT-FILE UNTIL WS-PAYMENT-STATUS = '10'
031500     CLOSE PAYMENT-FILE.
031600
031700 0150-CARREGA-MESTRES-EXIT.
031800     EXIT.
031900
032000*--  0151 -- CARREGA UMA LINHA DO CATALOGO DE DISCIPLINAS NA
032100*--  WS-COURSE-TAB (SO OS QUATRO CAMPOS QUE 0405 PRECISA) -----
032200 0151-LE-COURSE-FILE.
032300     READ COURSE-FILE
032400         AT END
032500             MOVE '10' TO WS-COURSE-STATUS
032600         NOT AT END
032700             ADD 1 TO WS-COURSE-COUNT
032800             SET WS-CRS-IDX TO WS-COURSE-COUNT
032900             MOVE COURSE-ID    TO WS-CRS-ID (WS-CRS-IDX)
033000             MOVE COURSE-CODE  TO WS-CRS-CODE (WS-CRS-IDX)
033100             MOVE COURSE-TITLE TO WS-CRS-TITLE (WS-CRS-IDX)
033200             MOVE CREDIT-UNITS TO WS-CRS-UNITS (WS-CRS-IDX)
033300     END-READ.
033400
033500*--  0152 -- CARREGA UMA LINHA DE MATRICULA (ALUNO X DISCIPLINA)
033600*--  NA WS-ENLIST-TAB -- USADA POR 0405 PARA SOMAR CREDITOS --
033700 0152-LE-ENLIST-FILE.
033800     READ STUDENT-ENLISTMENT-FILE
033900         AT END
034000             MOVE '10' TO WS-ENLIST-STATUS
034100         NOT AT END
034200             ADD 1 TO WS-ENLIST-COUNT
034300             SET WS-ENL-IDX TO WS-ENLIST-COUNT
034400             MOVE STUDENT-ID    TO WS-ENL-STUDENT-ID (WS-ENL-IDX)
034500             MOVE COURSE-ID     TO WS-ENL-COURSE-ID (WS-ENL-IDX)
034600     END-READ.
034700
034800*--  0153 -- CARREGA UMA LINHA DO HISTORICO DE PAGAMENTOS NA
034900*--  WS-PAYMENT-TAB (SO OS TRES CAMPOS QUE 0500 PRECISA) ------
035000 0153-LE-PAYMENT-FILE.
035100     READ PAYMENT-FILE
035200         AT END
035300             MOVE '10' TO WS-PAYMENT-STATUS
035400         NOT AT END
035500             ADD 1 TO WS-PAYMENT-COUNT
035600             SET WS-PMT-IDX TO WS-PAYMENT-COUNT
035700             MOVE REFERENCE-NUMBER TO WS-PMT-REFERENCE (WS-PMT-IDX)
035800             MOVE AMOUNT           TO WS-PMT-AMOUNT (WS-PMT-IDX)
035900             MOVE REMARKS          TO WS-PMT-REMARKS (WS-PMT-IDX)
036000     END-READ.
036100
036200*--  0200 -- LE O PROXIMO ALUNO DO MESTRE E CONTA PARA O TOTAL
036300*--  DE ALUNOS APURADOS NESTE RUN ------------------------------
036400 0200-LE-STUDENT.
036500     READ STUDENT-FILE
036600         AT END SET END-OF-STUDENT TO TRUE
036700     END-READ
036800     IF NOT END-OF-STUDENT
036900         ADD 1 TO WS-STUDENT-READ-COUNT
037000     END-IF.
037100
037200*===========================================================*
037300*    0300-PROCESSA-ALUNO -- APLICA AS REGRAS 5 A 7 NO ALUNO
037400*    CORRENTE E IMPRIME O EXTRATO ANTES DE LER O PROXIMO
037500*===========================================================*
037600 0300-PROCESSA-ALUNO.
037700     PERFORM 0400-CALCULA-MENSALIDADE.
037800     PERFORM 0410-CALCULA-TAXAS.
037900     PERFORM 0500-CALCULA-SALDO.
038000     PERFORM 0550-MONTA-PARCELAS THRU 0550-MONTA-PARCELAS-EXIT.
038100     PERFORM 0800-IMPRIME-CABECALHO.
038200     PERFORM 0850-IMPRIME-DETALHE THRU 0850-IMPRIME-DETALHE-EXIT.
038300     PERFORM 0200-LE-STUDENT.
038400
038500 0300-PROCESSA-ALUNO-EXIT.
038600     EXIT.
038700
038800*--  REGRA 5 -- TETO DE CREDITOS E MENSALIDADE --------------
038900 0400-CALCULA-MENSALIDADE.
039000     MOVE ZERO TO WS-SF-TOTAL-UNITS
039100     SET WS-ENL-IDX TO 1
039200     PERFORM 0405-SOMA-UMA-MATRICULA
039300         VARYING WS-ENL-IDX FROM 1 BY 1
039400             UNTIL WS-ENL-IDX > WS-ENLIST-COUNT.
039500
039600     IF WS-SF-TOTAL-UNITS > MAX-CHARGEABLE-UNITS
039700         MOVE MAX-CHARGEABLE-UNITS TO WS-SF-UNITS-TO-CHARGE
039800     ELSE
039900         MOVE WS-SF-TOTAL-UNITS    TO WS-SF-UNITS-TO-CHARGE
040000     END-IF
040100
040200     COMPUTE WS-SF-TUITION-FEE ROUNDED =
040300             WS-SF-UNITS-TO-CHARGE * RATE-PER-UNIT.
040400
040500 0405-SOMA-UMA-MATRICULA.
040600     IF WS-ENL-STUDENT-ID (WS-ENL-IDX) = STUDENT-ID
040700         SET WS-CRS-IDX TO 1
040800         SEARCH WS-COURSE-ROW
040900             AT END NEXT SENTENCE
041000             WHEN WS-CRS-ID (WS-CRS-IDX) =
041100                              WS-ENL-COURSE-ID (WS-ENL-IDX)
041200                 ADD WS-CRS-UNITS (WS-CRS-IDX)
041300                                      TO WS-SF-TOTAL-UNITS
041400         END-SEARCH.
041500
041600*--  REGRA 6 -- TAXAS FIXAS DE MATRICULA ---------------------
041700 0410-CALCULA-TAXAS.
041800     IF WS-SF-TOTAL-UNITS > ZERO
041900         MOVE MISC-TOTAL-FIXED  TO WS-SF-MISC-TOTAL
042000         MOVE OTHER-FEES-FIXED  TO WS-SF-OTHER-FEES-TOTAL
042100     ELSE
042200         MOVE ZERO TO WS-SF-MISC-TOTAL
042300         MOVE ZERO TO WS-SF-OTHER-FEES-TOTAL
042400     END-IF
042500
042600     COMPUTE WS-SF-TOTAL-ASSESSMENT =
042700             WS-SF-TUITION-FEE + WS-SF-MISC-TOTAL
042800                                + WS-SF-OTHER-FEES-TOTAL.
042900
043000*--  REGRA 7 -- PAGAMENTOS E SALDO DEVEDOR -------------------
043100 0500-CALCULA-SALDO.
043200     MOVE ZERO TO WS-SF-TOTAL-PAID
043300     SET WS-PMT-IDX TO 1
043400     PERFORM 0505-SOMA-UM-PAGAMENTO
043500         VARYING WS-PMT-IDX FROM 1 BY 1
043600             UNTIL WS-PMT-IDX > WS-PAYMENT-COUNT.
043700
043800     COMPUTE WS-SF-OUTSTANDING-BALANCE =
043900             WS-SF-TOTAL-ASSESSMENT - WS-SF-TOTAL-PAID.
044000
044100     IF WS-SF-TOTAL-PAID >= DOWNPAYMENT-FIXED
044200         MOVE 'PAID'   TO WS-SF-DOWNPAY-STATUS
044300     ELSE
044400         MOVE 'UNPAID' TO WS-SF-DOWNPAY-STATUS
044500     END-IF.
044600
044700 0505-SOMA-UM-PAGAMENTO.
044800     IF WS-PMT-REFERENCE (WS-PMT-IDX) = STUDENT-NUMBER
044900        AND (WS-PMT-REMARKS (WS-PMT-IDX) = 'Tuition Fee'
045000             OR WS-PMT-REMARKS (WS-PMT-IDX) = SPACES)
045100         ADD WS-PMT-AMOUNT (WS-PMT-IDX) TO WS-SF-TOTAL-PAID.
045200
045300*--  REGRA 7 -- CALENDARIO DAS 8 PARCELAS --------------------
045400 0550-MONTA-PARCELAS.
045500     COMPUTE WS-SF-REMAIN-FOR-INSTALL =
045600             WS-SF-TOTAL-ASSESSMENT - DOWNPAYMENT-FIXED.
045700
045800     IF WS-SF-REMAIN-FOR-INSTALL NOT > ZERO
045900         MOVE ZERO TO WS-SF-INSTALLMENT-AMOUNT
046000     ELSE
046100         COMPUTE WS-SF-INSTALLMENT-AMOUNT ROUNDED =
046200                 WS-SF-REMAIN-FOR-INSTALL / INSTALLMENT-COUNT
046300     END-IF
046400
046500     SET WS-INS-IDX TO 1
046600     SET WS-INSTALL-SUB TO 1
046700     PERFORM 0555-MONTA-UMA-PARCELA
046800         VARYING WS-INSTALL-SUB FROM 1 BY 1
046900             UNTIL WS-INSTALL-SUB > INSTALLMENT-COUNT.
047000
047100 0550-MONTA-PARCELAS-EXIT.
047200     EXIT.
047300
047400 0555-MONTA-UMA-PARCELA.
047500     SET WS-INS-IDX TO WS-INSTALL-SUB
047600     MOVE CAL-LABEL (WS-INSTALL-SUB)
047700                                 TO WS-INS-LABEL (WS-INS-IDX)
047800     MOVE CAL-DUE-DATE (WS-INSTALL-SUB)
047900                                 TO WS-INS-DUE-DATE (WS-INS-IDX)
048000     COMPUTE WS-INS-THRESHOLD (WS-INS-IDX) =
048100             DOWNPAYMENT-FIXED +
048200                 (WS-SF-INSTALLMENT-AMOUNT * WS-INSTALL-SUB)
048300
048400     IF WS-SF-TOTAL-PAID >=
048500             WS-INS-THRESHOLD (WS-INS-IDX) - DOWNPAYMENT-TOLERANCE
048600         MOVE 'PAID'   TO WS-INS-STATUS (WS-INS-IDX)
048700     ELSE
048800         MOVE 'UNPAID' TO WS-INS-STATUS (WS-INS-IDX)
048900     END-IF.
049000
049100*--  0800 -- CABECALHO DO EXTRATO -- UMA NOVA PAGINA POR ALUNO
049200*--  (CABE1) SEGUIDA DA LINHA DE IDENTIFICACAO (CABE2) --------
049300 0800-IMPRIME-CABECALHO.
049400     MOVE SPACES TO CABE1
049500     ACCEPT CB1-DATA FROM DATE YYYYMMDD
049600     MOVE CABE1-R TO REG-STATEMENT
049700     WRITE REG-STATEMENT AFTER ADVANCING PAGE
049800
049900     MOVE SPACES TO CABE2
050000     MOVE STUDENT-NUMBER TO CB2-NUMERO
050100     MOVE LAST-NAME      TO CB2-NOME
050200     MOVE CABE2-R TO REG-STATEMENT
050300     WRITE REG-STATEMENT AFTER ADVANCING 2 LINES.
050400
050500*--  0850 -- CORPO DO EXTRATO -- CREDITOS/MENSALIDADE (DETAIL1),
050600*--  TAXAS (DETAIL2), TOTAIS (DETAIL3) E AS 8 PARCELAS (0855) -
050700 0850-IMPRIME-DETALHE.
050800     MOVE SPACES TO DETAIL1
050900     MOVE WS-SF-TOTAL-UNITS TO DT1-UNIDADES
051000     MOVE WS-SF-TUITION-FEE TO DT1-MENS
051100     MOVE DETAIL1-R TO REG-STATEMENT
051200     WRITE REG-STATEMENT AFTER ADVANCING 2 LINES
051300
051400     MOVE SPACES TO DETAIL2
051500     MOVE WS-SF-MISC-TOTAL       TO DT2-MISC
051600     MOVE WS-SF-OTHER-FEES-TOTAL TO DT2-OUTRAS
051700     MOVE DETAIL2-R TO REG-STATEMENT
051800     WRITE REG-STATEMENT AFTER ADVANCING 1 LINES
051900
052000     MOVE SPACES TO DETAIL3
052100     MOVE WS-SF-TOTAL-ASSESSMENT    TO DT3-TOTAL
052200     MOVE WS-SF-TOTAL-PAID          TO DT3-PAGO
052300     MOVE WS-SF-OUTSTANDING-BALANCE TO DT3-SALDO
052400     MOVE DETAIL3-R TO REG-STATEMENT
052500     WRITE REG-STATEMENT AFTER ADVANCING 2 LINES
052600
052700     SET WS-INS-IDX TO 1
052800     PERFORM 0855-IMPRIME-UMA-PARCELA
052900         VARYING WS-INS-IDX FROM 1 BY 1
053000             UNTIL WS-INS-IDX > INSTALLMENT-COUNT.
053100
053200 0850-IMPRIME-DETALHE-EXIT.
053300     EXIT.
053400
053500*--  0855 -- CORPO DO PERFORM VARYING DE 0850 -- IMPRIME UMA
053600*--  LINHA DE PARCELA (ROTULO, VENCIMENTO, VALOR, STATUS) -----
053700 0855-IMPRIME-UMA-PARCELA.
053800     MOVE SPACES TO DETAIL4
053900     MOVE WS-INS-LABEL (WS-INS-IDX)    TO DT4-LABEL
054000     MOVE WS-INS-DUE-DATE (WS-INS-IDX) TO DT4-VENCTO
054100     MOVE WS-SF-INSTALLMENT-AMOUNT     TO DT4-VALOR
054200     MOVE WS-INS-STATUS (WS-INS-IDX)   TO DT4-STATUS
054300     MOVE DETAIL4-R TO REG-STATEMENT
054400     WRITE REG-STATEMENT AFTER ADVANCING 1 LINES.
054500
054600 0950-ENCERRA.
054700*--  ENCERRAMENTO DO LOTE -- FECHA ARQUIVOS
054800     CLOSE STUDENT-FILE
054900     CLOSE STATEMENT-FILE.
055000
055100 0950-ENCERRA-EXIT.
055200     EXIT.
