000100*===========================================================*
000200*    SISTEMA - FACAD  (ENROLLMENT / CASHIERING RELEASE)
000300*===========================================================*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     ENLIST01.
000600 AUTHOR.         ENZO PEREIRA DA SILVA.
000700 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000800 DATE-WRITTEN.   03/09/1994.
000900 DATE-COMPILED.
001000 SECURITY.       USO RESTRITO - SOMENTE PESSOAL DA SECRETARIA.
001100*---------------------------------------------------------- *
001200*    FINALIDADE : PROCESSA O ARQUIVO DE TRANSACOES DE
001300*                 MATRICULA (ENLISTMENT-TXN-FILE), UMA
001400*                 TRANSACAO POR VEZ, NA ORDEM DE ENTRADA,
001500*                 VALIDANDO LOTACAO DA TURMA, CONFLITO DE
001600*                 HORARIO E O TETO DE 24 CREDITOS, GRAVANDO
001700*                 A MATRICULA OU A ENTRADA NA FILA DE ESPERA
001800*                 E O REGISTRO DE TRILHA (SUBJECT-LOG-FILE).
001900*    CHANGE-LOG :
002000*    VRS      DATA          PROGRAMADOR     DESCRICAO
002100*    1.0      03/09/1994    ENZO 19         IMPLANTACAO INICIAL   V1.0    
002200*                                           DO LOTE NOTURNO DE    V1.0    
002300*                                           MATRICULA             V1.0    
002400*    1.1      22/11/1994    ENZO 19         INCLUIDA VALIDACAO    V1.1    
002500*                                           DE CONFLITO DE        V1.1    
002600*                                           HORARIO (REGRA 3)     V1.1    
002700*    1.2      14/02/1995    JAMILE 26       INCLUIDO TETO DE      V1.2    
002800*                                           24 CREDITOS/ALUNO     V1.2    
002900*    1.3      30/05/1996    FABIO           BLOQUEIO DE ADD P/    V1.3    
003000*                                           ALUNO JA MATRICULADO  V1.3    
003100*                                           (STATUS ENROLLED)     V1.3    
003200*    1.4      19/09/1998    JAMILE 26       FILA DE ESPERA COM    V1.4    
003300*                                           CONFIRMACAO EXPLIC.   V1.4    
003400*                                           (CONFIRM-WAITLIST)    V1.4    
003500*    1.5      04/01/1999    FABIO           Y2K -- CHAVES DE      V1.5    
003600*                                           DATA PARA AAAA/MM/DD  V1.5    
003700*    1.6      27/03/2001    ENZO 19         RELATORIO DE          V1.6    
003800*                                           OCORRENCIAS DO LOTE   V1.6    
003900*                                           (CHAMADO 1187)        V1.6    
004000*---------------------------------------------------------- *
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300*--  SO O DEFERE DE FORMULARIO DA LISTAGEM DE OCORRENCIAS --
004400*--  SEM UPSI, SEM CLASSE ESPECIAL NESTE PROGRAMA ------------
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800*--  NOVE ARQUIVOS DE ENTRADA/SAIDA, TODOS LINE SEQUENTIAL --
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100*--  MESTRE DE ALUNOS -- CARREGADO INTEIRO EM WS-STUDENT-TAB
005200*--  NA CARGA DE MESTRES (0151) -- SO LEITURA NESTE PROGRAMA -
005300     SELECT STUDENT-FILE
005400                 ASSIGN TO STUFILE
005500                 ORGANIZATION LINE SEQUENTIAL
005600                 FILE STATUS WS-STUDENT-STATUS.
005700
005800*--  CATALOGO DE DISCIPLINAS -- CARREGADO EM TABELA PARA A
005900*--  BUSCA DE CREDIT-UNITS EM 0455-SOMA-UMA-MATRICULA --------
006000     SELECT COURSE-FILE
006100                 ASSIGN TO CRSFILE
006200                 ORGANIZATION LINE SEQUENTIAL
006300                 FILE STATUS WS-COURSE-STATUS.
006400
006500*--  TURMAS (SECOES) -- FORNECE MAX-CAPACITY PARA A REGRA 1
006600*--  DE LOTACAO (0500-VERIFICA-LOTACAO) ----------------------
006700     SELECT CLASS-SECTION-FILE
006800                 ASSIGN TO SECFILE
006900                 ORGANIZATION LINE SEQUENTIAL
007000                 FILE STATUS WS-SECTION-STATUS.
007100
007200*--  GRADE DE HORARIOS DAS TURMAS -- USADA PELA REGRA 3 DE
007300*--  CONFLITO DE HORARIO (0600-VALIDA-CONFLITO E SEGUINTES) --
007400     SELECT CLASS-SCHEDULE-FILE
007500                 ASSIGN TO SCHFILE
007600                 ORGANIZATION LINE SEQUENTIAL
007700                 FILE STATUS WS-SCHEDULE-STATUS.
007800
007900*--  MATRICULAS ATIVAS -- CARREGADA NO INICIO, REABERTA EM
008000*--  MODO EXTEND PARA RECEBER AS NOVAS MATRICULAS DO LOTE ----
008100     SELECT STUDENT-ENLISTMENT-FILE
008200                 ASSIGN TO ENLFILE
008300                 ORGANIZATION LINE SEQUENTIAL
008400                 FILE STATUS WS-ENLIST-STATUS.
008500
008600*--  FILA DE ESPERA -- MESMO TRATAMENTO DE ABERTURA DO
008700*--  STUDENT-ENLISTMENT-FILE (CARGA, DEPOIS EXTEND) -----------
008800     SELECT STUDENT-WAITLIST-FILE
008900                 ASSIGN TO WLTFILE
009000                 ORGANIZATION LINE SEQUENTIAL
009100                 FILE STATUS WS-WAITLIST-STATUS.
009200
009300*--  TRILHA DE MATRICULA/CANCELAMENTO -- SOMENTE GRAVACAO
009400*--  NESTE PROGRAMA (OPEN EXTEND, VER 0800-GRAVA-LOG) --------
009500     SELECT SUBJECT-LOG-FILE
009600                 ASSIGN TO SUBFILE
009700                 ORGANIZATION LINE SEQUENTIAL
009800                 FILE STATUS WS-SUBJLOG-STATUS.
009900
010000*--  TRANSACOES DE MATRICULA DO LOTE NOTURNO -- UMA POR VEZ,
010100*--  NA ORDEM DE ENTRADA (0200-LE-TRANSACAO) ------------------
010200     SELECT ENLISTMENT-TXN-FILE
010300                 ASSIGN TO ETXFILE
010400                 ORGANIZATION LINE SEQUENTIAL
010500                 FILE STATUS WS-TXN-STATUS.
010600
010700*--  LISTAGEM DE OCORRENCIAS DO LOTE -- IMPRESSORA DA
010800*--  SECRETARIA (0900-GRAVA-OCORRENCIA E 0950-ENCERRA) --------
010900     SELECT ENLIST-LISTING
011000                 ASSIGN TO PRINTER
011100                 ORGANIZATION LINE SEQUENTIAL
011200                 FILE STATUS WS-LISTING-STATUS.
011300*===========================================================*
011400*    FIM DA ENVIRONMENT DIVISION -- LAYOUTS DE REGISTRO
011500*    (FILE SECTION) E TABELAS DE TRABALHO A SEGUIR
011600*===========================================================*
011700
011800 DATA DIVISION.
011900 FILE SECTION.
012000*--  MESTRE DE ALUNOS -- LIDO UM DE CADA VEZ EM 0151 E
012100*--  CARREGADO EM WS-STUDENT-TAB, NUNCA REGRAVADO -------------
012200 FD  STUDENT-FILE
012300     LABEL RECORD STANDARD.
012400     COPY "STUDENT.CBL".
012500
012600*--  CATALOGO DE DISCIPLINAS -- CARREGADO INTEIRO EM
012700*--  WS-COURSE-TAB NA CARGA DE MESTRES (0152) ------------------
012800 FD  COURSE-FILE
012900     LABEL RECORD STANDARD.
013000     COPY "COURSE.CBL".
013100
013200*--  TURMAS -- CARREGADAS INTEIRAS EM WS-SECTION-TAB (0153) --
013300 FD  CLASS-SECTION-FILE
013400     LABEL RECORD STANDARD.
013500     COPY "SECTION.CBL".
013600
013700*--  GRADE DE HORARIOS -- CARREGADA INTEIRA EM
013800*--  WS-SCHEDULE-TAB (0154) --------------------------------
013900 FD  CLASS-SCHEDULE-FILE
014000     LABEL RECORD STANDARD.
014100     COPY "SCHEDUL.CBL".
014200
014300*--  MATRICULAS -- CARREGADAS EM WS-ENLIST-TAB (0155) E DEPOIS
014400*--  REGRAVADAS EM MODO EXTEND PELO PROPRIO LOTE (0700) -------
014500 FD  STUDENT-ENLISTMENT-FILE
014600     LABEL RECORD STANDARD.
014700     COPY "ENLIST.CBL".
014800
014900*--  FILA DE ESPERA -- CARREGADA EM WS-WAITLIST-TAB (0156) E
015000*--  DEPOIS REGRAVADA EM MODO EXTEND PELA REGRA 2 (0550) ------
015100 FD  STUDENT-WAITLIST-FILE
015200     LABEL RECORD STANDARD.
015300     COPY "WAITLST.CBL".
015400
015500*--  TRILHA DE MATRICULA -- SO GRAVACAO (VER 0800-GRAVA-LOG) -
015600 FD  SUBJECT-LOG-FILE
015700     LABEL RECORD STANDARD.
015800     COPY "SUBJLOG.CBL".
015900
016000*--  TRANSACAO DE MATRICULA -- ALUNO/TURMA/CONFIRMACAO DE
016100*--  FILA DE ESPERA, LIDA UMA POR VEZ (0200-LE-TRANSACAO) ------
016200 FD  ENLISTMENT-TXN-FILE
016300     LABEL RECORD STANDARD.
016400 01  REG-ENLISTMENT-TXN.
016500     05  TXN-STUDENT-ID              PIC 9(09).
016600     05  TXN-SECTION-ID              PIC 9(09).
016700     05  TXN-CONFIRM-WAITLIST        PIC X(01).
016800         88  TXN-WAITLIST-CONFIRMED  VALUE 'Y'.
016900     05  FILLER                      PIC X(10).
017000
017100*--  LISTAGEM DE OCORRENCIAS -- UMA LINHA POR TRANSACAO
017200*--  ACEITA/RECUSADA/COLOCADA EM FILA (0900) -------------------
017300 FD  ENLIST-LISTING
017400     LABEL RECORD OMITTED.
017500 01  REG-ENLIST-LISTING              PIC X(80).
017600
017700*--  '00' OK, '10' FIM DE ARQUIVO -- TESTADOS SOMENTE NOS
017800*--  PARAGRAFOS DE LEITURA (0151 A 0156, 0200) -----------------
017900 WORKING-STORAGE SECTION.
018000 01  WS-FILE-STATUS-GROUP.
018100     05  WS-STUDENT-STATUS           PIC X(02) VALUE SPACES.
018200     05  WS-COURSE-STATUS            PIC X(02) VALUE SPACES.
018300     05  WS-SECTION-STATUS           PIC X(02) VALUE SPACES.
018400     05  WS-SCHEDULE-STATUS          PIC X(02) VALUE SPACES.
018500     05  WS-ENLIST-STATUS            PIC X(02) VALUE SPACES.
018600     05  WS-WAITLIST-STATUS          PIC X(02) VALUE SPACES.
018700     05  WS-SUBJLOG-STATUS           PIC X(02) VALUE SPACES.
018800     05  WS-TXN-STATUS               PIC X(02) VALUE SPACES.
018900     05  WS-LISTING-STATUS           PIC X(02) VALUE SPACES.
019000
019100 01  WS-SWITCHES.
019200*--  FIM DO ENLISTMENT-TXN-FILE -- GOVERNA O PERFORM UNTIL
019300*--  DE 0250-PROCESSA-TXN EM 0100-INICIO ------------------------
019400     05  WS-EOF-TXN                  PIC X(01) VALUE 'N'.
019500         88  END-OF-TXN              VALUE 'Y'.
019600*--  LIGADO POR QUALQUER PARAGRAFO DE VALIDACAO (0300 A 0600)
019700*--  QUANDO A TRANSACAO CORRENTE DEVE SER RECUSADA --------------
019800     05  WS-REJECT-SWITCH            PIC X(01) VALUE 'N'.
019900         88  TXN-REJECTED            VALUE 'Y'.
020000*--  RESERVADO PARA UMA FUTURA PARADA ANTECIPADA DO LOTE --
020100*--  NAO USADO NESTA VERSAO (VER CHANGE-LOG 1.6) ----------------
020200     05  WS-STOP-SWITCH              PIC X(01) VALUE 'N'.
020300         88  STOP-PROCESSING-TXN     VALUE 'Y'.
020400*--  LIGADO POR 0500-VERIFICA-LOTACAO (REGRA 1) QUANDO A
020500*--  TURMA JA ATINGIU MAX-CAPACITY --------------------------------
020600     05  WS-SECTION-FULL-SWITCH      PIC X(01) VALUE 'N'.
020700         88  SECTION-IS-FULL         VALUE 'Y'.
020800*--  LIGADO POR 0657-TESTA-UMA-AULA-ANTIGA (REGRA 3) QUANDO
020900*--  HA SOBREPOSICAO DE HORARIO ENTRE DUAS TURMAS -----------------
021000     05  WS-CONFLICT-SWITCH          PIC X(01) VALUE 'N'.
021100         88  CONFLICT-FOUND          VALUE 'Y'.
021200
021300*--  CONTADORES E INDICES (SEMPRE COMP NESTA CASA) ----------
021400 01  WS-COUNTERS.
021500*--  QUANTIDADE DE ALUNOS CARREGADOS EM WS-STUDENT-TAB (0151) -
021600     05  WS-STUDENT-COUNT            PIC 9(05) COMP.
021700*--  QUANTIDADE DE DISCIPLINAS CARREGADAS EM WS-COURSE-TAB (0152)
021800     05  WS-COURSE-COUNT             PIC 9(05) COMP.
021900*--  QUANTIDADE DE TURMAS CARREGADAS EM WS-SECTION-TAB (0153) -
022000     05  WS-SECTION-COUNT            PIC 9(05) COMP.
022100*--  QUANTIDADE DE AULAS CARREGADAS EM WS-SCHEDULE-TAB (0154) -
022200     05  WS-SCHEDULE-COUNT           PIC 9(05) COMP.
022300*--  QUANTIDADE DE MATRICULAS ATIVAS EM WS-ENLIST-TAB -- CRESCE
022400*--  A CADA GRAVACAO NOVA EM 0700-GRAVA-MATRICULA ----------------
022500     05  WS-ENLIST-COUNT             PIC 9(05) COMP.
022600*--  QUANTIDADE DE ENTRADAS NA FILA DE ESPERA -- CRESCE A CADA
022700*--  GRAVACAO NOVA EM 0550-GRAVA-FILA-ESPERA -----------------------
022800     05  WS-WAITLIST-COUNT           PIC 9(05) COMP.
022900*--  PROXIMA CHAVE ENLISTMENT-ID A ATRIBUIR -- CALCULADA EM
023000*--  0155-LE-ENLIST-FILE COMO O MAIOR ID LIDO + 1 ------------------
023100     05  WS-NEXT-ENLIST-ID           PIC 9(09) COMP.
023200*--  PROXIMA CHAVE WAITLIST-ID A ATRIBUIR -- MESMA LOGICA
023300*--  DO WS-NEXT-ENLIST-ID, VER 0156-LE-WAITLIST-FILE ---------------
023400     05  WS-NEXT-WAITLIST-ID         PIC 9(09) COMP.
023500*--  SOMA DE CREDITOS JA MATRICULADOS PELO ALUNO CORRENTE --
023600*--  ACUMULADA EM 0455-SOMA-UMA-MATRICULA (REGRA 9) -----------------
023700     05  WS-CURRENT-UNITS            PIC 9(04) COMP.
023800     05  WS-TXN-READ-COUNT           PIC 9(07) COMP VALUE ZERO.
023900*--  TRANSACOES ACEITAS -- INCREMENTADO EM 0700-GRAVA-MATRICULA
024000     05  WS-TXN-ACCEPT-COUNT         PIC 9(07) COMP VALUE ZERO.
024100*--  TRANSACOES RECUSADAS OU COLOCADAS EM FILA -- INCREMENTADO
024200*--  EM 0900-GRAVA-OCORRENCIA ---------------------------------------
024300     05  WS-TXN-REJECT-COUNT         PIC 9(07) COMP VALUE ZERO.
024400*--  DENTRE AS RECUSADAS, QUANTAS FORAM PARA A FILA DE ESPERA -
024500     05  WS-TXN-WAITLIST-COUNT       PIC 9(07) COMP VALUE ZERO.
024600*--  SUBSCRITO AUXILIAR DE 0600/0605 -- PERCORRE WS-SCHEDULE-TAB
024700*--  PROCURANDO AS AULAS DA TURMA DA TRANSACAO CORRENTE -------------
024800     05  WS-SCHED-SUB                PIC 9(05) COMP.
024900*--  SUBSCRITO AUXILIAR DE 0650/0655/0657 -- PERCORRE
025000*--  WS-SCHEDULE-TAB PARA AS AULAS JA MATRICULADAS PELO ALUNO -------
025100     05  WS-SCHED-SUB-2              PIC 9(05) COMP.
025200*--  CONTADOR AUXILIAR DE 0500-VERIFICA-LOTACAO -- MATRICULAS
025300*--  ATIVAS ENCONTRADAS NA TURMA DA TRANSACAO CORRENTE ---------------
025400     05  WS-SECTION-COUNT-ENL        PIC 9(05) COMP.
025500
025600*--  TABELAS EM MEMORIA -- ARQUIVOS SAO LINE SEQUENTIAL,
025700*--  NAO HA ACESSO INDEXADO NATIVO (VER ARQUIVO SPEC-FILES)
025800 01  WS-STUDENT-TAB.
025900     05  WS-STUDENT-ROW OCCURS 2000 TIMES
026000                         INDEXED BY WS-STU-IDX.
026100*--  CHAVE DE BUSCA -- COMPARADA COM TXN-STUDENT-ID EM 0300 --
026200         10  WS-STU-ID               PIC 9(09).
026300*--  MATRICULA DO ALUNO -- IDA-E-VOLTA PARA O SUBJECT-LOG-FILE
026400         10  WS-STU-NUMBER           PIC X(12).
026500*--  SOBRENOME -- IDA-E-VOLTA PARA O SUBJECT-LOG-FILE --------
026600         10  WS-STU-LAST-NAME        PIC X(30).
026700*--  STATUS DO ALUNO -- 'ENROLLED' BLOQUEIA NOVAS MATRICULAS
026800*--  ATE O PROXIMO WALKPAY1 (VER 0300-VALIDA-ALUNO) ---------------
026900         10  WS-STU-STATUS           PIC X(10).
027000
027100 01  WS-COURSE-TAB.
027200     05  WS-COURSE-ROW OCCURS 500 TIMES
027300                         INDEXED BY WS-CRS-IDX.
027400*--  CHAVE INTERNA DO CATALOGO -- SO IDA-E-VOLTA -------------
027500         10  WS-CRS-ID               PIC 9(09).
027600*--  CODIGO CURTO DA DISCIPLINA -- IDA-E-VOLTA PARA O LOG ----
027700         10  WS-CRS-CODE             PIC X(10).
027800*--  TITULO DA DISCIPLINA -- IDA-E-VOLTA PARA O LOG ----------
027900         10  WS-CRS-TITLE            PIC X(40).
028000*--  CREDITOS DA DISCIPLINA -- SOMADOS EM 0455 CONTRA O TETO
028100*--  DE MAX-CHARGEABLE-UNITS (REGRA 9) -----------------------------
028200         10  WS-CRS-UNITS            PIC 9(02).
028300
028400 01  WS-SECTION-TAB.
028500     05  WS-SECTION-ROW OCCURS 800 TIMES
028600                         INDEXED BY WS-SEC-IDX.
028700*--  CHAVE DE BUSCA -- COMPARADA COM TXN-SECTION-ID EM 0350 --
028800         10  WS-SEC-ID               PIC 9(09).
028900*--  DISCIPLINA DA TURMA -- LOCALIZA WS-CT-COURSE-IDX EM 0350 -
029000         10  WS-SEC-COURSE-ID        PIC 9(09).
029100*--  CAPACIDADE MAXIMA DA TURMA -- 40 POR DEFAULT SE ZERO NO
029200*--  ARQUIVO-MESTRE (VER 0153-LE-SECTION-FILE E REGRA 1) -----------
029300         10  WS-SEC-MAX-CAPACITY     PIC 9(04).
029400
029500 01  WS-SCHEDULE-TAB.
029600     05  WS-SCHEDULE-ROW OCCURS 3000 TIMES
029700                         INDEXED BY WS-SCH-IDX.
029800*--  TURMA A QUE A AULA PERTENCE -- COMPARADA CONTRA
029900*--  TXN-SECTION-ID E WS-ENL-SECTION-ID (REGRA 3) -------------------
030000         10  WS-SCH-SECTION-ID       PIC 9(09).
030100*--  DIA DA SEMANA (1=SEGUNDA A 7=DOMINGO) -- USADO EM
030200*--  0660-MONTA-MSG-CONFLITO PARA O NOME DO DIA --------------------
030300         10  WS-SCH-DAY              PIC 9(01).
030400*--  HORARIO DE INICIO DA AULA (HHMM) ---------------------------
030500         10  WS-SCH-START            PIC 9(04).
030600*--  HORARIO DE TERMINO DA AULA (HHMM) -- INTERVALO ABERTO
030700*--  START/END, VER 0657-TESTA-UMA-AULA-ANTIGA ----------------------
030800         10  WS-SCH-END              PIC 9(04).
030900
031000 01  WS-ENLIST-TAB.
031100     05  WS-ENLIST-ROW OCCURS 6000 TIMES
031200                         INDEXED BY WS-ENL-IDX.
031300*--  CHAVE DA MATRICULA -- MAIOR VALOR LIDO + 1 VIRA
031400*--  WS-NEXT-ENLIST-ID (0155-LE-ENLIST-FILE) ------------------------
031500         10  WS-ENL-ID               PIC 9(09).
031600*--  ALUNO DA MATRICULA -- CHAVE DE AGRUPAMENTO NAS REGRAS
031700*--  9 (DUPLICIDADE) E 3 (CONFLITO) ---------------------------------
031800         10  WS-ENL-STUDENT-ID       PIC 9(09).
031900*--  DISCIPLINA DA MATRICULA -- COMPARADA COM WS-CT-COURSE-ID
032000*--  EM 0405/0455 (DUPLICIDADE E TETO DE CREDITOS) ------------------
032100         10  WS-ENL-COURSE-ID        PIC 9(09).
032200*--  TURMA DA MATRICULA -- COMPARADA COM TXN-SECTION-ID EM
032300*--  0505-CONTA-UMA-MATRICULA (REGRA 1 DE LOTACAO) -------------------
032400         10  WS-ENL-SECTION-ID       PIC 9(09).
032500
032600 01  WS-WAITLIST-TAB.
032700     05  WS-WAITLIST-ROW OCCURS 2000 TIMES
032800                         INDEXED BY WS-WLT-IDX.
032900*--  CHAVE DA ENTRADA NA FILA -- MAIOR VALOR LIDO + 1 VIRA
033000*--  WS-NEXT-WAITLIST-ID (0156-LE-WAITLIST-FILE) ---------------------
033100         10  WS-WLT-ID               PIC 9(09).
033200*--  ALUNO COLOCADO NA FILA DE ESPERA (REGRA 2) ----------------
033300         10  WS-WLT-STUDENT-ID       PIC 9(09).
033400*--  DISCIPLINA DA ENTRADA NA FILA (REGRA 2) --------------------
033500         10  WS-WLT-COURSE-ID        PIC 9(09).
033600*--  SEMPRE 'WAITING' NESTE LOTE -- SO O REMSUBJ1 PROMOVE -----
033700         10  WS-WLT-STATUS           PIC X(10).
033800*--  DATA DE ENTRADA NA FILA -- USADA PELO REMSUBJ1 COMO
033900*--  ORDEM FIFO NA PROMOCAO (REGRA 4) -------------------------------
034000         10  WS-WLT-PRIORITY-DATE    PIC 9(08).
034100
034200*--  AREAS DE TRABALHO DA TRANSACAO CORRENTE ----------------
034300 01  WS-CURRENT-TXN.
034400*--  POSICAO DO ALUNO CORRENTE EM WS-STUDENT-TAB (0300) -------
034500     05  WS-CT-STUDENT-IDX           PIC 9(05) COMP.
034600*--  DISCIPLINA DA TURMA RESOLVIDA EM 0350-RESOLVE-SECAO ------
034700     05  WS-CT-COURSE-ID             PIC 9(09).
034800*--  POSICAO DA DISCIPLINA CORRENTE EM WS-COURSE-TAB (0350) ---
034900     05  WS-CT-COURSE-IDX            PIC 9(05) COMP.
035000*--  POSICAO DA TURMA CORRENTE EM WS-SECTION-TAB (0350) -------
035100     05  WS-CT-SECTION-IDX           PIC 9(05) COMP.
035200*--  CREDITOS DA DISCIPLINA CORRENTE -- USADO POR 0450
035300*--  CONTRA O TETO DE MAX-CHARGEABLE-UNITS ---------------------------
035400     05  WS-CT-COURSE-UNITS          PIC 9(02).
035500*--  MOTIVO DE ACEITE/RECUSA -- IMPRESSO NA LISTAGEM (0900) ---
035600     05  WS-CT-REJECT-REASON         PIC X(60).
035700
035800*--  DATA E HORA DE PROCESSAMENTO DO LOTE (REDEFINIDA) ------
035900 01  WS-RUN-DATE-TIME.
036000*--  DATA DO SISTEMA (AAAAMMDD) -- CAPTURADA EM 0100-INICIO --
036100     05  WS-RUN-DATE                 PIC 9(08).
036200*--  HORA DO SISTEMA (HHMMSSCC) -- CAPTURADA EM 0100-INICIO --
036300     05  WS-RUN-TIME                 PIC 9(08).
036400 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-DATE-TIME.
036500     05  WS-RUN-YEAR                 PIC 9(04).
036600     05  WS-RUN-MONTH                PIC 9(02).
036700     05  WS-RUN-DAY                  PIC 9(02).
036800     05  WS-RUN-HH                   PIC 9(02).
036900     05  WS-RUN-MI                   PIC 9(02).
037000     05  WS-RUN-SS                   PIC 9(02).
037100*--  CHAVE NUMERICA UNICA DO REGISTRO DE LOG (0800-GRAVA-LOG) -
037200 01  WS-LOG-TIMESTAMP-N              PIC 9(14).
037300
037400*--  LINHA DE LISTAGEM DE OCORRENCIAS (RELATORIO DO LOTE) ---
037500 01  WS-LISTING-LINE.
037600     05  WSL-STUDENT-ID              PIC 9(09).
037700     05  FILLER                      PIC X(02) VALUE SPACES.
037800     05  WSL-SECTION-ID              PIC 9(09).
037900     05  FILLER                      PIC X(02) VALUE SPACES.
038000*--  'Enlisted'/'Added to waitlist'/MOTIVO DE RECUSA ----------
038100         05  WSL-RESULT                  PIC X(55).
038200 01  WS-LISTING-LINE-R REDEFINES WS-LISTING-LINE
038300                                  PIC X(80).
038400
038500*--  CONSTANTES FIXAS DO EXERCICIO FINANCEIRO (REGRA 9 --
038600*--  MAX-CHARGEABLE-UNITS) -- MESMO COPYBOOK DO FINASSE1 ------------
038700     COPY "FISCAL.CBL".
038800
038900 PROCEDURE DIVISION.
039000
039100*--  0100 -- PARAGRAFO PRINCIPAL DO LOTE -- ABRE OS ARQUIVOS,
039200*--  CARREGA OS MESTRES, REABRE ENLISTMENT/WAITLIST/SUBJECT-LOG
039300*--  EM MODO EXTEND E PROCESSA AS TRANSACOES ATE O FIM ----------
039400 0100-INICIO.
039500     OPEN INPUT  STUDENT-FILE
039600     OPEN INPUT  COURSE-FILE
039700     OPEN INPUT  CLASS-SECTION-FILE
039800     OPEN INPUT  CLASS-SCHEDULE-FILE
039900     OPEN INPUT  STUDENT-ENLISTMENT-FILE
040000     OPEN INPUT  STUDENT-WAITLIST-FILE
040100     OPEN INPUT  ENLISTMENT-TXN-FILE
040200     OPEN OUTPUT ENLIST-LISTING
040300
040400     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
040500     ACCEPT WS-RUN-TIME FROM TIME
040600
040700     PERFORM 0150-CARREGA-MESTRES THRU 0150-CARREGA-MESTRES-EXIT.
040800
040900     CLOSE STUDENT-ENLISTMENT-FILE
041000     CLOSE STUDENT-WAITLIST-FILE
041100     OPEN EXTEND STUDENT-ENLISTMENT-FILE
041200     OPEN EXTEND STUDENT-WAITLIST-FILE
041300     OPEN EXTEND SUBJECT-LOG-FILE
041400
041500     MOVE SPACES TO REG-ENLIST-LISTING
041600     STRING 'FACAD -- LOTE DE MATRICULA -- OCORRENCIAS DO DIA'
041700         DELIMITED BY SIZE INTO REG-ENLIST-LISTING
041800     WRITE REG-ENLIST-LISTING.
041900
042000     PERFORM 0200-LE-TRANSACAO.
042100     PERFORM 0250-PROCESSA-TXN THRU 0250-PROCESSA-TXN-EXIT
042200         UNTIL END-OF-TXN.
042300
042400     PERFORM 0950-ENCERRA THRU 0950-ENCERRA-EXIT.
042500     STOP RUN.
042600
042700*--  0150 THRU 0150-EXIT -- CARGA DOS ARQUIVOS-MESTRE EM
042800*--  TABELAS (LINE SEQUENTIAL NAO TEM ACESSO INDEXADO) ------
042900 0150-CARREGA-MESTRES.
043000     MOVE ZERO TO WS-STUDENT-COUNT
043100     PERFORM 0151-LE-STUDENT-FILE UNTIL WS-STUDENT-STATUS = '10'
043200     CLOSE STUDENT-FILE.
043300
043400     MOVE ZERO TO WS-COURSE-COUNT
043500     PERFORM 0152-LE-COURSE-FILE UNTIL WS-COURSE-STATUS = '10'
043600     CLOSE COURSE-FILE.
043700
043800     MOVE ZERO TO WS-SECTION-COUNT
043900     PERFORM 0153-LE-SECTION-FILE UNTIL WS-SECTION-STATUS = '10'
044000     CLOSE CLASS-SECTION-FILE.
044100
044200     MOVE ZERO TO WS-SCHEDULE-COUNT
044300     PERFORM 0154-LE-SCHEDULE-FILE
044400         UNTIL WS-SCHEDULE-STATUS = '10'
044500     CLOSE CLASS-SCHEDULE-FILE.
044600
044700     MOVE ZERO TO WS-ENLIST-COUNT
044800     MOVE ZERO TO WS-NEXT-ENLIST-ID
044900     PERFORM 0155-LE-ENLIST-FILE UNTIL WS-ENLIST-STATUS = '10'
045000     ADD 1 TO WS-NEXT-ENLIST-ID.
045100
045200     MOVE ZERO TO WS-WAITLIST-COUNT
045300     MOVE ZERO TO WS-NEXT-WAITLIST-ID
045400     PERFORM 0156-LE-WAITLIST-FILE
045500         UNTIL WS-WAITLIST-STATUS = '10'
045600     ADD 1 TO WS-NEXT-WAITLIST-ID.
045700
045800 0150-CARREGA-MESTRES-EXIT.
045900     EXIT.
046000
046100*--  0151 -- LE UM REGISTRO DE STUDENT-FILE E CARREGA EM
046200*--  WS-STUDENT-TAB (CHAMADO POR 0150 ATE O FIM DO ARQUIVO) -----
046300 0151-LE-STUDENT-FILE.
046400     READ STUDENT-FILE
046500         AT END
046600             MOVE '10' TO WS-STUDENT-STATUS
046700         NOT AT END
046800             ADD 1 TO WS-STUDENT-COUNT
046900             SET WS-STU-IDX TO WS-STUDENT-COUNT
047000             MOVE STUDENT-ID     TO WS-STU-ID (WS-STU-IDX)
047100             MOVE STUDENT-NUMBER TO WS-STU-NUMBER (WS-STU-IDX)
047200             MOVE LAST-NAME      TO WS-STU-LAST-NAME (WS-STU-IDX)
047300             MOVE APPLICANT-STATUS
047400                                 TO WS-STU-STATUS (WS-STU-IDX)
047500     END-READ.
047600
047700*--  0152 -- LE UM REGISTRO DE COURSE-FILE E CARREGA EM
047800*--  WS-COURSE-TAB -----------------------------------------------
047900 0152-LE-COURSE-FILE.
048000     READ COURSE-FILE
048100         AT END
048200             MOVE '10' TO WS-COURSE-STATUS
048300         NOT AT END
048400             ADD 1 TO WS-COURSE-COUNT
048500             SET WS-CRS-IDX TO WS-COURSE-COUNT
048600             MOVE COURSE-ID    TO WS-CRS-ID (WS-CRS-IDX)
048700             MOVE COURSE-CODE  TO WS-CRS-CODE (WS-CRS-IDX)
048800             MOVE COURSE-TITLE TO WS-CRS-TITLE (WS-CRS-IDX)
048900             MOVE CREDIT-UNITS TO WS-CRS-UNITS (WS-CRS-IDX)
049000     END-READ.
049100
049200*--  0153 -- LE UM REGISTRO DE CLASS-SECTION-FILE E CARREGA EM
049300*--  WS-SECTION-TAB -- APLICA O DEFAULT DE 40 VAGAS QUANDO
049400*--  MAX-CAPACITY VEM ZERADO DO ARQUIVO-MESTRE (REGRA 1) --------
049500 0153-LE-SECTION-FILE.
049600     READ CLASS-SECTION-FILE
049700         AT END
049800             MOVE '10' TO WS-SECTION-STATUS
049900         NOT AT END
050000             ADD 1 TO WS-SECTION-COUNT
050100             SET WS-SEC-IDX TO WS-SECTION-COUNT
050200             MOVE SECTION-ID TO WS-SEC-ID (WS-SEC-IDX)
050300             MOVE COURSE-ID  TO WS-SEC-COURSE-ID (WS-SEC-IDX)
050400             IF MAX-CAPACITY OF REG-SECTION = ZERO
050500                 MOVE 40 TO WS-SEC-MAX-CAPACITY (WS-SEC-IDX)
050600             ELSE
050700                 MOVE MAX-CAPACITY
050800                          TO WS-SEC-MAX-CAPACITY (WS-SEC-IDX)
050900             END-IF
051000     END-READ.
051100
051200*--  0154 -- LE UM REGISTRO DE CLASS-SCHEDULE-FILE E CARREGA EM
051300*--  WS-SCHEDULE-TAB -----------------------------------------------
051400 0154-LE-SCHEDULE-FILE.
051500     READ CLASS-SCHEDULE-FILE
051600         AT END
051700             MOVE '10' TO WS-SCHEDULE-STATUS
051800         NOT AT END
051900             ADD 1 TO WS-SCHEDULE-COUNT
052000             SET WS-SCH-IDX TO WS-SCHEDULE-COUNT
052100             MOVE SECTION-ID  TO WS-SCH-SECTION-ID (WS-SCH-IDX)
052200             MOVE DAY-OF-WEEK TO WS-SCH-DAY (WS-SCH-IDX)
052300             MOVE START-TIME  TO WS-SCH-START (WS-SCH-IDX)
052400             MOVE END-TIME    TO WS-SCH-END (WS-SCH-IDX)
052500     END-READ.
052600
052700*--  0155 -- LE UM REGISTRO DE STUDENT-ENLISTMENT-FILE E CARREGA
052800*--  EM WS-ENLIST-TAB -- TAMBEM CALCULA O MAIOR ENLISTMENT-ID
052900*--  LIDO PARA MONTAR WS-NEXT-ENLIST-ID EM 0150 -----------------
053000 0155-LE-ENLIST-FILE.
053100     READ STUDENT-ENLISTMENT-FILE
053200         AT END
053300             MOVE '10' TO WS-ENLIST-STATUS
053400         NOT AT END
053500             ADD 1 TO WS-ENLIST-COUNT
053600             SET WS-ENL-IDX TO WS-ENLIST-COUNT
053700             MOVE ENLISTMENT-ID TO WS-ENL-ID (WS-ENL-IDX)
053800             MOVE STUDENT-ID    TO WS-ENL-STUDENT-ID (WS-ENL-IDX)
053900             MOVE COURSE-ID     TO WS-ENL-COURSE-ID (WS-ENL-IDX)
054000             MOVE SECTION-ID    TO WS-ENL-SECTION-ID (WS-ENL-IDX)
054100             IF ENLISTMENT-ID OF REG-ENLISTMENT
054200                                  > WS-NEXT-ENLIST-ID
054300                 MOVE ENLISTMENT-ID OF REG-ENLISTMENT
054400                                  TO WS-NEXT-ENLIST-ID
054500             END-IF
054600     END-READ.
054700
054800*--  0156 -- LE UM REGISTRO DE STUDENT-WAITLIST-FILE E CARREGA
054900*--  EM WS-WAITLIST-TAB -- MESMA LOGICA DE CHAVE MAXIMA DO 0155 -
055000 0156-LE-WAITLIST-FILE.
055100     READ STUDENT-WAITLIST-FILE
055200         AT END
055300             MOVE '10' TO WS-WAITLIST-STATUS
055400         NOT AT END
055500             ADD 1 TO WS-WAITLIST-COUNT
055600             SET WS-WLT-IDX TO WS-WAITLIST-COUNT
055700             MOVE WAITLIST-ID   TO WS-WLT-ID (WS-WLT-IDX)
055800             MOVE STUDENT-ID    TO WS-WLT-STUDENT-ID (WS-WLT-IDX)
055900             MOVE COURSE-ID     TO WS-WLT-COURSE-ID (WS-WLT-IDX)
056000             MOVE WAITLIST-STATUS TO WS-WLT-STATUS (WS-WLT-IDX)
056100             MOVE PRIORITY-DATE TO WS-WLT-PRIORITY-DATE
056200                                                 (WS-WLT-IDX)
056300             IF WAITLIST-ID OF REG-WAITLIST
056400                                  > WS-NEXT-WAITLIST-ID
056500                 MOVE WAITLIST-ID OF REG-WAITLIST
056600                                  TO WS-NEXT-WAITLIST-ID
056700             END-IF
056800     END-READ.
056900
057000*--  0200 -- LE UMA TRANSACAO DE ENLISTMENT-TXN-FILE E CONTA A
057100*--  LEITURA -- CHAMADO POR 0100 E NO FIM DE CADA 0250 ----------
057200 0200-LE-TRANSACAO.
057300     READ ENLISTMENT-TXN-FILE
057400         AT END SET END-OF-TXN TO TRUE
057500     END-READ
057600     IF NOT END-OF-TXN
057700         ADD 1 TO WS-TXN-READ-COUNT
057800     END-IF.
057900
058000*--  0250 -- PROCESSA UMA TRANSACAO DO INICIO AO FIM, NA ORDEM
058100*--  DAS REGRAS 9 (ALUNO), RESOLVE-SECAO, 9 (DUPLICIDADE/TETO),
058200*--  1 (LOTACAO), 3 (CONFLITO) -- QUALQUER FALHA GRAVA A
058300*--  OCORRENCIA E DESVIA PARA O EXIT SEM GRAVAR A MATRICULA -----
058400 0250-PROCESSA-TXN.
058500     MOVE 'N' TO WS-REJECT-SWITCH
058600     MOVE 'N' TO WS-STOP-SWITCH
058700     MOVE SPACES TO WS-CT-REJECT-REASON
058800
058900     PERFORM 0300-VALIDA-ALUNO THRU 0300-VALIDA-ALUNO-EXIT.
059000     IF TXN-REJECTED
059100         PERFORM 0900-GRAVA-OCORRENCIA
059200         GO TO 0250-PROCESSA-TXN-EXIT.
059300
059400     PERFORM 0350-RESOLVE-SECAO THRU 0350-RESOLVE-SECAO-EXIT.
059500     IF TXN-REJECTED
059600         PERFORM 0900-GRAVA-OCORRENCIA
059700         GO TO 0250-PROCESSA-TXN-EXIT.
059800
059900     PERFORM 0400-VALIDA-DUPLICIDADE THRU 0400-VALIDA-DUPLICIDADE-EXIT.
060000     IF TXN-REJECTED
060100         PERFORM 0900-GRAVA-OCORRENCIA
060200         GO TO 0250-PROCESSA-TXN-EXIT.
060300
060400     PERFORM 0450-VALIDA-LIMITE-CARGA THRU 0450-VALIDA-LIMITE-CARGA-EXIT.
060500     IF TXN-REJECTED
060600         PERFORM 0900-GRAVA-OCORRENCIA
060700         GO TO 0250-PROCESSA-TXN-EXIT.
060800
060900     PERFORM 0500-VERIFICA-LOTACAO THRU 0500-VERIFICA-LOTACAO-EXIT.
061000     IF SECTION-IS-FULL
061100         IF TXN-WAITLIST-CONFIRMED
061200             PERFORM 0550-GRAVA-FILA-ESPERA
061300             MOVE 'Added to waitlist' TO WS-CT-REJECT-REASON
061400             PERFORM 0900-GRAVA-OCORRENCIA
061500         ELSE
061600             MOVE 'Section full - resubmit with waitlist confirm'
061700                 TO WS-CT-REJECT-REASON
061800             PERFORM 0900-GRAVA-OCORRENCIA
061900         END-IF
062000         GO TO 0250-PROCESSA-TXN-EXIT.
062100
062200     PERFORM 0600-VALIDA-CONFLITO THRU 0600-VALIDA-CONFLITO-EXIT.
062300     IF CONFLICT-FOUND
062400         PERFORM 0900-GRAVA-OCORRENCIA
062500         GO TO 0250-PROCESSA-TXN-EXIT.
062600
062700     PERFORM 0700-GRAVA-MATRICULA.
062800     PERFORM 0800-GRAVA-LOG.
062900     MOVE 'Enlisted' TO WS-CT-REJECT-REASON
063000     PERFORM 0900-GRAVA-OCORRENCIA.
063100
063200 0250-PROCESSA-TXN-EXIT.
063300     PERFORM 0200-LE-TRANSACAO.
063400
063500*--  0300 -- REGRA 9 (PARTE 1) -- ACHA O ALUNO EM WS-STUDENT-TAB
063600*--  E RECUSA SE NAO ENCONTRADO OU SE JA ESTIVER 'ENROLLED' -----
063700 0300-VALIDA-ALUNO.
063800     SET WS-STU-IDX TO 1
063900     SET WS-CT-STUDENT-IDX TO ZERO
064000     SEARCH WS-STUDENT-ROW
064100         AT END NEXT SENTENCE
064200         WHEN WS-STU-ID (WS-STU-IDX) = TXN-STUDENT-ID
064300             SET WS-CT-STUDENT-IDX TO WS-STU-IDX
064400     END-SEARCH.
064500
064600     IF WS-CT-STUDENT-IDX = ZERO
064700         MOVE 'Student not found' TO WS-CT-REJECT-REASON
064800         SET TXN-REJECTED TO TRUE
064900         GO TO 0300-VALIDA-ALUNO-EXIT.
065000
065100     IF WS-STU-STATUS (WS-CT-STUDENT-IDX) = 'ENROLLED'
065200         MOVE 'Student already enrolled - add/drop blocked'
065300             TO WS-CT-REJECT-REASON
065400         SET TXN-REJECTED TO TRUE.
065500
065600 0300-VALIDA-ALUNO-EXIT.
065700     EXIT.
065800
065900*--  0350 -- ACHA A TURMA E A DISCIPLINA CORRESPONDENTE EM
066000*--  WS-SECTION-TAB/WS-COURSE-TAB -- BASE PARA TODAS AS
066100*--  VALIDACOES SEGUINTES (DUPLICIDADE, TETO, LOTACAO, CONFLITO) 
066200 0350-RESOLVE-SECAO.
066300     SET WS-SEC-IDX TO 1
066400     SET WS-CT-SECTION-IDX TO ZERO
066500     SEARCH WS-SECTION-ROW
066600         AT END NEXT SENTENCE
066700         WHEN WS-SEC-ID (WS-SEC-IDX) = TXN-SECTION-ID
066800             SET WS-CT-SECTION-IDX TO WS-SEC-IDX
066900     END-SEARCH.
067000
067100     IF WS-CT-SECTION-IDX = ZERO
067200         MOVE 'Section not found' TO WS-CT-REJECT-REASON
067300         SET TXN-REJECTED TO TRUE
067400         GO TO 0350-RESOLVE-SECAO-EXIT.
067500
067600     MOVE WS-SEC-COURSE-ID (WS-CT-SECTION-IDX) TO WS-CT-COURSE-ID
067700
067800     SET WS-CRS-IDX TO 1
067900     SET WS-CT-COURSE-IDX TO ZERO
068000     SEARCH WS-COURSE-ROW
068100         AT END NEXT SENTENCE
068200         WHEN WS-CRS-ID (WS-CRS-IDX) = WS-CT-COURSE-ID
068300             SET WS-CT-COURSE-IDX TO WS-CRS-IDX
068400     END-SEARCH.
068500
068600     IF WS-CT-COURSE-IDX = ZERO
068700         MOVE 'Course not found for section' TO WS-CT-REJECT-REASON
068800         SET TXN-REJECTED TO TRUE
068900     ELSE
069000         MOVE WS-CRS-UNITS (WS-CT-COURSE-IDX) TO WS-CT-COURSE-UNITS.
069100
069200 0350-RESOLVE-SECAO-EXIT.
069300     EXIT.
069400
069500*--  0400 -- REGRA 9 (PARTE 2) -- PERCORRE WS-ENLIST-TAB
069600*--  PROCURANDO MATRICULA ANTERIOR DO MESMO ALUNO NA MESMA
069700*--  DISCIPLINA (NAO NA MESMA TURMA -- QUALQUER TURMA CONTA) ----
069800 0400-VALIDA-DUPLICIDADE.
069900     SET WS-ENL-IDX TO 1
070000     PERFORM 0405-TESTA-UMA-MATRICULA
070100         VARYING WS-ENL-IDX FROM 1 BY 1
070200             UNTIL WS-ENL-IDX > WS-ENLIST-COUNT
070300                OR TXN-REJECTED.
070400
070500 0400-VALIDA-DUPLICIDADE-EXIT.
070600     EXIT.
070700
070800*--  0405 -- CORPO DO PERFORM VARYING DE 0400 -- COMPARA UMA
070900*--  MATRICULA DA TABELA CONTRA O ALUNO/DISCIPLINA CORRENTE -----
071000 0405-TESTA-UMA-MATRICULA.
071100     IF WS-ENL-STUDENT-ID (WS-ENL-IDX) = TXN-STUDENT-ID
071200        AND WS-ENL-COURSE-ID (WS-ENL-IDX) = WS-CT-COURSE-ID
071300         MOVE 'Already enlisted in this course'
071400             TO WS-CT-REJECT-REASON
071500         SET TXN-REJECTED TO TRUE.
071600
071700*--  0450 -- REGRA 9 (PARTE 3) -- SOMA OS CREDITOS JA
071800*--  MATRICULADOS PELO ALUNO E RECUSA SE A NOVA DISCIPLINA
071900*--  ESTOURAR O TETO DE MAX-CHARGEABLE-UNITS (FISCAL.CBL) -------
072000 0450-VALIDA-LIMITE-CARGA.
072100     MOVE ZERO TO WS-CURRENT-UNITS
072200     PERFORM 0455-SOMA-UMA-MATRICULA
072300         VARYING WS-ENL-IDX FROM 1 BY 1
072400             UNTIL WS-ENL-IDX > WS-ENLIST-COUNT.
072500
072600     IF WS-CURRENT-UNITS + WS-CT-COURSE-UNITS >
072700                                  MAX-CHARGEABLE-UNITS
072800         MOVE 'Maximum limit of 24 units reached'
072900             TO WS-CT-REJECT-REASON
073000         SET TXN-REJECTED TO TRUE.
073100
073200 0450-VALIDA-LIMITE-CARGA-EXIT.
073300     EXIT.
073400
073500*--  0455 -- CORPO DO PERFORM VARYING DE 0450 -- SOMA OS
073600*--  CREDITOS DE UMA MATRICULA DO ALUNO CORRENTE ----------------
073700 0455-SOMA-UMA-MATRICULA.
073800     IF WS-ENL-STUDENT-ID (WS-ENL-IDX) = TXN-STUDENT-ID
073900         SET WS-CRS-IDX TO 1
074000         SEARCH WS-COURSE-ROW
074100             AT END NEXT SENTENCE
074200             WHEN WS-CRS-ID (WS-CRS-IDX) =
074300                             WS-ENL-COURSE-ID (WS-ENL-IDX)
074400                 ADD WS-CRS-UNITS (WS-CRS-IDX)
074500                                      TO WS-CURRENT-UNITS
074600         END-SEARCH.
074700
074800 0500-VERIFICA-LOTACAO.
074900*--  REGRA 1 -- CONTA MATRICULAS ATIVAS NA SECAO E COMPARA
075000*--  COM MAX-CAPACITY (DEFAULT 40 JA APLICADO NA CARGA)
075100     MOVE 'N' TO WS-SECTION-FULL-SWITCH
075200     MOVE ZERO TO WS-SECTION-COUNT-ENL
075300     PERFORM 0505-CONTA-UMA-MATRICULA
075400         VARYING WS-ENL-IDX FROM 1 BY 1
075500             UNTIL WS-ENL-IDX > WS-ENLIST-COUNT.
075600
075700     IF WS-SECTION-COUNT-ENL >=
075800                 WS-SEC-MAX-CAPACITY (WS-CT-SECTION-IDX)
075900         SET SECTION-IS-FULL TO TRUE.
076000
076100 0500-VERIFICA-LOTACAO-EXIT.
076200     EXIT.
076300
076400*--  0505 -- CORPO DO PERFORM VARYING DE 0500 -- CONTA UMA
076500*--  MATRICULA ATIVA NA TURMA DA TRANSACAO CORRENTE -------------
076600 0505-CONTA-UMA-MATRICULA.
076700     IF WS-ENL-SECTION-ID (WS-ENL-IDX) = TXN-SECTION-ID
076800         ADD 1 TO WS-SECTION-COUNT-ENL.
076900
077000 0550-GRAVA-FILA-ESPERA.
077100*--  REGRA 2 -- INSERE NA FILA DE ESPERA (FIFO)
077200     ADD 1 TO WS-WAITLIST-COUNT
077300     SET WS-WLT-IDX TO WS-WAITLIST-COUNT
077400     MOVE WS-NEXT-WAITLIST-ID TO WS-WLT-ID (WS-WLT-IDX)
077500     MOVE TXN-STUDENT-ID      TO WS-WLT-STUDENT-ID (WS-WLT-IDX)
077600     MOVE WS-CT-COURSE-ID     TO WS-WLT-COURSE-ID (WS-WLT-IDX)
077700     MOVE 'WAITING'           TO WS-WLT-STATUS (WS-WLT-IDX)
077800     MOVE WS-RUN-DATE         TO WS-WLT-PRIORITY-DATE (WS-WLT-IDX)
077900     ADD 1 TO WS-NEXT-WAITLIST-ID
078000     ADD 1 TO WS-TXN-WAITLIST-COUNT
078100
078200     MOVE SPACES TO REG-WAITLIST
078300     MOVE WS-WLT-ID (WS-WLT-IDX)     TO WAITLIST-ID
078400     MOVE WS-WLT-STUDENT-ID (WS-WLT-IDX) TO STUDENT-ID OF REG-WAITLIST
078500     MOVE WS-WLT-COURSE-ID (WS-WLT-IDX)  TO COURSE-ID OF REG-WAITLIST
078600     MOVE 'WAITING'          TO WAITLIST-STATUS OF REG-WAITLIST
078700     MOVE WS-WLT-PRIORITY-DATE (WS-WLT-IDX) TO PRIORITY-DATE
078800     WRITE REG-WAITLIST.
078900
079000 0600-VALIDA-CONFLITO.
079100*--  REGRA 3 -- SOBREPOSICAO DE HORARIO (INTERVALO ABERTO)
079200     MOVE 'N' TO WS-CONFLICT-SWITCH
079300     PERFORM 0605-TESTA-UMA-AULA-NOVA
079400         VARYING WS-SCHED-SUB FROM 1 BY 1
079500             UNTIL WS-SCHED-SUB > WS-SCHEDULE-COUNT
079600                OR CONFLICT-FOUND.
079700
079800 0600-VALIDA-CONFLITO-EXIT.
079900     EXIT.
080000
080100*--  0605 -- CORPO DO PERFORM VARYING DE 0600 -- PARA CADA AULA
080200*--  DA TURMA DA TRANSACAO, TESTA CONTRA AS MATRICULAS ANTERIORES
080300 0605-TESTA-UMA-AULA-NOVA.
080400     IF WS-SCH-SECTION-ID (WS-SCHED-SUB) = TXN-SECTION-ID
080500         PERFORM 0650-TESTA-SOBREPOSICAO
080600             THRU 0650-TESTA-SOBREPOSICAO-EXIT.
080700
080800*--  0650 -- PERCORRE AS MATRICULAS ATIVAS DO ALUNO PROCURANDO
080900*--  UMA AULA QUE SOBREPONHA A AULA NOVA CORRENTE ---------------
081000 0650-TESTA-SOBREPOSICAO.
081100     PERFORM 0655-TESTA-UMA-MATRICULA-ANT
081200         VARYING WS-ENL-IDX FROM 1 BY 1
081300             UNTIL WS-ENL-IDX > WS-ENLIST-COUNT
081400                OR CONFLICT-FOUND.
081500
081600 0650-TESTA-SOBREPOSICAO-EXIT.
081700     EXIT.
081800
081900*--  0655 -- CORPO DO PERFORM VARYING DE 0650 -- SO CONSIDERA
082000*--  MATRICULAS DO PROPRIO ALUNO DA TRANSACAO -------------------
082100 0655-TESTA-UMA-MATRICULA-ANT.
082200     IF WS-ENL-STUDENT-ID (WS-ENL-IDX) = TXN-STUDENT-ID
082300         PERFORM 0657-TESTA-UMA-AULA-ANTIGA
082400             VARYING WS-SCHED-SUB-2 FROM 1 BY 1
082500                 UNTIL WS-SCHED-SUB-2 > WS-SCHEDULE-COUNT
082600                    OR CONFLICT-FOUND.
082700
082800*--  0657 -- CORPO DO PERFORM VARYING DE 0655 -- COMPARA A AULA
082900*--  NOVA CONTRA UMA AULA ANTIGA (MESMO DIA, INTERVALO ABERTO)
083000*--  START/END SOBREPOSTO -- REGRA 3 -----------------------------
083100 0657-TESTA-UMA-AULA-ANTIGA.
083200     IF WS-SCH-SECTION-ID (WS-SCHED-SUB-2) =
083300                             WS-ENL-SECTION-ID (WS-ENL-IDX)
083400        AND WS-SCH-DAY (WS-SCHED-SUB-2) =
083500                             WS-SCH-DAY (WS-SCHED-SUB)
083600        AND WS-SCH-START (WS-SCHED-SUB) <
083700                             WS-SCH-END (WS-SCHED-SUB-2)
083800        AND WS-SCH-END (WS-SCHED-SUB) >
083900                             WS-SCH-START (WS-SCHED-SUB-2)
084000         SET CONFLICT-FOUND TO TRUE
084100         PERFORM 0660-MONTA-MSG-CONFLITO.
084200
084300*--  0660 -- MONTA O TEXTO DA MENSAGEM DE CONFLITO CONFORME O
084400*--  DIA DA SEMANA DA AULA ANTIGA --------------------------------
084500 0660-MONTA-MSG-CONFLITO.
084600*--  ACHA A DISCIPLINA DA MATRICULA ANTIGA (WS-ENL-COURSE-ID)
084700*--  PARA IDENTIFICAR A TURMA QUE ESTA CONFLITANDO NA MENSAGEM
084800     SET WS-CRS-IDX TO 1
084900     SEARCH WS-COURSE-ROW
085000         AT END NEXT SENTENCE
085100         WHEN WS-CRS-ID (WS-CRS-IDX) =
085200                         WS-ENL-COURSE-ID (WS-ENL-IDX)
085300             CONTINUE
085400     END-SEARCH
085500     MOVE SPACES TO WS-CT-REJECT-REASON
085600     EVALUATE WS-SCH-DAY (WS-SCHED-SUB)
085700         WHEN 1 STRING 'Conflicts with Monday class: '
085800                    WS-CRS-TITLE (WS-CRS-IDX)
085900                    DELIMITED BY SIZE INTO WS-CT-REJECT-REASON
086000         WHEN 2 STRING 'Conflicts with Tuesday class: '
086100                    WS-CRS-TITLE (WS-CRS-IDX)
086200                    DELIMITED BY SIZE INTO WS-CT-REJECT-REASON
086300         WHEN 3 STRING 'Conflicts with Wednesday class: '
086400                    WS-CRS-TITLE (WS-CRS-IDX)
086500                    DELIMITED BY SIZE INTO WS-CT-REJECT-REASON
086600         WHEN 4 STRING 'Conflicts with Thursday class: '
086700                    WS-CRS-TITLE (WS-CRS-IDX)
086800                    DELIMITED BY SIZE INTO WS-CT-REJECT-REASON
086900         WHEN 5 STRING 'Conflicts with Friday class: '
087000                    WS-CRS-TITLE (WS-CRS-IDX)
087100                    DELIMITED BY SIZE INTO WS-CT-REJECT-REASON
087200         WHEN 6 STRING 'Conflicts with Saturday class: '
087300                    WS-CRS-TITLE (WS-CRS-IDX)
087400                    DELIMITED BY SIZE INTO WS-CT-REJECT-REASON
087500         WHEN 7 STRING 'Conflicts with Sunday class: '
087600                    WS-CRS-TITLE (WS-CRS-IDX)
087700                    DELIMITED BY SIZE INTO WS-CT-REJECT-REASON
087800         WHEN OTHER STRING 'Conflicts with Unknown Day class: '
087900                    WS-CRS-TITLE (WS-CRS-IDX)
088000                    DELIMITED BY SIZE INTO WS-CT-REJECT-REASON
088100     END-EVALUATE.
088200
088300*--  0700 -- GRAVA A NOVA MATRICULA EM WS-ENLIST-TAB E EM
088400*--  STUDENT-ENLISTMENT-FILE (MODO EXTEND, ABERTO EM 0100) ------
088500 0700-GRAVA-MATRICULA.
088600     ADD 1 TO WS-ENLIST-COUNT
088700     SET WS-ENL-IDX TO WS-ENLIST-COUNT
088800     MOVE WS-NEXT-ENLIST-ID TO WS-ENL-ID (WS-ENL-IDX)
088900     MOVE TXN-STUDENT-ID    TO WS-ENL-STUDENT-ID (WS-ENL-IDX)
089000     MOVE WS-CT-COURSE-ID   TO WS-ENL-COURSE-ID (WS-ENL-IDX)
089100     MOVE TXN-SECTION-ID    TO WS-ENL-SECTION-ID (WS-ENL-IDX)
089200
089300     MOVE SPACES TO REG-ENLISTMENT
089400     MOVE WS-NEXT-ENLIST-ID TO ENLISTMENT-ID
089500     MOVE TXN-STUDENT-ID    TO STUDENT-ID OF REG-ENLISTMENT
089600     MOVE WS-CT-COURSE-ID   TO COURSE-ID OF REG-ENLISTMENT
089700     MOVE TXN-SECTION-ID    TO SECTION-ID OF REG-ENLISTMENT
089800     MOVE WS-RUN-DATE       TO ENLISTMENT-DATE-R
089900     SET ENLISTMENT-ACTIVE  TO TRUE
090000     WRITE REG-ENLISTMENT
090100
090200     ADD 1 TO WS-NEXT-ENLIST-ID
090300     ADD 1 TO WS-TXN-ACCEPT-COUNT.
090400
090500*--  0800 -- GRAVA A TRILHA DA MATRICULA EM SUBJECT-LOG-FILE
090600*--  (MODO EXTEND) -- CHAVE DE TEMPO MONTADA A PARTIR DA DATA
090700*--  E HORA DO LOTE (WS-RUN-DATE/WS-RUN-TIME) -------------------
090800 0800-GRAVA-LOG.
090900     SET WS-CRS-IDX TO WS-CT-COURSE-IDX
091000     MOVE SPACES TO REG-SUBJECT-LOG
091100     MOVE WS-STU-NUMBER (WS-CT-STUDENT-IDX) TO STUDENT-NUMBER
091200                                              OF REG-SUBJECT-LOG
091300     SET LOG-ACTION-ADDED   TO TRUE
091400     MOVE WS-CRS-CODE (WS-CT-COURSE-IDX)  TO COURSE-CODE
091500                                             OF REG-SUBJECT-LOG
091600     MOVE WS-CRS-TITLE (WS-CT-COURSE-IDX) TO COURSE-TITLE
091700                                             OF REG-SUBJECT-LOG
091800     COMPUTE WS-LOG-TIMESTAMP-N =
091900             (WS-RUN-DATE * 1000000) + WS-RUN-TIME
092000     MOVE WS-LOG-TIMESTAMP-N TO LOG-TIMESTAMP
092100     MOVE 'Admin'            TO PERFORMED-BY
092200     WRITE REG-SUBJECT-LOG.
092300
092400*--  0900 -- GRAVA UMA LINHA NA LISTAGEM DE OCORRENCIAS DO LOTE
092500*--  (ACEITA, RECUSADA OU EM FILA) -- CHAMADO POR TODOS OS
092600*--  DESVIOS DE RECUSA E PELO CAMINHO DE ACEITE DE 0250 ---------
092700 0900-GRAVA-OCORRENCIA.
092800     ADD 1 TO WS-TXN-REJECT-COUNT
092900     MOVE SPACES TO WS-LISTING-LINE
093000     MOVE TXN-STUDENT-ID  TO WSL-STUDENT-ID
093100     MOVE TXN-SECTION-ID  TO WSL-SECTION-ID
093200     MOVE WS-CT-REJECT-REASON TO WSL-RESULT
093300     MOVE WS-LISTING-LINE-R TO REG-ENLIST-LISTING
093400     WRITE REG-ENLIST-LISTING.
093500
093600 0950-ENCERRA.
093700*--  ENCERRAMENTO DO LOTE -- IMPRIME TOTAIS E FECHA ARQUIVOS
093800     MOVE SPACES TO REG-ENLIST-LISTING
093900     STRING 'TOTAL LIDAS: ' DELIMITED BY SIZE
094000            WS-TXN-READ-COUNT DELIMITED BY SIZE
094100            '  ACEITAS: ' DELIMITED BY SIZE
094200            WS-TXN-ACCEPT-COUNT DELIMITED BY SIZE
094300            '  RECUSADAS/FILA: ' DELIMITED BY SIZE
094400            WS-TXN-REJECT-COUNT DELIMITED BY SIZE
094500            INTO REG-ENLIST-LISTING
094600     WRITE REG-ENLIST-LISTING.
094700
094800     CLOSE STUDENT-ENLISTMENT-FILE
094900     CLOSE STUDENT-WAITLIST-FILE
095000     CLOSE SUBJECT-LOG-FILE
095100     CLOSE ENLISTMENT-TXN-FILE
095200     CLOSE ENLIST-LISTING.
095300
095400 0950-ENCERRA-EXIT.
095500     EXIT.
