000100*===========================================================*
000200*    SISTEMA - FACAD  (ENROLLMENT / CASHIERING RELEASE)
000300*===========================================================*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     WALKPAY1.
000600 AUTHOR.         FABIO AUGUSTO RIBEIRO.
000700 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000800 DATE-WRITTEN.   06/02/1995.
000900 DATE-COMPILED.
001000 SECURITY.       USO RESTRITO - SOMENTE PESSOAL DA TESOURARIA.
001100*---------------------------------------------------------- *
001200*    FINALIDADE : PROCESSA O ARQUIVO DE PAGAMENTOS AVULSOS
001300*                 RECEBIDOS NO BALCAO DA TESOURARIA
001400*                 (WALKIN-PAYMENT-TXN-FILE), GRAVA O REGISTRO
001500*                 DE PAGAMENTO (PAYMENT-FILE) E ATUALIZA O
001600*                 STATUS DO ALUNO (PENDING/ENROLLED) CONFORME
001700*                 O TOTAL PAGO ATE O MOMENTO.
001800*    CHANGE-LOG :
001900*    VRS      DATA          PROGRAMADOR     DESCRICAO
002000*    1.0      06/02/1995    FABIO           IMPLANTACAO INICIAL   V1.0    
002100*                                           DO LOTE DE            V1.0    
002200*                                           PAGAMENTO AVULSO      V1.0    
002300*    1.1      23/10/1997    JAMILE 26       BUSCA POR LAST-NAME   V1.1    
002400*                                           QUANDO NAO ACHA       V1.1    
002500*                                           STUDENT-NUMBER        V1.1    
002600*    1.2      15/02/1999    FABIO           Y2K -- CHAVES DE      V1.2    
002700*                                           DATA PARA AAAA/MM/DD  V1.2    
002800*    1.3      19/07/2026    JAMILE 26       REGRA 8 -- STATUS     V1.3    
002900*                                           SO REGRAVA QUANDO     V1.3    
003000*                                           MUDA (CHAMADO 4471)   V1.3    
003100*---------------------------------------------------------- *
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400*--  SPECIAL-NAMES -- SO O DEFERE DE FORMULARIO E USADO NESTE
003500*--  PROGRAMA (NAO HA UPSI NEM CLASSE ESPECIAL AQUI, AO
003600*--  CONTRARIO DO REMSUBJ1) ------------------------------------
003700 SPECIAL-NAMES.
003800*--  C01 = CANAL 1 DA IMPRESSORA -- TOPO DE FORMULARIO DA
003900*--  WALKPAY-LISTING -----------------------------------------
004000     C01 IS TOP-OF-FORM.
004100
004200*--  INPUT-OUTPUT SECTION -- CINCO ARQUIVOS, TODOS LINE
004300*--  SEQUENTIAL (NENHUM ACESSO INDEXADO NESTE LOTE) -----------
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600*--  MESTRE DE ALUNOS -- LIDO POR INTEIRO NA CARGA (0151),
004700*--  REGRAVADO POR INTEIRO NO ENCERRAMENTO (0920) -------------
004800     SELECT STUDENT-FILE
004900                 ASSIGN TO STUFILE
005000                 ORGANIZATION LINE SEQUENTIAL
005100                 FILE STATUS WS-STUDENT-STATUS.
005200
005300*--  HISTORICO DE PAGAMENTOS -- LIDO NA CARGA PARA O RECALCULO
005400*--  DE SALDO (0500), DEPOIS REABERTO EM EXTEND PARA RECEBER
005500*--  OS LANCAMENTOS DESTE LOTE ---------------------------------
005600     SELECT PAYMENT-FILE
005700                 ASSIGN TO PAYFILE
005800                 ORGANIZATION LINE SEQUENTIAL
005900                 FILE STATUS WS-PAYMENT-STATUS.
006000
006100*--  ARQUIVO DE ENTRADA DO LOTE -- UMA LINHA POR PAGAMENTO
006200*--  RECEBIDO NO BALCAO DA TESOURARIA --------------------------
006300     SELECT WALKIN-PAYMENT-TXN-FILE
006400                 ASSIGN TO WTXFILE
006500                 ORGANIZATION LINE SEQUENTIAL
006600                 FILE STATUS WS-TXN-STATUS.
006700
006800*--  NAO HA REGRAVACAO EM LINE SEQUENTIAL -- O MESTRE DE
006900*--  ALUNOS E REESCRITO POR INTEIRO (VELHO/NOVO MESTRE); A
007000*--  JCL DA NOITE RENOMEIA STUNEW P/ STUFILE
007100     SELECT NEW-STUDENT-FILE
007200                 ASSIGN TO STUNEW
007300                 ORGANIZATION LINE SEQUENTIAL
007400                 FILE STATUS WS-NEWSTU-STATUS.
007500
007600*--  LISTAGEM DO LOTE -- POSTADOS/RECUSADOS COM MOTIVO, MAIS A
007700*--  LINHA DE TOTAIS FINAL (VER 0900-ENCERRA) -------------------
007800     SELECT WALKPAY-LISTING
007900                 ASSIGN TO PRINTER
008000                 ORGANIZATION LINE SEQUENTIAL
008100                 FILE STATUS WS-LISTING-STATUS.
008200
008300*===========================================================*
008400*    FIM DA ENVIRONMENT DIVISION -- SEGUE A DATA DIVISION
008500*    COM OS LAYOUTS DE REGISTRO (FILE SECTION) E AS TABELAS
008600*    DE TRABALHO (WORKING-STORAGE SECTION)
008700*===========================================================*
008800 DATA DIVISION.
008900 FILE SECTION.
009000*--  MESTRE DE ALUNOS -- LIDO POR INTEIRO EM 0150-CARREGA-MESTRES
009100*--  E DEVOLVIDO POR INTEIRO EM 0900/0920 -----------------------
009200 FD  STUDENT-FILE
009300     LABEL RECORD STANDARD.
009400     COPY "STUDENT.CBL".
009500
009600*--  HISTORICO DE PAGAMENTOS -- SOMENTE APPEND (OPEN EXTEND
009700*--  APOS A CARGA EM 0150); JAMAIS REESCRITO DO ZERO -----------
009800 FD  PAYMENT-FILE
009900     LABEL RECORD STANDARD.
010000     COPY "PAYMENT.CBL".
010100
010200*--  ARQUIVO DE ENTRADA MONTADO PELO CAIXA DA TESOURARIA -- UMA
010300*--  LINHA POR RECIBO EMITIDO NO BALCAO ------------------------
010400 FD  WALKIN-PAYMENT-TXN-FILE
010500     LABEL RECORD STANDARD.
010600 01  REG-WALKIN-TXN.
010700*--  STUDENT-NUMBER OU LAST-NAME -- VER 0300-RESOLVE-ALUNO -----
010800     05  WTX-STUDENT-IDENTIFIER     PIC X(30).
010900*--  VALOR RECEBIDO NO BALCAO --------------------------------
011000     05  WTX-AMOUNT                 PIC S9(7)V99 COMP-3.
011100*--  'Tuition Fee', 'Miscellaneous', 'Other Fee', ETC ---------
011200     05  WTX-PAYMENT-TYPE           PIC X(15).
011300*--  OBSERVACAO LIVRE DO CAIXA -- GRAVADA NO PAYMENT-FILE E
011400*--  TESTADA POR 0505 PARA SABER SE E MENSALIDADE (REGRA 7) ---
011500     05  WTX-REMARKS                PIC X(30).
011600     05  FILLER                     PIC X(10).
011700
011800*--  MESTRE NOVO -- MESMO LAYOUT DO STUDENT-FILE, NOME DIFERENTE
011900*--  SO PARA A TROCA DE ARQUIVO NAO PISAR NO QUE ESTA SENDO LIDO
012000 FD  NEW-STUDENT-FILE
012100     LABEL RECORD STANDARD.
012200     COPY "STUDENT.CBL" REPLACING REG-STUDENT
012300                                BY REG-STUDENT-NEW.
012400
012500*--  LISTAGEM DO LOTE (CABECALHO + UMA LINHA POR TRANSACAO +
012600*--  TOTAIS) -- IMPRESSORA DA TESOURARIA, NAO E O EXTRATO
012700*--  POR ALUNO (ESSE E DO FINASSE1) -----------------------------
012800 FD  WALKPAY-LISTING
012900     LABEL RECORD OMITTED.
013000 01  REG-WALKPAY-LISTING            PIC X(80).
013100
013200 WORKING-STORAGE SECTION.
013300*--  '00' OK, '10' FIM DE ARQUIVO -- TESTADOS NOS PARAGRAFOS
013400*--  DE LEITURA (0151/0152/0200), NUNCA NO CORPO DO PROGRAMA ---
013500 01  WS-FILE-STATUS-GROUP.
013600     05  WS-STUDENT-STATUS           PIC X(02) VALUE SPACES.
013700     05  WS-PAYMENT-STATUS           PIC X(02) VALUE SPACES.
013800     05  WS-TXN-STATUS               PIC X(02) VALUE SPACES.
013900     05  WS-NEWSTU-STATUS            PIC X(02) VALUE SPACES.
014000     05  WS-LISTING-STATUS           PIC X(02) VALUE SPACES.
014100
014200 01  WS-SWITCHES.
014300*--  FIM DO WALKIN-PAYMENT-TXN-FILE -- GOVERNA O PERFORM UNTIL
014400*--  DE 0100-INICIO ------------------------------------------
014500     05  WS-EOF-TXN                  PIC X(01) VALUE 'N'.
014600         88  END-OF-TXN              VALUE 'Y'.
014700*--  LIGADO POR 0300-RESOLVE-ALUNO QUANDO O ALUNO DA TRANSACAO
014800*--  NAO FOI ENCONTRADO NEM POR STUDENT-NUMBER NEM POR LAST-NAME
014900     05  WS-REJECT-SWITCH            PIC X(01) VALUE 'N'.
015000         88  TXN-REJECTED            VALUE 'Y'.
015100
015200*--  CONTADORES E INDICES (SEMPRE COMP NESTA CASA) ----------
015300 01  WS-COUNTERS.
015400*--  QUANTOS ALUNOS FORAM CARREGADOS NA WS-STUDENT-TAB --------
015500     05  WS-STUDENT-COUNT            PIC 9(05) COMP.
015600*--  QUANTOS PAGAMENTOS JA EXISTEM (MESTRE + POSTADOS AGORA) --
015700     05  WS-PAYMENT-COUNT            PIC 9(07) COMP.
015800*--  CONTADORES DO RELATORIO FINAL (0900-ENCERRA) -------------
015900     05  WS-TXN-READ-COUNT           PIC 9(07) COMP VALUE ZERO.
016000     05  WS-TXN-POST-COUNT           PIC 9(07) COMP VALUE ZERO.
016100     05  WS-TXN-REJECT-COUNT         PIC 9(07) COMP VALUE ZERO.
016200     05  WS-STATUS-FLIP-COUNT        PIC 9(07) COMP VALUE ZERO.
016300*--  SEMENTE DO GERADOR PSEUDO-ALEATORIO DO SUFIXO DO
016400*--  TRANSACTION-ID (VER 0400/0405) -- NAO E CRIPTOGRAFICO,
016500*--  SO PRECISA EVITAR COLISAO ENTRE TRANSACOES DO MESMO LOTE --
016600     05  WS-RAND-SEED                PIC 9(09) COMP.
016700     05  WS-RAND-WORK                 PIC 9(09) COMP.
016800     05  WS-RAND-QUOT                 PIC 9(09) COMP.
016900
017000*--  TABELAS EM MEMORIA -- ARQUIVOS SAO LINE SEQUENTIAL,
017100*--  NAO HA ACESSO INDEXADO NATIVO (VER ARQUIVO SPEC-FILES)
017200*--  ESTA TABELA CARREGA O REGISTRO INTEIRO DO ALUNO (TODOS
017300*--  OS CAMPOS DE STUDENT.CBL), NAO SOMENTE OS CAMPOS USADOS
017400*--  NA VALIDACAO -- O WALKPAY1 E O UNICO PROGRAMA QUE REGRAVA
017500*--  O MESTRE STUDENT-FILE POR INTEIRO (0920-GRAVA-UM-ALUNO),
017600*--  ENTAO NENHUM CAMPO PODE SER PERDIDO NA VOLTA PARA O DISCO
017700 01  WS-STUDENT-TAB.
017800     05  WS-STUDENT-ROW OCCURS 2000 TIMES
017900                         INDEXED BY WS-STU-IDX.
018000*--  CHAVE INTERNA DO MESTRE -- SO ACOMPANHA O REGISTRO DE
018100*--  VOLTA PARA O NEW-STUDENT-FILE, NAO E USADA EM COMPARACAO -
018200         10  WS-STU-ID               PIC 9(09).
018300*--  CHAVE DE NEGOCIO -- E O QUE 0300-RESOLVE-ALUNO PROCURA
018400*--  NA WTX-STUDENT-IDENTIFIER (SEARCH SEQUENCIAL) ------------
018500         10  WS-STU-NUMBER           PIC X(12).
018600*--  SEGUNDA CHAVE DE BUSCA (0310) QUANDO O IDENTIFICADOR DA
018700*--  TRANSACAO NAO E UM STUDENT-NUMBER CONHECIDO --------------
018800         10  WS-STU-LAST-NAME        PIC X(30).
018900*--  PRIMEIRO NOME -- SOMENTE TRAFEGO IDA-E-VOLTA, NENHUM
019000*--  PARAGRAFO DESTE PROGRAMA COMPARA OU ALTERA ESTE CAMPO -----
019100         10  WS-STU-FIRST-NAME       PIC X(25).
019200*--  RESTANTE DO NOME -- SO IDA-E-VOLTA NESTE LOTE --------------
019300         10  WS-STU-MIDDLE-INITIAL   PIC X(01).
019400*--  SEXO DO ALUNO -- SO IDA-E-VOLTA NESTE LOTE -----------------
019500         10  WS-STU-GENDER           PIC X(01).
019600*--  DATA DE NASCIMENTO EM TRES SUBCAMPOS -- REDEFINIDA ABAIXO
019700*--  PARA MOVER/COMPARAR COMO UM UNICO PIC 9(08) ---------------
019800         10  WS-STU-BIRTH-DATE.
019900             15  WS-STU-BIRTH-YEAR   PIC 9(04).
020000             15  WS-STU-BIRTH-MONTH  PIC 9(02).
020100             15  WS-STU-BIRTH-DAY    PIC 9(02).
020200         10  WS-STU-BIRTH-DATE-R REDEFINES WS-STU-BIRTH-DATE
020300                                     PIC 9(08).
020400*--  ENDERECO -- SO IDA-E-VOLTA, NENHUM TESTE USA ESTES CAMPOS --
020500         10  WS-STU-ADDR-STREET      PIC X(30).
020600         10  WS-STU-ADDR-CITY        PIC X(20).
020700         10  WS-STU-ADDR-PROVINCE    PIC X(15).
020800         10  WS-STU-ADDR-ZIP         PIC 9(04).
020900*--  TELEFONE/CONTATO -- SO IDA-E-VOLTA -------------------------
021000         10  WS-STU-CONTACT-NUMBER   PIC X(15).
021100*--  RESPONSAVEL -- SO IDA-E-VOLTA -------------------------------
021200         10  WS-STU-GUARDIAN-NAME    PIC X(30).
021300*--  CODIGO DO CURSO -- SO IDA-E-VOLTA NESTE LOTE ----------------
021400         10  WS-STU-PROGRAM-CODE     PIC X(06).
021500         10  WS-STU-YEAR-LEVEL       PIC 9(01).
021600*--  DATA DA PRIMEIRA MATRICULA -- MESMA TECNICA DE REDEFINE
021700*--  DA DATA DE NASCIMENTO, ACIMA ------------------------------
021800         10  WS-STU-FIRST-ENROLLED.
021900             15  WS-STU-ENROLL-YEAR  PIC 9(04).
022000             15  WS-STU-ENROLL-MONTH PIC 9(02).
022100             15  WS-STU-ENROLL-DAY   PIC 9(02).
022200         10  WS-STU-ENROLLED-R REDEFINES WS-STU-FIRST-ENROLLED
022300                                     PIC 9(08).
022400*--  'PENDING' OU 'ENROLLED' -- A UNICA COLUNA DESTA TABELA
022500*--  QUE 0550-AVALIA-STATUS TEM PERMISSAO PARA MUDAR ----------
022600         10  WS-STU-STATUS           PIC X(10).
022700*--  INDICADOR DE REGISTRO DO MESTRE -- SO IDA-E-VOLTA -----------
022800         10  WS-STU-RECORD-INDICATOR PIC X(01).
022900*--  'Y' QUANDO 0550 TROCOU O STATUS NESTE LOTE -- MARCADOR
023000*--  DE AUDITORIA, NAO CONTROLA GRAVACAO (0920 REGRAVA TODOS) -
023100         10  WS-STU-STATUS-CHANGED   PIC X(01) VALUE 'N'.
023200
023300*--  CARGA DO PAYMENT-FILE INTEIRO EM MEMORIA (LIDO EM
023400*--  0150-CARREGA-MESTRES) SOMADA AOS PAGAMENTOS AVULSOS
023500*--  GRAVADOS NESTE LOTE (0450-GRAVA-PAGAMENTO ACRESCENTA
023600*--  NOVAS LINHAS SEM RELER O ARQUIVO) -- USADA POR
023700*--  0500-RECALCULA-TOTAL-PAGO PARA FECHAR O TOTAL DO ALUNO
023800 01  WS-PAYMENT-TAB.
023900     05  WS-PAYMENT-ROW OCCURS 4000 TIMES
024000                         INDEXED BY WS-PMT-IDX.
024100*--  STUDENT-NUMBER DO ALUNO QUE PAGOU (CHAVE DE SOMA) --------
024200         10  WS-PMT-REFERENCE        PIC X(12).
024300*--  VALOR DO PAGAMENTO (SOMENTE MENSALIDADE CONTA -- REGRA 7) -
024400         10  WS-PMT-AMOUNT           PIC S9(7)V99 COMP-3.
024500*--  'Tuition Fee' OU SPACES ENTRA NA SOMA; QUALQUER OUTRA
024600*--  OBSERVACAO (MULTA, MATERIAL) FICA DE FORA (0505) ----------
024700         10  WS-PMT-REMARKS          PIC X(30).
024800
024900*--  AREA DE TRABALHO DA TRANSACAO CORRENTE ------------------
025000 01  WS-CURRENT-TXN.
025100*--  INDICE NA WS-STUDENT-TAB DO ALUNO RESOLVIDO EM 0300 --
025200     05  WS-CT-STUDENT-IDX           PIC 9(05) COMP.
025300*--  TOTAL DE MENSALIDADE PAGO ATE AGORA -- RECALCULADO POR
025400*--  0500 A CADA TRANSACAO POSTADA, TESTADO EM 0550 (REGRA 8) -
025500     05  WS-CT-TOTAL-PAID            PIC S9(7)V99 COMP-3.
025600*--  MONTADO EM 0400 COMO 'WLK-' + 8 CARACTERES ALEATORIOS ---
025700     05  WS-CT-TRANSACTION-ID        PIC X(20).
025800*--  OS 8 CARACTERES ALEATORIOS ANTES DE ENTRAR NO PREFIXO ------
025900     05  WS-CT-RANDOM-SUFFIX         PIC X(08).
026000*--  'Payment posted' OU O MOTIVO DA RECUSA -- VAI PARA A
026100*--  LISTAGEM DO LOTE EM 0850-GRAVA-OCORRENCIA --------------
026200     05  WS-CT-REJECT-REASON         PIC X(60).
026300
026400*--  GERACAO DO SUFIXO ALFANUMERICO DO TRANSACTION-ID -------
026500*--  WS-ALPHA-TABLE-R REDEFINE A CONSTANTE COMO TABELA DE
026600*--  36 POSICOES PARA QUE 0405-GERA-UM-CARACTERE POSSA
026700*--  ENDERECAR UM CARACTERE POR VEZ VIA WS-SUFFIX-SUB --------
026800 01  WS-ALPHA-TABLE                  PIC X(36)
026900              VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ0123456789'.
027000 01  WS-ALPHA-TABLE-R REDEFINES WS-ALPHA-TABLE.
027100     05  WS-ALPHA-CHAR OCCURS 36 TIMES PIC X(01).
027200*--  INDICE NA WS-ALPHA-TABLE-R (RESTO DA DIVISAO POR 36) -----
027300 01  WS-SUFFIX-SUB                   PIC 9(02) COMP.
027400*--  POSICAO (1 A 8) DENTRO DO SUFIXO SENDO MONTADO -----------
027500 01  WS-SUFFIX-POS                   PIC 9(02) COMP.
027600
027700*--  DATA DE PROCESSAMENTO DO LOTE (REDEFINIDA) -------------
027800 01  WS-RUN-DATE-TIME.
027900*--  DATA DO RUN NO FORMATO AAAAMMDD (Y2K -- VER V1.2) ----------
028000     05  WS-RUN-DATE                 PIC 9(08).
028100*--  HORA DO RUN -- VIRA A SEMENTE DO GERADOR ALEATORIO EM 0100 -
028200     05  WS-RUN-TIME                 PIC 9(08).
028300*--  A REDEFINE QUEBRA DATA/HORA EM COMPONENTES PARA A
028400*--  SEMENTE ALEATORIA (0100-INICIO MOVE WS-RUN-TIME PARA
028500*--  WS-RAND-SEED ANTES DE ABRIR A REDEFINE) ------------------
028600 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-DATE-TIME.
028700*--  COMPONENTES DA DATA/HORA VIA REDEFINE -- SO O RUN-HH/MI/SS -
028800     05  WS-RUN-YEAR                 PIC 9(04).
028900     05  WS-RUN-MONTH                PIC 9(02).
029000*--  SAO USADOS PELO GERADOR ALEATORIO (0405) --------------------
029100     05  WS-RUN-DAY                  PIC 9(02).
029200     05  WS-RUN-HH                   PIC 9(02).
029300     05  WS-RUN-MI                   PIC 9(02).
029400     05  WS-RUN-SS                   PIC 9(02).
029500
029600*--  LINHA DE LISTAGEM DE OCORRENCIAS (RELATORIO DO LOTE) ---
029700 01  WS-LISTING-LINE.
029800*--  STUDENT-IDENTIFIER DA TRANSACAO (NUMERO OU LAST-NAME) ----
029900     05  WSL-IDENTIFIER              PIC X(30).
030000*--  ESPACAMENTO ENTRE IDENTIFICADOR E RESULTADO NA LISTAGEM ----
030100     05  FILLER                      PIC X(02) VALUE SPACES.
030200*--  'Payment posted' OU O MOTIVO DA RECUSA (0850) ------------
030300     05  WSL-RESULT                  PIC X(48).
030400 01  WS-LISTING-LINE-R REDEFINES WS-LISTING-LINE
030500                                  PIC X(80).
030600
030700*--  TRAZ DOWNPAYMENT-FIXED (VALOR MINIMO PARA VIRAR 'ENROLLED',
030800*--  REGRA 8) -- MESMO COPYBOOK DE CONSTANTES QUE O FINASSE1 USA
030900     COPY "FISCAL.CBL".
031000
031100 PROCEDURE DIVISION.
031200
031300*===========================================================*
031400*    0100-INICIO -- ABRE OS ARQUIVOS DO LOTE, CAPTURA A
031500*    DATA/HORA DO RUN (SEMENTE DO GERADOR DE TRANSACTION-ID),
031600*    CARREGA OS MESTRES EM MEMORIA E DISPARA O LACO PRINCIPAL
031700*    DE LEITURA DA WALKIN-PAYMENT-TXN-FILE
031800*===========================================================*
031900 0100-INICIO.
032000     OPEN INPUT  STUDENT-FILE
032100     OPEN INPUT  PAYMENT-FILE
032200     OPEN INPUT  WALKIN-PAYMENT-TXN-FILE
032300     OPEN OUTPUT WALKPAY-LISTING
032400
032500     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
032600     ACCEPT WS-RUN-TIME FROM TIME
032700     MOVE WS-RUN-TIME TO WS-RAND-SEED
032800
032900     PERFORM 0150-CARREGA-MESTRES THRU 0150-CARREGA-MESTRES-EXIT.
033000
033100     CLOSE PAYMENT-FILE
033200     OPEN EXTEND PAYMENT-FILE
033300
033400     MOVE SPACES TO REG-WALKPAY-LISTING
033500     STRING 'FACAD -- LOTE DE PAGAMENTO AVULSO (BALCAO)'
033600         DELIMITED BY SIZE INTO REG-WALKPAY-LISTING
033700     WRITE REG-WALKPAY-LISTING.
033800
033900     PERFORM 0200-LE-TRANSACAO.
034000     PERFORM 0250-PROCESSA-TXN THRU 0250-PROCESSA-TXN-EXIT
034100         UNTIL END-OF-TXN.
034200
034300     PERFORM 0900-ENCERRA THRU 0900-ENCERRA-EXIT.
034400     STOP RUN.
034500
034600*--  0150 THRU 0150-EXIT -- CARGA DOS ARQUIVOS-MESTRE EM
034700*--  TABELAS (LINE SEQUENTIAL NAO TEM ACESSO INDEXADO) ------
034800 0150-CARREGA-MESTRES.
034900     MOVE ZERO TO WS-STUDENT-COUNT
035000     PERFORM 0151-LE-STUDENT-FILE UNTIL WS-STUDENT-STATUS = '10'.
035100
035200     MOVE ZERO TO WS-PAYMENT-COUNT
035300     PERFORM 0152-LE-PAYMENT-FILE UNTIL WS-PAYMENT-STATUS = '10'
035400     CLOSE PAYMENT-FILE.
035500
035600 0150-CARREGA-MESTRES-EXIT.
035700     EXIT.
035800
035900 0151-LE-STUDENT-FILE.
036000*--  CARREGA O REGISTRO INTEIRO -- VER NOTA EM WS-STUDENT-TAB
036100     READ STUDENT-FILE
036200         AT END
036300             MOVE '10' TO WS-STUDENT-STATUS
036400         NOT AT END
036500             ADD 1 TO WS-STUDENT-COUNT
036600             SET WS-STU-IDX TO WS-STUDENT-COUNT
036700             MOVE STUDENT-ID     TO WS-STU-ID (WS-STU-IDX)
036800             MOVE STUDENT-NUMBER TO WS-STU-NUMBER (WS-STU-IDX)
036900             MOVE LAST-NAME      TO WS-STU-LAST-NAME (WS-STU-IDX)
037000             MOVE FIRST-NAME     TO WS-STU-FIRST-NAME (WS-STU-IDX)
037100             MOVE MIDDLE-INITIAL
037200                          TO WS-STU-MIDDLE-INITIAL (WS-STU-IDX)
037300             MOVE STUDENT-GENDER TO WS-STU-GENDER (WS-STU-IDX)
037400*--  TRANSFERE A DATA DE NASCIMENTO JA COMPACTADA PELA REDEFINE
037500*--  (EVITA MOVER OS TRES SUBCAMPOS SEPARADAMENTE) -------------
037600             MOVE BIRTH-DATE-R OF REG-STUDENT
037700                          TO WS-STU-BIRTH-DATE-R (WS-STU-IDX)
037800             MOVE ADDR-STREET   TO WS-STU-ADDR-STREET (WS-STU-IDX)
037900             MOVE ADDR-CITY     TO WS-STU-ADDR-CITY (WS-STU-IDX)
038000             MOVE ADDR-PROVINCE
038100                          TO WS-STU-ADDR-PROVINCE (WS-STU-IDX)
038200             MOVE ADDR-ZIP       TO WS-STU-ADDR-ZIP (WS-STU-IDX)
038300             MOVE CONTACT-NUMBER
038400                          TO WS-STU-CONTACT-NUMBER (WS-STU-IDX)
038500             MOVE GUARDIAN-NAME
038600                          TO WS-STU-GUARDIAN-NAME (WS-STU-IDX)
038700             MOVE PROGRAM-CODE  TO WS-STU-PROGRAM-CODE (WS-STU-IDX)
038800             MOVE YEAR-LEVEL    TO WS-STU-YEAR-LEVEL (WS-STU-IDX)
038900*--  DATA-FIRST-ENROLLED JA COMPACTADA (MESMA TECNICA DA
039000*--  DATA DE NASCIMENTO, ACIMA) -------------------------------
039100             MOVE DATE-FIRST-ENROLLED-R OF REG-STUDENT
039200                          TO WS-STU-ENROLLED-R (WS-STU-IDX)
039300             MOVE APPLICANT-STATUS
039400                                 TO WS-STU-STATUS (WS-STU-IDX)
039500             MOVE RECORD-INDICATOR
039600                     TO WS-STU-RECORD-INDICATOR (WS-STU-IDX)
039700     END-READ.
039800
039900*--  0152 -- CARREGA UMA LINHA DO PAYMENT-FILE NA WS-PAYMENT-TAB
040000*--  (SO OS TRES CAMPOS QUE O RECALCULO DE SALDO PRECISA) ------
040100 0152-LE-PAYMENT-FILE.
040200     READ PAYMENT-FILE
040300         AT END
040400             MOVE '10' TO WS-PAYMENT-STATUS
040500         NOT AT END
040600             ADD 1 TO WS-PAYMENT-COUNT
040700             SET WS-PMT-IDX TO WS-PAYMENT-COUNT
040800             MOVE REFERENCE-NUMBER TO WS-PMT-REFERENCE (WS-PMT-IDX)
040900             MOVE AMOUNT           TO WS-PMT-AMOUNT (WS-PMT-IDX)
041000             MOVE REMARKS          TO WS-PMT-REMARKS (WS-PMT-IDX)
041100     END-READ.
041200
041300*--  0200 -- LE A PROXIMA TRANSACAO DE PAGAMENTO AVULSO E
041400*--  CONTA PARA O TOTAL DO RELATORIO FINAL (WS-TXN-READ-COUNT) -
041500 0200-LE-TRANSACAO.
041600     READ WALKIN-PAYMENT-TXN-FILE
041700         AT END SET END-OF-TXN TO TRUE
041800     END-READ
041900     IF NOT END-OF-TXN
042000         ADD 1 TO WS-TXN-READ-COUNT
042100     END-IF.
042200
042300*===========================================================*
042400*    0250-PROCESSA-TXN -- RESOLVE O ALUNO DA TRANSACAO, E SE
042500*    ACHADO GRAVA O PAGAMENTO, RECALCULA O TOTAL PAGO E
042600*    REAVALIA O STATUS (REGRA 8); SE NAO ACHADO, SO REGISTRA
042700*    A OCORRENCIA DE RECUSA NA LISTAGEM DO LOTE
042800*===========================================================*
042900 0250-PROCESSA-TXN.
043000     MOVE 'N' TO WS-REJECT-SWITCH
043100     MOVE SPACES TO WS-CT-REJECT-REASON
043200
043300     PERFORM 0300-RESOLVE-ALUNO THRU 0300-RESOLVE-ALUNO-EXIT.
043400     IF TXN-REJECTED
043500         PERFORM 0850-GRAVA-OCORRENCIA
043600         GO TO 0250-PROCESSA-TXN-EXIT.
043700
043800     PERFORM 0400-GERA-TRANSACTION-ID.
043900     PERFORM 0450-GRAVA-PAGAMENTO.
044000     PERFORM 0500-RECALCULA-TOTAL-PAGO.
044100     PERFORM 0550-AVALIA-STATUS.
044200     MOVE 'Payment posted' TO WS-CT-REJECT-REASON
044300     PERFORM 0850-GRAVA-OCORRENCIA
044400     ADD 1 TO WS-TXN-POST-COUNT.
044500
044600 0250-PROCESSA-TXN-EXIT.
044700     PERFORM 0200-LE-TRANSACAO.
044800
044900*--  RESOLVE O ALUNO POR STUDENT-NUMBER; SE NAO ACHAR, TENTA
045000*--  POR LAST-NAME (PRIMEIRA OCORRENCIA) ---------------------
045100 0300-RESOLVE-ALUNO.
045200     SET WS-STU-IDX TO 1
045300     SET WS-CT-STUDENT-IDX TO ZERO
045400     SEARCH WS-STUDENT-ROW
045500         AT END NEXT SENTENCE
045600         WHEN WS-STU-NUMBER (WS-STU-IDX) =
045700                                 WTX-STUDENT-IDENTIFIER
045800             SET WS-CT-STUDENT-IDX TO WS-STU-IDX
045900     END-SEARCH.
046000
046100     IF WS-CT-STUDENT-IDX NOT = ZERO
046200         GO TO 0300-RESOLVE-ALUNO-EXIT.
046300
046400     SET WS-STU-IDX TO 1
046500     PERFORM 0310-TESTA-LAST-NAME
046600         VARYING WS-STU-IDX FROM 1 BY 1
046700             UNTIL WS-STU-IDX > WS-STUDENT-COUNT
046800                OR WS-CT-STUDENT-IDX NOT = ZERO.
046900
047000     IF WS-CT-STUDENT-IDX = ZERO
047100         MOVE 'Student not found' TO WS-CT-REJECT-REASON
047200         SET TXN-REJECTED TO TRUE.
047300
047400 0300-RESOLVE-ALUNO-EXIT.
047500     EXIT.
047600
047700*--  0310 -- CORPO DO PERFORM VARYING DE 0300; PARA NA
047800*--  PRIMEIRA LINHA CUJO LAST-NAME BATE COM O IDENTIFICADOR ----
047900 0310-TESTA-LAST-NAME.
048000     IF WS-STU-LAST-NAME (WS-STU-IDX) = WTX-STUDENT-IDENTIFIER
048100         SET WS-CT-STUDENT-IDX TO WS-STU-IDX.
048200
048300*--  TRANSACTION-ID = 'WLK-' + 8 CARACTERES ALFANUMERICOS ---
048400 0400-GERA-TRANSACTION-ID.
048500     MOVE SPACES TO WS-CT-RANDOM-SUFFIX
048600     SET WS-SUFFIX-POS TO 1
048700     PERFORM 0405-GERA-UM-CARACTERE
048800         VARYING WS-SUFFIX-POS FROM 1 BY 1
048900             UNTIL WS-SUFFIX-POS > 8
049000
049100     STRING 'WLK-' DELIMITED BY SIZE
049200            WS-CT-RANDOM-SUFFIX DELIMITED BY SIZE
049300            INTO WS-CT-TRANSACTION-ID.
049400
049500*--  0405 -- CONGRUENCIA LINEAR SIMPLES (SEMENTE * 31 + POSICAO
049600*--  + CONTADOR DE LEITURAS) MODULO 36 -- CORPO DO PERFORM
049700*--  VARYING DE 0400, UM CARACTERE POR CHAMADA ----------------
049800 0405-GERA-UM-CARACTERE.
049900     COMPUTE WS-RAND-WORK = (WS-RAND-SEED * 31) +
050000                            WS-SUFFIX-POS + WS-TXN-READ-COUNT
050100     DIVIDE WS-RAND-WORK BY 36
050200             GIVING WS-RAND-QUOT REMAINDER WS-RAND-SEED
050300     ADD 1 TO WS-RAND-SEED
050400     SET WS-SUFFIX-SUB TO WS-RAND-SEED
050500     MOVE WS-ALPHA-CHAR (WS-SUFFIX-SUB)
050600                 TO WS-CT-RANDOM-SUFFIX (WS-SUFFIX-POS:1).
050700
050800*===========================================================*
050900*    0450-GRAVA-PAGAMENTO -- ACRESCENTA A LINHA NA
051000*    WS-PAYMENT-TAB (PARA O RECALCULO IMEDIATO DE 0500) E
051100*    GRAVA O REGISTRO PERMANENTE NO PAYMENT-FILE (OPEN EXTEND)
051200*===========================================================*
051300 0450-GRAVA-PAGAMENTO.
051400     ADD 1 TO WS-PAYMENT-COUNT
051500     SET WS-PMT-IDX TO WS-PAYMENT-COUNT
051600     MOVE WS-STU-NUMBER (WS-CT-STUDENT-IDX)
051700                                 TO WS-PMT-REFERENCE (WS-PMT-IDX)
051800     MOVE WTX-AMOUNT             TO WS-PMT-AMOUNT (WS-PMT-IDX)
051900     MOVE WTX-REMARKS            TO WS-PMT-REMARKS (WS-PMT-IDX)
052000
052100     MOVE SPACES TO REG-PAYMENT
052200     MOVE WS-CT-TRANSACTION-ID TO TRANSACTION-ID
052300     MOVE WS-STU-NUMBER (WS-CT-STUDENT-IDX) TO REFERENCE-NUMBER
052400     MOVE WTX-AMOUNT           TO AMOUNT
052500     STRING WTX-PAYMENT-TYPE DELIMITED BY SPACE
052600            ' (Over the Counter)' DELIMITED BY SIZE
052700            INTO PAYMENT-METHOD
052800     MOVE WS-RUN-DATE          TO PAYMENT-DATE
052900     MOVE WTX-REMARKS          TO REMARKS
053000     SET PAYMENT-COMPLETED     TO TRUE
053100     WRITE REG-PAYMENT.
053200
053300*--  REGRA 7 -- SOMENTE PAGAMENTOS DE MENSALIDADE CONTAM ----
053400 0500-RECALCULA-TOTAL-PAGO.
053500     MOVE ZERO TO WS-CT-TOTAL-PAID
053600     SET WS-PMT-IDX TO 1
053700     PERFORM 0505-SOMA-UM-PAGAMENTO
053800         VARYING WS-PMT-IDX FROM 1 BY 1
053900             UNTIL WS-PMT-IDX > WS-PAYMENT-COUNT.
054000
054100*--  0505 -- CORPO DO PERFORM VARYING DE 0500; SOMA UMA LINHA
054200*--  DA WS-PAYMENT-TAB QUANDO E DO ALUNO CORRENTE E E
054300*--  MENSALIDADE (NAO MULTA, NAO TAXA AVULSA) -- REGRA 7 -------
054400 0505-SOMA-UM-PAGAMENTO.
054500     IF WS-PMT-REFERENCE (WS-PMT-IDX) =
054600                              WS-STU-NUMBER (WS-CT-STUDENT-IDX)
054700        AND (WS-PMT-REMARKS (WS-PMT-IDX) = 'Tuition Fee'
054800             OR WS-PMT-REMARKS (WS-PMT-IDX) = SPACES)
054900         ADD WS-PMT-AMOUNT (WS-PMT-IDX) TO WS-CT-TOTAL-PAID.
055000
055100*--  REGRA 8 -- TRANSICAO DE STATUS DO ALUNO ----------------
055200 0550-AVALIA-STATUS.
055300     IF WS-CT-TOTAL-PAID >= DOWNPAYMENT-FIXED
055400         IF WS-STU-STATUS (WS-CT-STUDENT-IDX) NOT = 'ENROLLED'
055500             MOVE 'ENROLLED' TO WS-STU-STATUS (WS-CT-STUDENT-IDX)
055600             MOVE 'Y' TO WS-STU-STATUS-CHANGED (WS-CT-STUDENT-IDX)
055700             ADD 1 TO WS-STATUS-FLIP-COUNT
055800         END-IF
055900     ELSE
056000         IF WS-STU-STATUS (WS-CT-STUDENT-IDX) NOT = 'PENDING'
056100             MOVE 'PENDING' TO WS-STU-STATUS (WS-CT-STUDENT-IDX)
056200             MOVE 'Y' TO WS-STU-STATUS-CHANGED (WS-CT-STUDENT-IDX)
056300             ADD 1 TO WS-STATUS-FLIP-COUNT
056400         END-IF
056500     END-IF.
056600
056700*--  0850 -- GRAVA UMA LINHA NA LISTAGEM DO LOTE (POSTADO OU
056800*--  RECUSADO, COM O MOTIVO) E ACUMULA O CONTADOR DE RECUSAS ---
056900 0850-GRAVA-OCORRENCIA.
057000     IF TXN-REJECTED
057100         ADD 1 TO WS-TXN-REJECT-COUNT
057200     END-IF
057300     MOVE SPACES TO WS-LISTING-LINE
057400     MOVE WTX-STUDENT-IDENTIFIER TO WSL-IDENTIFIER
057500     MOVE WS-CT-REJECT-REASON    TO WSL-RESULT
057600     MOVE WS-LISTING-LINE-R TO REG-WALKPAY-LISTING
057700     WRITE REG-WALKPAY-LISTING.
057800
057900 0900-ENCERRA.
058000*--  ENCERRAMENTO DO LOTE -- REGRAVA O MESTRE DE ALUNOS
058100*--  SOMENTE PARA OS QUE MUDARAM DE STATUS (REGRA 8),
058200*--  IMPRIME TOTAIS E FECHA ARQUIVOS
058300     OPEN OUTPUT NEW-STUDENT-FILE
058400     SET WS-STU-IDX TO 1
058500     PERFORM 0920-GRAVA-UM-ALUNO
058600         VARYING WS-STU-IDX FROM 1 BY 1
058700             UNTIL WS-STU-IDX > WS-STUDENT-COUNT
058800     CLOSE NEW-STUDENT-FILE
058900
059000     MOVE SPACES TO REG-WALKPAY-LISTING
059100     STRING 'TOTAL LIDAS: ' DELIMITED BY SIZE
059200            WS-TXN-READ-COUNT DELIMITED BY SIZE
059300            '  POSTADAS: ' DELIMITED BY SIZE
059400            WS-TXN-POST-COUNT DELIMITED BY SIZE
059500            '  RECUSADAS: ' DELIMITED BY SIZE
059600            WS-TXN-REJECT-COUNT DELIMITED BY SIZE
059700            '  STATUS ALTERADO: ' DELIMITED BY SIZE
059800            WS-STATUS-FLIP-COUNT DELIMITED BY SIZE
059900            INTO REG-WALKPAY-LISTING
060000     WRITE REG-WALKPAY-LISTING.
060100
060200     CLOSE STUDENT-FILE
060300     CLOSE PAYMENT-FILE
060400     CLOSE WALKIN-PAYMENT-TXN-FILE
060500     CLOSE WALKPAY-LISTING.
060600
060700 0900-ENCERRA-EXIT.
060800     EXIT.
060900
061000 0920-GRAVA-UM-ALUNO.
061100*--  REGRAVA O REGISTRO INTEIRO -- SO O APPLICANT-STATUS
061200*--  (E O SEU FLAG WS-STU-STATUS-CHANGED) MUDA NESTE LOTE;
061300*--  TODOS OS DEMAIS CAMPOS VOLTAM PARA O DISCO SEM ALTERACAO
061400     MOVE SPACES TO REG-STUDENT-NEW
061500     MOVE WS-STU-ID (WS-STU-IDX) TO STUDENT-ID OF REG-STUDENT-NEW
061600     MOVE WS-STU-NUMBER (WS-STU-IDX)
061700                         TO STUDENT-NUMBER OF REG-STUDENT-NEW
061800     MOVE WS-STU-LAST-NAME (WS-STU-IDX)
061900                         TO LAST-NAME OF REG-STUDENT-NEW
062000     MOVE WS-STU-FIRST-NAME (WS-STU-IDX)
062100                         TO FIRST-NAME OF REG-STUDENT-NEW
062200     MOVE WS-STU-MIDDLE-INITIAL (WS-STU-IDX)
062300                         TO MIDDLE-INITIAL OF REG-STUDENT-NEW
062400     MOVE WS-STU-GENDER (WS-STU-IDX)
062500                         TO STUDENT-GENDER OF REG-STUDENT-NEW
062600*--  DATA DE NASCIMENTO JA COMPACTADA -- SEM ALTERACAO NESTE LOTE
062700     MOVE WS-STU-BIRTH-DATE-R (WS-STU-IDX)
062800                         TO BIRTH-DATE-R OF REG-STUDENT-NEW
062900     MOVE WS-STU-ADDR-STREET (WS-STU-IDX)
063000                         TO ADDR-STREET OF REG-STUDENT-NEW
063100     MOVE WS-STU-ADDR-CITY (WS-STU-IDX)
063200                         TO ADDR-CITY OF REG-STUDENT-NEW
063300     MOVE WS-STU-ADDR-PROVINCE (WS-STU-IDX)
063400                         TO ADDR-PROVINCE OF REG-STUDENT-NEW
063500     MOVE WS-STU-ADDR-ZIP (WS-STU-IDX)
063600                         TO ADDR-ZIP OF REG-STUDENT-NEW
063700     MOVE WS-STU-CONTACT-NUMBER (WS-STU-IDX)
063800                         TO CONTACT-NUMBER OF REG-STUDENT-NEW
063900     MOVE WS-STU-GUARDIAN-NAME (WS-STU-IDX)
064000                         TO GUARDIAN-NAME OF REG-STUDENT-NEW
064100     MOVE WS-STU-PROGRAM-CODE (WS-STU-IDX)
064200                         TO PROGRAM-CODE OF REG-STUDENT-NEW
064300     MOVE WS-STU-YEAR-LEVEL (WS-STU-IDX)
064400                         TO YEAR-LEVEL OF REG-STUDENT-NEW
064500*--  DATA-FIRST-ENROLLED JA COMPACTADA -- SEM ALTERACAO NESTE
064600*--  LOTE (SO O WALKPAY1 REGRAVA O MESTRE POR INTEIRO) ----------
064700     MOVE WS-STU-ENROLLED-R (WS-STU-IDX)
064800                    TO DATE-FIRST-ENROLLED-R OF REG-STUDENT-NEW
064900*--  UNICO CAMPO QUE PODE TER MUDADO NESTE LOTE -- VER REGRA 8
065000*--  EM 0550-AVALIA-STATUS -----------------------------------
065100     MOVE WS-STU-STATUS (WS-STU-IDX)
065200                         TO APPLICANT-STATUS OF REG-STUDENT-NEW
065300     MOVE WS-STU-RECORD-INDICATOR (WS-STU-IDX)
065400                         TO RECORD-INDICATOR OF REG-STUDENT-NEW
065500     WRITE REG-STUDENT-NEW.
