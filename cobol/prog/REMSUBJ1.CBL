000100*===========================================================*
000200*    SISTEMA - FACAD  (ENROLLMENT / CASHIERING RELEASE)
000300*===========================================================*
000400 IDENTIFICATION DIVISION.
000500 PROGRAM-ID.     REMSUBJ1.
000600 AUTHOR.         JAMILE FERREIRA DOS SANTOS.
000700 INSTALLATION.   FESP - FUNDACAO DE ESTUDOS SOCIAIS DO PARANA.
000800 DATE-WRITTEN.   17/02/1995.
000900 DATE-COMPILED.
001000 SECURITY.       USO RESTRITO - SOMENTE PESSOAL DA SECRETARIA.
001100*---------------------------------------------------------- *
001200*    FINALIDADE : PROCESSA O ARQUIVO DE TRANSACOES DE
001300*                 CANCELAMENTO DE DISCIPLINA EM LOTE
001400*                 (REMOVAL-TXN-FILE), AGRUPADAS POR
001500*                 STUDENT-NUMBER.  CADA LOTE TRAZ UMA OU
001600*                 MAIS LINHAS DE ENLISTMENT-ID A CANCELAR.
001700*                 GRAVA A TRILHA (SUBJECT-LOG-FILE), EXCLUI
001800*                 A MATRICULA E PROMOVE O PRIMEIRO ALUNO DA
001900*                 FILA DE ESPERA PARA A VAGA ABERTA.
002000*
002100*    O LOTE E A UNIDADE DE TRABALHO DESTE PROGRAMA: O ARQUIVO
002200*    DE ENTRADA TRAZ, PARA CADA ALUNO QUE PEDIU CANCELAMENTO,
002300*    UMA LINHA-CABECALHO SEGUIDA DE ZERO OU MAIS LINHAS COM O
002400*    NUMERO DA MATRICULA (ENLISTMENT-ID) A SER CANCELADA.  SE
002500*    O ALUNO NAO SELECIONOU NENHUMA MATRICULA, A LINHA-
002600*    CABECALHO VEM SOZINHA COM ENLISTMENT-ID = ZERO E O LOTE
002700*    INTEIRO E RECUSADO -- NAO SE CANCELA "NADA" EM NOME DE
002800*    UM ALUNO (CHAMADO 1187, VIDE REGRA ABAIXO EM 0250).
002900*
003000*    CHANGE-LOG :
003100*    VRS      DATA          PROGRAMADOR     DESCRICAO
003200*    1.0      17/02/1995    JAMILE 26       IMPLANTACAO INICIAL   V1.0
003300*                                           DO LOTE DE            V1.0
003400*                                           CANCELAMENTO          V1.0
003500*    1.1      09/08/1996    FABIO           BLOQUEIO DE           V1.1
003600*                                           CANCELAMENTO P/       V1.1
003700*                                           ALUNO ENROLLED        V1.1
003800*    1.2      21/01/1999    JAMILE 26       Y2K -- CHAVES DE      V1.2
003900*                                           DATA PARA AAAA/MM/DD  V1.2
004000*    1.3      11/05/2000    ENZO 19         PROMOCAO AUTOMATICA   V1.3
004100*                                           DA FILA DE ESPERA     V1.3
004200*                                           (CHAMADO 0942)        V1.3
004300*    1.4      03/03/2001    JAMILE 26       LOTE SEM ENLISTMENT-  V1.4
004400*                                           ID SELECIONADO PASSA  V1.4
004500*                                           A SER RECUSADO, NAO   V1.4
004600*                                           MAIS IGNORADO EM      V1.4
004700*                                           SILENCIO (CHAMADO     V1.4
004800*                                           1187)                 V1.4
004900*---------------------------------------------------------- *
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500*--  ARQUIVOS DE ENTRADA (MESTRES) -----------------------------
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT STUDENT-FILE
005900                 ASSIGN TO STUFILE
006000                 ORGANIZATION LINE SEQUENTIAL
006100                 FILE STATUS WS-STUDENT-STATUS.
006200
006300     SELECT COURSE-FILE
006400                 ASSIGN TO CRSFILE
006500                 ORGANIZATION LINE SEQUENTIAL
006600                 FILE STATUS WS-COURSE-STATUS.
006700
006800     SELECT CLASS-SECTION-FILE
006900                 ASSIGN TO SECFILE
007000                 ORGANIZATION LINE SEQUENTIAL
007100                 FILE STATUS WS-SECTION-STATUS.
007200
007300     SELECT STUDENT-ENLISTMENT-FILE
007400                 ASSIGN TO ENLFILE
007500                 ORGANIZATION LINE SEQUENTIAL
007600                 FILE STATUS WS-ENLIST-STATUS.
007700
007800     SELECT STUDENT-WAITLIST-FILE
007900                 ASSIGN TO WLTFILE
008000                 ORGANIZATION LINE SEQUENTIAL
008100                 FILE STATUS WS-WAITLIST-STATUS.
008200
008300*--  ARQUIVO DE SAIDA (TRILHA) -- OPEN EXTEND, SO ACRESCENTA ---
008400     SELECT SUBJECT-LOG-FILE
008500                 ASSIGN TO SUBFILE
008600                 ORGANIZATION LINE SEQUENTIAL
008700                 FILE STATUS WS-SUBJLOG-STATUS.
008800
008900*--  ARQUIVO DE TRANSACOES DE CANCELAMENTO (ENTRADA DO LOTE) ---
009000     SELECT REMOVAL-TXN-FILE
009100                 ASSIGN TO RTXFILE
009200                 ORGANIZATION LINE SEQUENTIAL
009300                 FILE STATUS WS-TXN-STATUS.
009400
009500*--  NAO HA REGRAVACAO/EXCLUSAO EM LINE SEQUENTIAL -- O
009600*--  MESTRE DE MATRICULAS E REESCRITO POR INTEIRO (VELHO/
009700*--  NOVO MESTRE); A JCL DA NOITE RENOMEIA ENLNEW P/ ENLFILE
009800     SELECT NEW-ENLISTMENT-FILE
009900                 ASSIGN TO ENLNEW
010000                 ORGANIZATION LINE SEQUENTIAL
010100                 FILE STATUS WS-NEWENL-STATUS.
010200
010300*--  LISTAGEM DE OCORRENCIAS DO LOTE (IMPRESSORA) --------------
010400     SELECT REMSUBJ-LISTING
010500                 ASSIGN TO PRINTER
010600                 ORGANIZATION LINE SEQUENTIAL
010700                 FILE STATUS WS-LISTING-STATUS.
010800
010900 DATA DIVISION.
011000 FILE SECTION.
011100*--  LAYOUTS DE REGISTRO EM COPY -- VER copy/*.CBL PARA OS
011200*--  CAMPOS; AQUI SO A FD, IGUAL EM TODOS OS PROGRAMAS DO LOTE
011300 FD  STUDENT-FILE
011400     LABEL RECORD STANDARD.
011500     COPY "STUDENT.CBL".
011600
011700 FD  COURSE-FILE
011800     LABEL RECORD STANDARD.
011900     COPY "COURSE.CBL".
012000
012100 FD  CLASS-SECTION-FILE
012200     LABEL RECORD STANDARD.
012300     COPY "SECTION.CBL".
012400
012500 FD  STUDENT-ENLISTMENT-FILE
012600     LABEL RECORD STANDARD.
012700     COPY "ENLIST.CBL".
012800
012900 FD  STUDENT-WAITLIST-FILE
013000     LABEL RECORD STANDARD.
013100     COPY "WAITLST.CBL".
013200
013300 FD  SUBJECT-LOG-FILE
013400     LABEL RECORD STANDARD.
013500     COPY "SUBJLOG.CBL".
013600
013700*--  LAYOUT DA TRANSACAO DE CANCELAMENTO -- UMA LINHA POR
013800*--  ENLISTMENT-ID A CANCELAR, TODAS COM O MESMO STUDENT-NUMBER
013900*--  ATE MUDAR DE LOTE; ENLISTMENT-ID = ZERO NA PRIMEIRA LINHA
014000*--  DE UM STUDENT-NUMBER SIGNIFICA "NENHUM SELECIONADO"
014100 FD  REMOVAL-TXN-FILE
014200     LABEL RECORD STANDARD.
014300 01  REG-REMOVAL-TXN.
014400     05  RTX-STUDENT-NUMBER          PIC X(12).
014500     05  RTX-ENLISTMENT-ID           PIC 9(09).
014600     05  FILLER                      PIC X(10).
014700
014800*--  MESTRE NOVO DE MATRICULAS (VER NOTA ACIMA EM ENLNEW) ------
014900 FD  NEW-ENLISTMENT-FILE
015000     LABEL RECORD STANDARD.
015100     COPY "ENLIST.CBL" REPLACING REG-ENLISTMENT
015200                               BY REG-ENLISTMENT-NEW.
015300
015400 FD  REMSUBJ-LISTING
015500     LABEL RECORD OMITTED.
015600 01  REG-REMSUBJ-LISTING             PIC X(80).
015700
015800 WORKING-STORAGE SECTION.
015900*--  CODIGOS DE RETORNO DE CADA ARQUIVO -- '00' OK, '10' EOF ---
016000 01  WS-FILE-STATUS-GROUP.
016100     05  WS-STUDENT-STATUS           PIC X(02) VALUE SPACES.
016200     05  WS-COURSE-STATUS            PIC X(02) VALUE SPACES.
016300     05  WS-SECTION-STATUS           PIC X(02) VALUE SPACES.
016400     05  WS-ENLIST-STATUS            PIC X(02) VALUE SPACES.
016500     05  WS-WAITLIST-STATUS          PIC X(02) VALUE SPACES.
016600     05  WS-SUBJLOG-STATUS           PIC X(02) VALUE SPACES.
016700     05  WS-TXN-STATUS               PIC X(02) VALUE SPACES.
016800     05  WS-NEWENL-STATUS            PIC X(02) VALUE SPACES.
016900     05  WS-LISTING-STATUS           PIC X(02) VALUE SPACES.
017000
017100*--  CHAVES 88 -- CADA SWITCH TEM SEU CONDITION-NAME, NUNCA
017200*--  SE TESTA O VALOR 'Y'/'N' DIRETO NA PROCEDURE DIVISION -----
017300 01  WS-SWITCHES.
017400     05  WS-EOF-TXN                  PIC X(01) VALUE 'N'.
017500         88  END-OF-TXN              VALUE 'Y'.
017600     05  WS-BATCH-END-SWITCH         PIC X(01) VALUE 'N'.
017700         88  BATCH-ENDED             VALUE 'Y'.
017800     05  WS-BLOCK-SWITCH             PIC X(01) VALUE 'N'.
017900         88  BATCH-BLOCKED           VALUE 'Y'.
018000     05  WS-SECTION-FULL-SWITCH      PIC X(01) VALUE 'N'.
018100         88  SECTION-IS-FULL         VALUE 'Y'.
018200     05  WS-PROMOTE-SWITCH           PIC X(01) VALUE 'N'.
018300         88  PROMOTION-DONE          VALUE 'Y'.
018400
018500*--  CONTADORES E INDICES (SEMPRE COMP NESTA CASA) -------------
018600*--  OS CONTADORES DE LOTE (READ/DROP/SKIP/BLOCKED/EMPTY/
018700*--  PROMOTE) ALIMENTAM A LINHA DE TOTAIS EM 0900-ENCERRA E
018800*--  SAO A UNICA FORMA DE CONFERENCIA MANUAL DO LOTE PELA
018900*--  SECRETARIA NO OUTRO DIA
019000 01  WS-COUNTERS.
019100*--  QUANTOS ALUNOS FORAM CARREGADOS NA WS-STUDENT-TAB ----------
019200     05  WS-STUDENT-COUNT            PIC 9(05) COMP.
019300*--  QUANTOS CURSOS FORAM CARREGADOS NA WS-COURSE-TAB -----------
019400     05  WS-COURSE-COUNT             PIC 9(05) COMP.
019500*--  QUANTAS SECOES FORAM CARREGADAS NA WS-SECTION-TAB ----------
019600     05  WS-SECTION-COUNT            PIC 9(05) COMP.
019700*--  QUANTAS MATRICULAS (ATIVAS OU NAO) ESTAO NA WS-ENLIST-TAB --
019800     05  WS-ENLIST-COUNT             PIC 9(05) COMP.
019900*--  QUANTOS REGISTROS DE FILA DE ESPERA FORAM CARREGADOS -------
020000     05  WS-WAITLIST-COUNT           PIC 9(05) COMP.
020100*--  PROXIMO NUMERO LIVRE DE ENLISTMENT-ID, PARA AS MATRICULAS
020200*--  NOVAS CRIADAS PELA PROMOCAO DA FILA (REGRA 4) --------------
020300     05  WS-NEXT-ENLIST-ID           PIC 9(09) COMP.
020400*--  CONTADOR DE TRABALHO DE 0620-VERIFICA-LOTACAO --------------
020500     05  WS-SECTION-COUNT-ENL        PIC 9(05) COMP.
020600*--  CONTADORES DO RELATORIO FINAL (0900-ENCERRA) -- CADA UM
020700*--  CORRESPONDE A UMA LINHA DE TOTAL NA LISTAGEM DE SAIDA ------
020800     05  WS-BATCH-READ-COUNT         PIC 9(07) COMP VALUE ZERO.
020900     05  WS-BATCH-DROP-COUNT         PIC 9(07) COMP VALUE ZERO.
021000     05  WS-BATCH-SKIP-COUNT         PIC 9(07) COMP VALUE ZERO.
021100     05  WS-BATCH-BLOCKED-COUNT      PIC 9(07) COMP VALUE ZERO.
021200*--  LOTES RECUSADOS POR NAO TRAZER NENHUM ENLISTMENT-ID -------
021300     05  WS-BATCH-EMPTY-COUNT        PIC 9(07) COMP VALUE ZERO.
021400     05  WS-PROMOTE-COUNT            PIC 9(07) COMP VALUE ZERO.
021500*--  INDICE DO REGISTRO DE FILA COM A MENOR PRIORITY-DATE
021600*--  ACHADO POR 0630-ACHA-MAIS-ANTIGO; ZERO = NINGUEM ELEGIVEL -
021700     05  WS-OLDEST-WLT-IDX           PIC 9(05) COMP.
021800     05  WS-OLDEST-WLT-DATE          PIC 9(08).
021900
022000*--  TABELAS EM MEMORIA -- ARQUIVOS SAO LINE SEQUENTIAL,
022100*--  NAO HA ACESSO INDEXADO NATIVO; CADA MESTRE E LIDO POR
022200*--  INTEIRO EM 0150-CARREGA-MESTRES E PROCURADO EM MEMORIA
022300*--  VIA SEARCH (SEQUENCIAL) DAQUI PARA A FRENTE ---------------
022400 01  WS-STUDENT-TAB.
022500     05  WS-STUDENT-ROW OCCURS 2000 TIMES
022600                         INDEXED BY WS-STU-IDX.
022700*--  CHAVE INTERNA DO ALUNO (STUDENT-ID) -----------------------
022800         10  WS-STU-ID               PIC 9(09).
022900*--  MATRICULA/REFERENCIA DE COBRANCA (STUDENT-NUMBER) ---------
023000         10  WS-STU-NUMBER           PIC X(12).
023100*--  SOBRENOME -- SO PARA CONFERENCIA NA LISTAGEM DE ERRO -------
023200         10  WS-STU-LAST-NAME        PIC X(30).
023300*--  'PENDING' OU 'ENROLLED' -- USADO NA REGRA 1.1 (0300) -------
023400         10  WS-STU-STATUS           PIC X(10).
023500
023600*--  SO OS CAMPOS QUE ESTE PROGRAMA CONSULTA PRECISAM ESTAR
023700*--  NA TABELA -- REMSUBJ1 NAO REGRAVA O STUDENT-FILE, SO O
023800*--  LE PARA VALIDAR O STATUS DO ALUNO (REGRA 1.1 ABAIXO) ------
023900 01  WS-COURSE-TAB.
024000     05  WS-COURSE-ROW OCCURS 500 TIMES
024100                         INDEXED BY WS-CRS-IDX.
024200*--  CHAVE INTERNA DO CURSO (COURSE-ID) --------------------
024300         10  WS-CRS-ID               PIC 9(09).
024400*--  CODIGO CURTO DO CURSO -- VAI PARA A TRILHA E O LOG ----
024500         10  WS-CRS-CODE             PIC X(10).
024600*--  TITULO DO CURSO -- IDEM, SO PARA IMPRESSAO -------------
024700         10  WS-CRS-TITLE            PIC X(40).
024800*--  CREDITOS DA DISCIPLINA (NAO USADO NESTE PROGRAMA, MAS
024900*--  MANTIDO PARA BATER COM O LAYOUT DO MESTRE) --------------
025000         10  WS-CRS-UNITS            PIC 9(02).
025100
025200*--  UMA SECAO POR CURSO/TURNO, COM SUA LOTACAO MAXIMA -----
025300 01  WS-SECTION-TAB.
025400     05  WS-SECTION-ROW OCCURS 800 TIMES
025500                         INDEXED BY WS-SEC-IDX.
025600*--  CHAVE INTERNA DA SECAO (SECTION-ID) --------------------
025700         10  WS-SEC-ID               PIC 9(09).
025800*--  CURSO A QUE A SECAO PERTENCE -- USADO PARA ACHAR A
025900*--  SECAO CERTA NA PROMOCAO DA FILA (0600-PROMOVE-FILA) ------
026000         10  WS-SEC-COURSE-ID        PIC 9(09).
026100*--  LOTACAO MAXIMA -- COMPARADA COM A CONTAGEM DE MATRICULAS
026200*--  ATIVAS EM 0620-VERIFICA-LOTACAO (REGRA 1) -----------------
026300         10  WS-SEC-MAX-CAPACITY     PIC 9(04).
026400
026500*--  TODAS AS MATRICULAS, ATIVAS OU JA CANCELADAS -- E O
026600*--  ESPELHO EM MEMORIA DO STUDENT-ENLISTMENT-FILE INTEIRO -----
026700 01  WS-ENLIST-TAB.
026800     05  WS-ENLIST-ROW OCCURS 6000 TIMES
026900                         INDEXED BY WS-ENL-IDX.
027000*--  CHAVE DA MATRICULA (ENLISTMENT-ID) ----------------------
027100         10  WS-ENL-ID               PIC 9(09).
027200*--  ALUNO DONO DA MATRICULA -------------------------------
027300         10  WS-ENL-STUDENT-ID       PIC 9(09).
027400*--  CURSO DA MATRICULA --------------------------------------
027500         10  WS-ENL-COURSE-ID        PIC 9(09).
027600*--  SECAO/TURMA DA MATRICULA ----------------------------------
027700         10  WS-ENL-SECTION-ID       PIC 9(09).
027800*--  'Y' = MATRICULA VALE PARA LOTACAO E PARA O NOVO MESTRE;
027900*--  'N' = CANCELADA, NAO SAI NO NOVO MESTRE (0920) --------------
028000         10  WS-ENL-ACTIVE           PIC X(01).
028100             88  WS-ENL-IS-ACTIVE    VALUE 'Y'.
028200
028300*--  FILA DE ESPERA DE CADA CURSO -- USADA SO PARA PROMOCAO
028400*--  (REGRA 4), NAO PARA MATRICULA NOVA (ISSO E O ENLIST01) -----
028500 01  WS-WAITLIST-TAB.
028600     05  WS-WAITLIST-ROW OCCURS 2000 TIMES
028700                         INDEXED BY WS-WLT-IDX.
028800*--  CHAVE DO REGISTRO DE FILA (WAITLIST-ID) -------------------
028900         10  WS-WLT-ID               PIC 9(09).
029000*--  ALUNO NA FILA --------------------------------------------
029100         10  WS-WLT-STUDENT-ID       PIC 9(09).
029200*--  CURSO PARA O QUAL O ALUNO ESTA NA FILA ----------------------
029300         10  WS-WLT-COURSE-ID        PIC 9(09).
029400*--  'WAITING' OU 'PROMOTED' -- SO 'WAITING' CONCORRE A VAGA ----
029500         10  WS-WLT-STATUS           PIC X(10).
029600*--  DATA DE ENTRADA NA FILA -- QUEM CHEGOU PRIMEIRO, GANHA -----
029700         10  WS-WLT-PRIORITY-DATE    PIC 9(08).
029800
029900*--  LOTE CORRENTE (UM STUDENT-NUMBER, N ENLISTMENT-ID) -----
030000*--  ESTE GRUPO GUARDA O CONTEXTO DO LOTE QUE ESTA SENDO
030100*--  PROCESSADO NO MOMENTO -- E RESETADO A CADA STUDENT-NUMBER
030200*--  NOVO LIDO DO REMOVAL-TXN-FILE (VER 0250-PROCESSA-LOTE) ----
030300 01  WS-CURRENT-BATCH.
030400     05  WS-CB-STUDENT-NUMBER        PIC X(12).
030500     05  WS-CB-STUDENT-IDX           PIC 9(05) COMP.
030600     05  WS-CB-ENLISTMENT-ID         PIC 9(09).
030700     05  WS-CB-ENL-IDX               PIC 9(05) COMP.
030800     05  WS-CB-COURSE-ID             PIC 9(09).
030900     05  WS-CB-COURSE-IDX            PIC 9(05) COMP.
031000     05  WS-CB-BLOCK-REASON          PIC X(60).
031100
031200*--  DATA DE PROCESSAMENTO DO LOTE (REDEFINIDA) -------------
031300*--  O CARIMBO DE DATA/HORA DO ROLLBACK E GRAVADO NA TRILHA
031400*--  (SUBJECT-LOG-FILE) E NO NOVO REGISTRO DE MATRICULA
031500*--  PROMOVIDA -- SEMPRE A DATA DO PROCESSAMENTO, NUNCA A DATA
031600*--  ORIGINAL DA MATRICULA CANCELADA -----------------------
031700 01  WS-RUN-DATE-TIME.
031800     05  WS-RUN-DATE                 PIC 9(08).
031900     05  WS-RUN-TIME                 PIC 9(08).
032000 01  WS-RUN-TIMESTAMP-R REDEFINES WS-RUN-DATE-TIME.
032100     05  WS-RUN-YEAR                 PIC 9(04).
032200     05  WS-RUN-MONTH                PIC 9(02).
032300     05  WS-RUN-DAY                  PIC 9(02).
032400     05  WS-RUN-HH                   PIC 9(02).
032500     05  WS-RUN-MI                   PIC 9(02).
032600     05  WS-RUN-SS                   PIC 9(02).
032700 01  WS-LOG-TIMESTAMP-N              PIC 9(14).
032800
032900*--  LINHA DE LISTAGEM DE OCORRENCIAS (RELATORIO DO LOTE) ---
033000*--  UMA LINHA POR REJEICAO, CANCELAMENTO OU PROMOCAO; A
033100*--  REDEFINES ABAIXO E SO PARA MOVER A LINHA MONTADA DE UMA
033200*--  VEZ SO PARA O BUFFER DE SAIDA (REG-REMSUBJ-LISTING) -------
033300 01  WS-LISTING-LINE.
033400     05  WSL-STUDENT-NUMBER          PIC X(12).
033500     05  FILLER                      PIC X(02) VALUE SPACES.
033600     05  WSL-ENLISTMENT-ID           PIC 9(09).
033700     05  FILLER                      PIC X(02) VALUE SPACES.
033800     05  WSL-RESULT                  PIC X(53).
033900 01  WS-LISTING-LINE-R REDEFINES WS-LISTING-LINE
034000                                  PIC X(80).
034100
034200*--  CONSTANTES FISCAIS COMPARTILHADAS (NAO USADAS NESTE
034300*--  PROGRAMA MAS MANTIDAS NO COPY PADRAO DO LOTE NOTURNO) -----
034400     COPY "FISCAL.CBL".
034500
034600 PROCEDURE DIVISION.
034700
034800*===========================================================*
034900*    PARAGRAFO PRINCIPAL -- ABRE ARQUIVOS, CARREGA MESTRES,
035000*    PROCESSA O ARQUIVO DE TRANSACOES LOTE A LOTE E FECHA
035100*===========================================================*
035200 0100-INICIO.
035300     OPEN INPUT  STUDENT-FILE
035400     OPEN INPUT  COURSE-FILE
035500     OPEN INPUT  CLASS-SECTION-FILE
035600     OPEN INPUT  STUDENT-ENLISTMENT-FILE
035700     OPEN INPUT  STUDENT-WAITLIST-FILE
035800     OPEN INPUT  REMOVAL-TXN-FILE
035900     OPEN OUTPUT REMSUBJ-LISTING
036000
036100     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD
036200     ACCEPT WS-RUN-TIME FROM TIME
036300
036400     PERFORM 0150-CARREGA-MESTRES THRU 0150-CARREGA-MESTRES-EXIT.
036500
036600*--  FECHA OS MESTRES DE MATRICULA/FILA PARA REABRI-LOS EM
036700*--  EXTEND -- A FILA DE ESPERA GANHA REGISTROS "PROMOTED" E
036800*--  A TRILHA GANHA UM REGISTRO POR CANCELAMENTO ---------------
036900     CLOSE STUDENT-ENLISTMENT-FILE
037000     CLOSE STUDENT-WAITLIST-FILE
037100     OPEN EXTEND STUDENT-WAITLIST-FILE
037200     OPEN EXTEND SUBJECT-LOG-FILE
037300
037400     MOVE SPACES TO REG-REMSUBJ-LISTING
037500     STRING 'FACAD -- LOTE DE CANCELAMENTO DE DISCIPLINA'
037600         DELIMITED BY SIZE INTO REG-REMSUBJ-LISTING
037700     WRITE REG-REMSUBJ-LISTING.
037800
037900     PERFORM 0200-LE-TRANSACAO.
038000     PERFORM 0250-PROCESSA-LOTE THRU 0250-PROCESSA-LOTE-EXIT
038100         UNTIL END-OF-TXN.
038200
038300     PERFORM 0900-ENCERRA THRU 0900-ENCERRA-EXIT.
038400     STOP RUN.
038500
038600*--  0150 THRU 0150-EXIT -- CARGA DOS ARQUIVOS-MESTRE EM
038700*--  TABELAS (LINE SEQUENTIAL NAO TEM ACESSO INDEXADO) ------
038800*--  A ORDEM DE CARGA NAO IMPORTA -- CADA TABELA E PROCURADA
038900*--  DE FORMA INDEPENDENTE MAIS ADIANTE POR SEARCH -------------
039000 0150-CARREGA-MESTRES.
039100     MOVE ZERO TO WS-STUDENT-COUNT
039200     PERFORM 0151-LE-STUDENT-FILE UNTIL WS-STUDENT-STATUS = '10'
039300     CLOSE STUDENT-FILE.
039400
039500     MOVE ZERO TO WS-COURSE-COUNT
039600     PERFORM 0152-LE-COURSE-FILE UNTIL WS-COURSE-STATUS = '10'
039700     CLOSE COURSE-FILE.
039800
039900     MOVE ZERO TO WS-SECTION-COUNT
040000     PERFORM 0153-LE-SECTION-FILE UNTIL WS-SECTION-STATUS = '10'
040100     CLOSE CLASS-SECTION-FILE.
040200
040300*--  ALEM DE CARREGAR A TABELA, GUARDA O MAIOR ENLISTMENT-ID
040400*--  JA USADO PARA PODER NUMERAR AS NOVAS MATRICULAS DE
040500*--  PROMOCAO DE FILA (0650-GRAVA-PROMOVIDO) SEM COLIDIR -------
040600     MOVE ZERO TO WS-ENLIST-COUNT
040700     MOVE ZERO TO WS-NEXT-ENLIST-ID
040800     PERFORM 0154-LE-ENLIST-FILE UNTIL WS-ENLIST-STATUS = '10'
040900     ADD 1 TO WS-NEXT-ENLIST-ID.
041000
041100     MOVE ZERO TO WS-WAITLIST-COUNT
041200     PERFORM 0155-LE-WAITLIST-FILE
041300         UNTIL WS-WAITLIST-STATUS = '10'.
041400
041500 0150-CARREGA-MESTRES-EXIT.
041600     EXIT.
041700
041800*--  LE UM REGISTRO DO STUDENT-FILE E CARREGA OS CAMPOS DE
041900*--  QUE ESTE PROGRAMA PRECISA NA WS-STUDENT-TAB (VER NOTA
042000*--  ACIMA NA WORKING-STORAGE SOBRE POR QUE NAO E O REGISTRO
042100*--  INTEIRO) ------------------------------------------------
042200 0151-LE-STUDENT-FILE.
042300     READ STUDENT-FILE
042400         AT END
042500             MOVE '10' TO WS-STUDENT-STATUS
042600         NOT AT END
042700             ADD 1 TO WS-STUDENT-COUNT
042800             SET WS-STU-IDX TO WS-STUDENT-COUNT
042900             MOVE STUDENT-ID     TO WS-STU-ID (WS-STU-IDX)
043000             MOVE STUDENT-NUMBER TO WS-STU-NUMBER (WS-STU-IDX)
043100             MOVE LAST-NAME      TO WS-STU-LAST-NAME (WS-STU-IDX)
043200             MOVE APPLICANT-STATUS
043300                                 TO WS-STU-STATUS (WS-STU-IDX)
043400     END-READ.
043500
043600*--  CARGA DO CURSO -- USADA PARA IMPRIMIR CODIGO/TITULO NA
043700*--  TRILHA E PARA ACHAR A SECAO CORRESPONDENTE NA PROMOCAO ----
043800 0152-LE-COURSE-FILE.
043900     READ COURSE-FILE
044000         AT END
044100             MOVE '10' TO WS-COURSE-STATUS
044200         NOT AT END
044300             ADD 1 TO WS-COURSE-COUNT
044400             SET WS-CRS-IDX TO WS-COURSE-COUNT
044500             MOVE COURSE-ID    TO WS-CRS-ID (WS-CRS-IDX)
044600             MOVE COURSE-CODE  TO WS-CRS-CODE (WS-CRS-IDX)
044700             MOVE COURSE-TITLE TO WS-CRS-TITLE (WS-CRS-IDX)
044800             MOVE CREDIT-UNITS TO WS-CRS-UNITS (WS-CRS-IDX)
044900     END-READ.
045000
045100*--  CARGA DA SECAO -- LOTACAO ZERO NO MESTRE SIGNIFICA QUE A
045200*--  SECRETARIA AINDA NAO CADASTROU UM LIMITE; ASSUME-SE 40
045300*--  (PADRAO DA INSTITUICAO) ATE QUE ALGUEM CORRIJA O MESTRE ---
045400 0153-LE-SECTION-FILE.
045500     READ CLASS-SECTION-FILE
045600         AT END
045700             MOVE '10' TO WS-SECTION-STATUS
045800         NOT AT END
045900             ADD 1 TO WS-SECTION-COUNT
046000             SET WS-SEC-IDX TO WS-SECTION-COUNT
046100             MOVE SECTION-ID TO WS-SEC-ID (WS-SEC-IDX)
046200             MOVE COURSE-ID  TO WS-SEC-COURSE-ID (WS-SEC-IDX)
046300             IF MAX-CAPACITY OF REG-SECTION = ZERO
046400                 MOVE 40 TO WS-SEC-MAX-CAPACITY (WS-SEC-IDX)
046500             ELSE
046600                 MOVE MAX-CAPACITY
046700                          TO WS-SEC-MAX-CAPACITY (WS-SEC-IDX)
046800             END-IF
046900     END-READ.
047000
047100*--  CARGA DA MATRICULA -- SO INTERESSAM AS ATIVAS PARA FINS
047200*--  DE LOTACAO/BUSCA, MAS TODAS (ATIVAS OU JA CANCELADAS EM
047300*--  LOTES ANTERIORES) FICAM NA TABELA POIS O MESTRE INTEIRO
047400*--  E REESCRITO NO FINAL POR 0920-GRAVA-UMA-MATRICULA ---------
047500 0154-LE-ENLIST-FILE.
047600     READ STUDENT-ENLISTMENT-FILE
047700         AT END
047800             MOVE '10' TO WS-ENLIST-STATUS
047900         NOT AT END
048000             ADD 1 TO WS-ENLIST-COUNT
048100             SET WS-ENL-IDX TO WS-ENLIST-COUNT
048200             MOVE ENLISTMENT-ID TO WS-ENL-ID (WS-ENL-IDX)
048300             MOVE STUDENT-ID    TO WS-ENL-STUDENT-ID (WS-ENL-IDX)
048400             MOVE COURSE-ID     TO WS-ENL-COURSE-ID (WS-ENL-IDX)
048500             MOVE SECTION-ID    TO WS-ENL-SECTION-ID (WS-ENL-IDX)
048600             MOVE 'Y'           TO WS-ENL-ACTIVE (WS-ENL-IDX)
048700             IF ENLISTMENT-ID OF REG-ENLISTMENT
048800                                  > WS-NEXT-ENLIST-ID
048900                 MOVE ENLISTMENT-ID OF REG-ENLISTMENT
049000                                  TO WS-NEXT-ENLIST-ID
049100             END-IF
049200     END-READ.
049300
049400*--  CARGA DA FILA DE ESPERA -- PRIORITY-DATE E A DATA EM QUE
049500*--  O ALUNO ENTROU NA FILA; USADA EM 0630-ACHA-MAIS-ANTIGO
049600*--  PARA DECIDIR QUEM GANHA A VAGA QUANDO ELA ABRE (REGRA 4) ---
049700 0155-LE-WAITLIST-FILE.
049800     READ STUDENT-WAITLIST-FILE
049900         AT END
050000             MOVE '10' TO WS-WAITLIST-STATUS
050100         NOT AT END
050200             ADD 1 TO WS-WAITLIST-COUNT
050300             SET WS-WLT-IDX TO WS-WAITLIST-COUNT
050400             MOVE WAITLIST-ID     TO WS-WLT-ID (WS-WLT-IDX)
050500             MOVE STUDENT-ID      TO WS-WLT-STUDENT-ID (WS-WLT-IDX)
050600             MOVE COURSE-ID       TO WS-WLT-COURSE-ID (WS-WLT-IDX)
050700             MOVE WAITLIST-STATUS TO WS-WLT-STATUS (WS-WLT-IDX)
050800             MOVE PRIORITY-DATE   TO WS-WLT-PRIORITY-DATE
050900                                                 (WS-WLT-IDX)
051000     END-READ.
051100
051200*--  LE UMA LINHA DO ARQUIVO DE TRANSACOES; CADA LINHA LIDA
051300*--  CONTA PARA O TOTAL "LIDAS" DO RELATORIO FINAL -------------
051400 0200-LE-TRANSACAO.
051500     READ REMOVAL-TXN-FILE
051600         AT END SET END-OF-TXN TO TRUE
051700     END-READ
051800     IF NOT END-OF-TXN
051900         ADD 1 TO WS-BATCH-READ-COUNT
052000     END-IF.
052100
052200*--  UM LOTE = TODAS AS LINHAS CONSECUTIVAS COM O MESMO
052300*--  STUDENT-NUMBER (REGRA 2 -- CANCELAMENTO EM LOTE) -------
052400*--  DUAS RECUSAS SAO POSSIVEIS ANTES DE ENTRAR NO LACO POR
052500*--  LINHA: (1) O ALUNO NAO EXISTE OU ESTA "ENROLLED" (REGRA
052600*--  1.1, VALIDADA EM 0300-VALIDA-ALUNO) E (2) O LOTE NAO
052700*--  TRAZ NENHUM ENLISTMENT-ID SELECIONADO (REGRA ABAIXO,
052800*--  CHAMADO 1187) -- NOS DOIS CASOS O LOTE INTEIRO E
052900*--  DESCARTADO VIA 0290-PULA-LOTE, SEM PROCESSAR NENHUMA
053000*--  LINHA DELE -----------------------------------------------
053100 0250-PROCESSA-LOTE.
053200     MOVE 'N' TO WS-BLOCK-SWITCH
053300     MOVE SPACES TO WS-CB-BLOCK-REASON
053400     MOVE RTX-STUDENT-NUMBER TO WS-CB-STUDENT-NUMBER
053500
053600     PERFORM 0300-VALIDA-ALUNO THRU 0300-VALIDA-ALUNO-EXIT.
053700     IF BATCH-BLOCKED
053800         PERFORM 0850-GRAVA-OCORRENCIA
053900         PERFORM 0290-PULA-LOTE THRU 0290-PULA-LOTE-EXIT
054000         GO TO 0250-PROCESSA-LOTE-EXIT.
054100
054200*--  REGRA -- O LOTE PRECISA TRAZER PELO MENOS UM
054300*--  ENLISTMENT-ID; UMA LINHA DE CABECALHO COM O
054400*--  ENLISTMENT-ID EM ZERO SIGNIFICA "NENHUM SELECIONADO"
054500*--  E O LOTE INTEIRO E RECUSADO (SPEC BATCH FLOW #2, PASSO 3)
054600     IF RTX-ENLISTMENT-ID = ZERO
054700         MOVE RTX-ENLISTMENT-ID TO WS-CB-ENLISTMENT-ID
054800         MOVE 'Select at least one enlistment - batch rejected'
054900             TO WS-CB-BLOCK-REASON
055000         ADD 1 TO WS-BATCH-EMPTY-COUNT
055100         PERFORM 0850-GRAVA-OCORRENCIA
055200         PERFORM 0290-PULA-LOTE THRU 0290-PULA-LOTE-EXIT
055300         GO TO 0250-PROCESSA-LOTE-EXIT.
055400
055500     MOVE 'N' TO WS-BATCH-END-SWITCH
055600     PERFORM 0400-PROCESSA-UMA-LINHA
055700         THRU 0400-PROCESSA-UMA-LINHA-EXIT
055800         UNTIL BATCH-ENDED OR END-OF-TXN.
055900
056000 0250-PROCESSA-LOTE-EXIT.
056100     EXIT.
056200
056300*--  DESCARTA AS DEMAIS LINHAS DO LOTE BLOQUEADO -- CHAMADA
056400*--  RECURSIVAMENTE ATE TROCAR DE STUDENT-NUMBER OU ACABAR O
056500*--  ARQUIVO; CADA LINHA DESCARTADA CONTA PARA "IGNORADAS" ------
056600 0290-PULA-LOTE.
056700     PERFORM 0200-LE-TRANSACAO.
056800     IF NOT END-OF-TXN
056900        AND RTX-STUDENT-NUMBER = WS-CB-STUDENT-NUMBER
057000         ADD 1 TO WS-BATCH-SKIP-COUNT
057100         PERFORM 0290-PULA-LOTE THRU 0290-PULA-LOTE-EXIT.
057200
057300 0290-PULA-LOTE-EXIT.
057400     EXIT.
057500
057600*--  REGRA 1.1 -- SO SE ACEITA CANCELAMENTO PARA ALUNO
057700*--  CADASTRADO E QUE NAO ESTEJA COM STATUS "ENROLLED"
057800*--  (ENROLLED SIGNIFICA QUE A MATRICULA JA FOI EFETIVADA
057900*--  PELA TESOURARIA -- CANCELAMENTO NESSE PONTO TEM QUE
058000*--  PASSAR PELA SECRETARIA, NAO PELO LOTE) --------------------
058100 0300-VALIDA-ALUNO.
058200     SET WS-STU-IDX TO 1
058300     SET WS-CB-STUDENT-IDX TO ZERO
058400     SEARCH WS-STUDENT-ROW
058500         AT END NEXT SENTENCE
058600         WHEN WS-STU-NUMBER (WS-STU-IDX) = WS-CB-STUDENT-NUMBER
058700             SET WS-CB-STUDENT-IDX TO WS-STU-IDX
058800     END-SEARCH.
058900
059000     IF WS-CB-STUDENT-IDX = ZERO
059100         MOVE 'Student not found' TO WS-CB-BLOCK-REASON
059200         SET BATCH-BLOCKED TO TRUE
059300         ADD 1 TO WS-BATCH-BLOCKED-COUNT
059400         GO TO 0300-VALIDA-ALUNO-EXIT.
059500
059600     IF WS-STU-STATUS (WS-CB-STUDENT-IDX) = 'ENROLLED'
059700         MOVE 'Enrolled student - drop blocked'
059800             TO WS-CB-BLOCK-REASON
059900         SET BATCH-BLOCKED TO TRUE
060000         ADD 1 TO WS-BATCH-BLOCKED-COUNT.
060100
060200 0300-VALIDA-ALUNO-EXIT.
060300     EXIT.
060400
060500*--  PROCESSA UMA LINHA (UM ENLISTMENT-ID) DO LOTE CORRENTE -
060600*--  PROCURA A MATRICULA, GRAVA A TRILHA, MARCA INATIVA E
060700*--  TENTA PROMOVER A FILA DE ESPERA DO CURSO QUE ABRIU VAGA ----
060800 0400-PROCESSA-UMA-LINHA.
060900     MOVE RTX-ENLISTMENT-ID TO WS-CB-ENLISTMENT-ID
061000
061100     SET WS-ENL-IDX TO 1
061200     SET WS-CB-ENL-IDX TO ZERO
061300     PERFORM 0410-ACHA-MATRICULA
061400         VARYING WS-ENL-IDX FROM 1 BY 1
061500             UNTIL WS-ENL-IDX > WS-ENLIST-COUNT
061600                OR WS-CB-ENL-IDX NOT = ZERO.
061700
061800*--  ENLISTMENT-ID QUE NAO BATE COM NENHUMA MATRICULA ATIVA
061900*--  DESTE ALUNO E SO IGNORADO (NAO BLOQUEIA O LOTE INTEIRO,
062000*--  AS OUTRAS LINHAS DO MESMO ALUNO CONTINUAM SENDO
062100*--  PROCESSADAS NORMALMENTE) -----------------------------------
062200     IF WS-CB-ENL-IDX = ZERO
062300         ADD 1 TO WS-BATCH-SKIP-COUNT
062400         MOVE 'Enlistment not found - skipped'
062500             TO WS-CB-BLOCK-REASON
062600         PERFORM 0850-GRAVA-OCORRENCIA
062700         GO TO 0430-LE-PROXIMA-LINHA.
062800
062900     MOVE WS-ENL-COURSE-ID (WS-CB-ENL-IDX) TO WS-CB-COURSE-ID
063000     SET WS-CRS-IDX TO 1
063100     SET WS-CB-COURSE-IDX TO ZERO
063200     SEARCH WS-COURSE-ROW
063300         AT END NEXT SENTENCE
063400         WHEN WS-CRS-ID (WS-CRS-IDX) = WS-CB-COURSE-ID
063500             SET WS-CB-COURSE-IDX TO WS-CRS-IDX
063600     END-SEARCH.
063700
063800     PERFORM 0500-GRAVA-LOG.
063900     SET WS-ENL-IDX TO WS-CB-ENL-IDX
064000     MOVE 'N' TO WS-ENL-ACTIVE (WS-ENL-IDX)
064100     MOVE 'Dropped' TO WS-CB-BLOCK-REASON
064200     PERFORM 0850-GRAVA-OCORRENCIA
064300     ADD 1 TO WS-BATCH-DROP-COUNT
064400
064500     PERFORM 0600-PROMOVE-FILA THRU 0650-GRAVA-PROMOVIDO-EXIT.
064600
064700*--  LE-AHEAD -- DECIDE SE O LOTE ACABOU (MUDOU O
064800*--  STUDENT-NUMBER OU CHEGOU FIM DE ARQUIVO) OU SE HA MAIS
064900*--  UM ENLISTMENT-ID DO MESMO ALUNO PARA PROCESSAR -------------
065000 0430-LE-PROXIMA-LINHA.
065100     PERFORM 0200-LE-TRANSACAO.
065200     IF END-OF-TXN
065300         SET BATCH-ENDED TO TRUE
065400     ELSE
065500         IF RTX-STUDENT-NUMBER NOT = WS-CB-STUDENT-NUMBER
065600             SET BATCH-ENDED TO TRUE
065700         END-IF
065800     END-IF.
065900
066000 0400-PROCESSA-UMA-LINHA-EXIT.
066100     EXIT.
066200
066300*--  CONFIRMA QUE O ENLISTMENT-ID DA LINHA PERTENCE MESMO AO
066400*--  ALUNO DO LOTE E QUE AINDA ESTA ATIVO (NAO FOI CANCELADO
066500*--  POR UM LOTE ANTERIOR NO MESMO RUN) --------------------
066600 0410-ACHA-MATRICULA.
066700     IF WS-ENL-IS-ACTIVE (WS-ENL-IDX)
066800        AND WS-ENL-ID (WS-ENL-IDX) = WS-CB-ENLISTMENT-ID
066900        AND WS-ENL-STUDENT-ID (WS-ENL-IDX) =
067000                        WS-STU-ID (WS-CB-STUDENT-IDX)
067100         SET WS-CB-ENL-IDX TO WS-ENL-IDX.
067200
067300*--  GRAVA NA TRILHA (SUBJECT-LOG-FILE) O CANCELAMENTO DA
067400*--  DISCIPLINA -- CARIMBO DE DATA/HORA E QUEM EXECUTOU O LOTE
067500*--  (ADMIN, POIS E PROCESSAMENTO EM LOTE, NAO INTERATIVO) ------
067600 0500-GRAVA-LOG.
067700     MOVE SPACES TO REG-SUBJECT-LOG
067800     MOVE WS-STU-NUMBER (WS-CB-STUDENT-IDX) TO STUDENT-NUMBER
067900                                              OF REG-SUBJECT-LOG
068000     SET LOG-ACTION-REMOVED TO TRUE
068100     MOVE WS-CRS-CODE (WS-CB-COURSE-IDX)  TO COURSE-CODE
068200                                             OF REG-SUBJECT-LOG
068300     MOVE WS-CRS-TITLE (WS-CB-COURSE-IDX) TO COURSE-TITLE
068400                                             OF REG-SUBJECT-LOG
068500     COMPUTE WS-LOG-TIMESTAMP-N =
068600             (WS-RUN-DATE * 1000000) + WS-RUN-TIME
068700     MOVE WS-LOG-TIMESTAMP-N TO LOG-TIMESTAMP
068800     MOVE 'Admin'            TO PERFORMED-BY
068900     WRITE REG-SUBJECT-LOG.
069000
069100*--  REGRA 4 -- PROMOCAO DO PRIMEIRO ALUNO DA FILA DE ESPERA
069200*--  PARA A VAGA QUE ACABOU DE ABRIR NO CURSO CANCELADO -----
069300*--  SE O CURSO NAO TEM SECAO CADASTRADA, OU A SECAO AINDA
069400*--  ESTA CHEIA (OUTRO ALUNO PODE TER SIDO PROMOVIDO ANTES
069500*--  NESTE MESMO RUN), OU NAO HA NINGUEM NA FILA, NADA E FEITO -
069600 0600-PROMOVE-FILA.
069700     MOVE 'N' TO WS-PROMOTE-SWITCH
069800     SET WS-SEC-IDX TO 1
069900     SET WS-CB-COURSE-IDX TO WS-CB-COURSE-IDX
070000
070100     SEARCH WS-SECTION-ROW
070200         AT END GO TO 0650-GRAVA-PROMOVIDO-EXIT
070300         WHEN WS-SEC-COURSE-ID (WS-SEC-IDX) = WS-CB-COURSE-ID
070400             NEXT SENTENCE
070500     END-SEARCH.
070600
070700     PERFORM 0620-VERIFICA-LOTACAO THRU 0620-VERIFICA-LOTACAO-EXIT.
070800     IF SECTION-IS-FULL
070900         GO TO 0650-GRAVA-PROMOVIDO-EXIT.
071000
071100     PERFORM 0630-ACHA-MAIS-ANTIGO THRU 0630-ACHA-MAIS-ANTIGO-EXIT.
071200     IF WS-OLDEST-WLT-IDX = ZERO
071300         GO TO 0650-GRAVA-PROMOVIDO-EXIT.
071400
071500     PERFORM 0650-GRAVA-PROMOVIDO.
071600
071700 0650-GRAVA-PROMOVIDO-EXIT.
071800     EXIT.
071900
072000*--  REGRA 1 -- LOTACAO DA SECAO ENCONTRADA PARA O CURSO ----
072100*--  RECONTA A CADA CHAMADA (E NAO GUARDA UM CONTADOR
072200*--  PERMANENTE POR SECAO) PORQUE O CANCELAMENTO ACABOU DE
072300*--  MUDAR A CONTAGEM E OUTRAS PROMOCOES PODEM TER ACONTECIDO
072400*--  NO MESMO RUN --------------------------------------------
072500 0620-VERIFICA-LOTACAO.
072600     MOVE 'N' TO WS-SECTION-FULL-SWITCH
072700     MOVE ZERO TO WS-SECTION-COUNT-ENL
072800     PERFORM 0625-CONTA-UMA-MATRICULA
072900         VARYING WS-ENL-IDX FROM 1 BY 1
073000             UNTIL WS-ENL-IDX > WS-ENLIST-COUNT.
073100
073200     IF WS-SECTION-COUNT-ENL >= WS-SEC-MAX-CAPACITY (WS-SEC-IDX)
073300         SET SECTION-IS-FULL TO TRUE.
073400
073500 0620-VERIFICA-LOTACAO-EXIT.
073600     EXIT.
073700
073800 0625-CONTA-UMA-MATRICULA.
073900     IF WS-ENL-IS-ACTIVE (WS-ENL-IDX)
074000        AND WS-ENL-SECTION-ID (WS-ENL-IDX) = WS-SEC-ID (WS-SEC-IDX)
074100         ADD 1 TO WS-SECTION-COUNT-ENL.
074200
074300*--  MENOR PRIORITY-DATE ENTRE OS WAITING DO CURSO ----------
074400*--  "WAITING" E O UNICO STATUS ELEGIVEL -- UM REGISTRO JA
074500*--  "PROMOTED" DE UM LOTE ANTERIOR NAO CONCORRE DE NOVO -------
074600 0630-ACHA-MAIS-ANTIGO.
074700     MOVE ZERO TO WS-OLDEST-WLT-IDX
074800     MOVE 99999999 TO WS-OLDEST-WLT-DATE
074900     PERFORM 0635-TESTA-UMA-FILA
075000         VARYING WS-WLT-IDX FROM 1 BY 1
075100             UNTIL WS-WLT-IDX > WS-WAITLIST-COUNT.
075200
075300 0630-ACHA-MAIS-ANTIGO-EXIT.
075400     EXIT.
075500
075600 0635-TESTA-UMA-FILA.
075700     IF WS-WLT-COURSE-ID (WS-WLT-IDX) = WS-CB-COURSE-ID
075800        AND WS-WLT-STATUS (WS-WLT-IDX) = 'WAITING'
075900        AND WS-WLT-PRIORITY-DATE (WS-WLT-IDX) <
076000                                      WS-OLDEST-WLT-DATE
076100         SET WS-OLDEST-WLT-IDX TO WS-WLT-IDX
076200         MOVE WS-WLT-PRIORITY-DATE (WS-WLT-IDX)
076300                                     TO WS-OLDEST-WLT-DATE.
076400
076500*--  EFETIVA A PROMOCAO -- CRIA UMA NOVA MATRICULA ATIVA PARA
076600*--  O ALUNO DA FILA (MESMA SECAO DO CANCELAMENTO), MARCA O
076700*--  REGISTRO DA FILA COMO "PROMOTED" E ANOTA A OCORRENCIA NA
076800*--  LISTAGEM DO LOTE -------------------------------------------
076900 0650-GRAVA-PROMOVIDO.
077000     ADD 1 TO WS-ENLIST-COUNT
077100     SET WS-ENL-IDX TO WS-ENLIST-COUNT
077200     MOVE WS-NEXT-ENLIST-ID TO WS-ENL-ID (WS-ENL-IDX)
077300     MOVE WS-WLT-STUDENT-ID (WS-OLDEST-WLT-IDX)
077400                             TO WS-ENL-STUDENT-ID (WS-ENL-IDX)
077500     MOVE WS-CB-COURSE-ID    TO WS-ENL-COURSE-ID (WS-ENL-IDX)
077600     MOVE WS-SEC-ID (WS-SEC-IDX) TO WS-ENL-SECTION-ID (WS-ENL-IDX)
077700     MOVE 'Y'                TO WS-ENL-ACTIVE (WS-ENL-IDX)
077800
077900     MOVE SPACES TO REG-ENLISTMENT
078000     MOVE WS-NEXT-ENLIST-ID  TO ENLISTMENT-ID
078100     MOVE WS-WLT-STUDENT-ID (WS-OLDEST-WLT-IDX)
078200                             TO STUDENT-ID OF REG-ENLISTMENT
078300     MOVE WS-CB-COURSE-ID    TO COURSE-ID OF REG-ENLISTMENT
078400     MOVE WS-SEC-ID (WS-SEC-IDX) TO SECTION-ID OF REG-ENLISTMENT
078500     MOVE WS-RUN-DATE        TO ENLISTMENT-DATE-R
078600     SET ENLISTMENT-ACTIVE   TO TRUE
078700     WRITE REG-ENLISTMENT
078800
078900     ADD 1 TO WS-NEXT-ENLIST-ID
079000
079100     SET WS-WLT-IDX TO WS-OLDEST-WLT-IDX
079200     MOVE 'PROMOTED' TO WS-WLT-STATUS (WS-WLT-IDX)
079300
079400     MOVE SPACES TO REG-WAITLIST
079500     MOVE WS-WLT-ID (WS-WLT-IDX)     TO WAITLIST-ID
079600     MOVE WS-WLT-STUDENT-ID (WS-WLT-IDX)
079700                                      TO STUDENT-ID OF REG-WAITLIST
079800     MOVE WS-WLT-COURSE-ID (WS-WLT-IDX)
079900                                      TO COURSE-ID OF REG-WAITLIST
080000     MOVE 'PROMOTED'          TO WAITLIST-STATUS OF REG-WAITLIST
080100     MOVE WS-WLT-PRIORITY-DATE (WS-WLT-IDX) TO PRIORITY-DATE
080200     WRITE REG-WAITLIST
080300
080400     MOVE SPACES TO WS-LISTING-LINE
080500     MOVE WS-WLT-STUDENT-ID (WS-WLT-IDX) TO WSL-ENLISTMENT-ID
080600     MOVE SPACES TO WSL-STUDENT-NUMBER
080700     STRING 'Waitlist Promotion: Student '
080800            WS-WLT-STUDENT-ID (WS-WLT-IDX) DELIMITED BY SIZE
080900            ' promoted to Course ' DELIMITED BY SIZE
081000            WS-CB-COURSE-ID DELIMITED BY SIZE
081100            INTO WSL-RESULT
081200     MOVE WS-LISTING-LINE-R TO REG-REMSUBJ-LISTING
081300     WRITE REG-REMSUBJ-LISTING
081400     ADD 1 TO WS-PROMOTE-COUNT
081500     SET PROMOTION-DONE TO TRUE.
081600
081700*--  GRAVA UMA LINHA NA LISTAGEM DE OCORRENCIAS -- USADA POR
081800*--  TODAS AS REJEICOES/CANCELAMENTOS DESTE PROGRAMA, SEMPRE
081900*--  COM O MESMO LAYOUT (STUDENT-NUMBER/ENLISTMENT-ID/MOTIVO) --
082000 0850-GRAVA-OCORRENCIA.
082100     MOVE SPACES TO WS-LISTING-LINE
082200     MOVE WS-CB-STUDENT-NUMBER TO WSL-STUDENT-NUMBER
082300     MOVE WS-CB-ENLISTMENT-ID  TO WSL-ENLISTMENT-ID
082400     MOVE WS-CB-BLOCK-REASON   TO WSL-RESULT
082500     MOVE WS-LISTING-LINE-R TO REG-REMSUBJ-LISTING
082600     WRITE REG-REMSUBJ-LISTING.
082700
082800 0900-ENCERRA.
082900*--  ENCERRAMENTO DO LOTE -- REGRAVA O MESTRE DE MATRICULAS
083000*--  SEM AS CANCELADAS E COM AS PROMOVIDAS DA FILA, IMPRIME
083100*--  TOTAIS E FECHA ARQUIVOS
083200     OPEN OUTPUT NEW-ENLISTMENT-FILE
083300     SET WS-ENL-IDX TO 1
083400     PERFORM 0920-GRAVA-UMA-MATRICULA
083500         VARYING WS-ENL-IDX FROM 1 BY 1
083600             UNTIL WS-ENL-IDX > WS-ENLIST-COUNT
083700     CLOSE NEW-ENLISTMENT-FILE
083800
083900     MOVE SPACES TO REG-REMSUBJ-LISTING
084000     STRING 'TOTAL LIDAS: ' DELIMITED BY SIZE
084100            WS-BATCH-READ-COUNT DELIMITED BY SIZE
084200            '  CANCELADAS: ' DELIMITED BY SIZE
084300            WS-BATCH-DROP-COUNT DELIMITED BY SIZE
084400            '  IGNORADAS: ' DELIMITED BY SIZE
084500            WS-BATCH-SKIP-COUNT DELIMITED BY SIZE
084600            '  PROMOVIDAS: ' DELIMITED BY SIZE
084700            WS-PROMOTE-COUNT DELIMITED BY SIZE
084800            INTO REG-REMSUBJ-LISTING
084900     WRITE REG-REMSUBJ-LISTING.
085000
085100*--  SEGUNDA LINHA DE TOTAIS -- LOTES INTEIRAMENTE RECUSADOS,
085200*--  SEPARADOS EM "ALUNO INVALIDO/ENROLLED" E "SEM ID
085300*--  SELECIONADO" PARA A SECRETARIA CONFERIR OS DOIS MOTIVOS
085400*--  DE RECUSA SEPARADAMENTE ------------------------------------
085500     MOVE SPACES TO REG-REMSUBJ-LISTING
085600     STRING 'LOTES BLOQUEADOS (ALUNO): ' DELIMITED BY SIZE
085700            WS-BATCH-BLOCKED-COUNT DELIMITED BY SIZE
085800            '  LOTES SEM ID SELECIONADO: ' DELIMITED BY SIZE
085900            WS-BATCH-EMPTY-COUNT DELIMITED BY SIZE
086000            INTO REG-REMSUBJ-LISTING
086100     WRITE REG-REMSUBJ-LISTING.
086200
086300     CLOSE STUDENT-WAITLIST-FILE
086400     CLOSE SUBJECT-LOG-FILE
086500     CLOSE REMOVAL-TXN-FILE
086600     CLOSE REMSUBJ-LISTING.
086700
086800 0900-ENCERRA-EXIT.
086900     EXIT.
087000
087100*--  REGRAVA UMA MATRICULA NO NOVO MESTRE -- SO AS QUE AINDA
087200*--  ESTAO ATIVAS PASSAM; AS CANCELADAS NESTE RUN (OU EM RUNS
087300*--  ANTERIORES) SIMPLESMENTE NAO SAO COPIADAS PARA O NOVO
087400*--  ARQUIVO, O QUE EFETIVAMENTE AS REMOVE DO MESTRE ------------
087500 0920-GRAVA-UMA-MATRICULA.
087600     IF WS-ENL-IS-ACTIVE (WS-ENL-IDX)
087700         MOVE SPACES TO REG-ENLISTMENT-NEW
087800         MOVE WS-ENL-ID (WS-ENL-IDX) TO ENLISTMENT-ID
087900                                        OF REG-ENLISTMENT-NEW
088000         MOVE WS-ENL-STUDENT-ID (WS-ENL-IDX)
088100                                 TO STUDENT-ID OF REG-ENLISTMENT-NEW
088200         MOVE WS-ENL-COURSE-ID (WS-ENL-IDX)
088300                                 TO COURSE-ID OF REG-ENLISTMENT-NEW
088400         MOVE WS-ENL-SECTION-ID (WS-ENL-IDX)
088500                                 TO SECTION-ID OF REG-ENLISTMENT-NEW
088600         MOVE WS-RUN-DATE        TO ENLISTMENT-DATE-R
088700                                        OF REG-ENLISTMENT-NEW
088800         SET ENLISTMENT-ACTIVE OF REG-ENLISTMENT-NEW TO TRUE
088900         WRITE REG-ENLISTMENT-NEW.
